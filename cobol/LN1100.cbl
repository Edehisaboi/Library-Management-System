000100********************************************************* LN1100
000200*
000300*   LN1100  --  HOLDING (COPY) MASTER RECORD LAYOUT
000400*   ONE ROW PER PHYSICAL COPY.  KEYED BY HLD-HOLD-ID; SCANNED
000500*   BY HLD-MEDIA-ID WHEN LISTING COPIES OF A TITLE.  RECORD IS
000600*   FIXED AT 27 BYTES -- SMALL ON PURPOSE, THIS FILE IS RE-READ
000700*   IN FULL INTO A WORKING-STORAGE TABLE BY EVERY DRIVER THAT
000800*   TOUCHES HOLDINGS.
000900*
001000*   D. KOWALSKI   1986-04-14   ORIGINAL LAYOUT
001100*   T. OYELARAN   2003-07-11   ADDED HLD-SHELF-LOC, REQ 0367
001200*
001300********************************************************* LN1100
001400  01  HLD-HOLDING-RECORD.
001500      05  HLD-HOLD-ID                 PIC 9(08).
001600      05  HLD-MEDIA-ID                PIC 9(08).
001700      05  HLD-SHELF-LOC               PIC X(10).
001800      05  HLD-STATUS                  PIC X(01).
001900          88  HLD-AVAILABLE           VALUE "A".
002000          88  HLD-ON-LOAN             VALUE "L".
002100          88  HLD-LOST                VALUE "X".
002200          88  HLD-DAMAGED             VALUE "D".
002300********************************************************* LN1100
