000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNMBR70.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1986-09-15.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNMBR70  --  MEMBER MAINTENANCE                              *
001200*                                                                *
001300*   READS THE MEMBER-MAINTENANCE TRANSACTION FILE (MBRTRAN)      *
001400*   AGAINST THE MEMBER MASTER AND APPLIES ONE OF SIX ACTIONS PER  *
001500*   TRANSACTION -- ADD A NEW MEMBER, BLOCK, UNBLOCK, EXTEND THE   *
001600*   MEMBERSHIP, ADD A FINE, OR CLEAR THE FINES BALANCE.  BEFORE   *
001700*   THIS JOB EXISTED THESE WERE ALL HANDWRITTEN ON THE MEMBER'S   *
001800*   PAPER CARD; THE CARD FILE IS GONE BUT THE SIX ACTIONS ON IT   *
001900*   ARE NOT, SO THIS JOB CARRIES THEM FORWARD ONTO THE MASTER.    *
002000*                                                                *
002100*   A NEW MEMBER DEFAULTS TO 5 CONCURRENT LOANS AND AN EXPIRY ONE *
002200*   MONTH FROM THE RUN DATE.  EXTEND-MEMBERSHIP ONLY MOVES THE    *
002300*   EXPIRY LATER -- A REQUESTED DATE NO LATER THAN WHAT IS ALREADY*
002400*   ON FILE IS REJECTED, NOT SILENTLY IGNORED.  A FINE ADDED MUST *
002500*   BE ZERO OR MORE; CLEARING FINES ALWAYS RESETS THE BALANCE TO  *
002600*   ZERO REGARDLESS OF WHAT WAS OWED.                             *
002700*                                                                *
002800*   SAME OLD-MASTER/NEW-MASTER PATTERN AS THE OTHER LN2NNN JOBS - *
002900*   THE MEMBER MASTER IS LOADED INTO A TABLE, ALL TRANSACTIONS    *
003000*   ARE APPLIED IN MEMORY, THEN THE TABLE IS REWRITTEN IN FULL.   *
003100*                                                                *
003200*   CHANGE LOG                                                   *
003300*   ----------                                                   *
003400*   1986-09-15  DEK  ORIGINAL PROGRAM, REQ 0117.                 *
003500*   1991-03-04  RA   DEFAULT MAX-LOANS ON A NEW MEMBER RAISED     *
003600*                    FROM 3 TO 5 TO MATCH THE REVISED CIRCULATION *
003700*                    POLICY, REQ 0219.                            *
003800*   1998-11-18  RA   Y2K -- MBRT-NEW-EXPIRY AND THE EXPIRY-CALC   *
003900*                    WORK AREA CONFIRMED 4-DIGIT CENTURY, NO      *
004000*                    CHANGE MADE.                                 *
004100*   2003-07-28  TJO  EXTEND-MEMBERSHIP NOW REJECTS A REQUESTED    *
004200*                    EXPIRY THAT IS NOT LATER THAN THE CURRENT    *
004300*                    ONE INSTEAD OF ACCEPTING IT AND QUIETLY      *
004400*                    SHORTENING THE MEMBERSHIP, REQ 0367.         *
004500*   2014-09-22  PDS  ADDED THE TRAN-CODE VALIDATION TABLE (WAS    *
004600*                    JUST AN EVALUATE/OTHER FALL-THROUGH) SO AN   *
004700*                    UNKNOWN CODE IS CAUGHT BEFORE ANY MEMBER     *
004800*                    LOOKUP IS ATTEMPTED, REQ 0620.               *
004900*                                                                *
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERIC-CLASS IS "0" THRU "9".
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT MBR-OLD      ASSIGN TO MBROLD
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-MBR-OLD.
006100     SELECT MBR-NEW      ASSIGN TO MBRNEW
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-MBR-NEW.
006400     SELECT MBR-TRAN     ASSIGN TO MBRTRAN
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-TRAN.
006700     SELECT MBR-RPT      ASSIGN TO MBRRPT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-RPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  MBR-OLD
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 110 CHARACTERS.
007500     COPY LN1200.
007600 FD  MBR-NEW
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 110 CHARACTERS.
007900 01  MBR-NEW-REC              PIC X(110).
008000 FD  MBR-TRAN
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 108 CHARACTERS.
008300 01  MBR-TRAN-REC.
008400     05  MBRT-TRAN-CODE       PIC X(01).
008500         88  MBRT-NEW-MEMBER  VALUE "1".
008600         88  MBRT-BLOCK       VALUE "2".
008700         88  MBRT-UNBLOCK     VALUE "3".
008800         88  MBRT-EXTEND      VALUE "4".
008900         88  MBRT-ADD-FINE    VALUE "5".
009000         88  MBRT-CLEAR-FINE  VALUE "6".
009100     05  MBRT-MBR-ID          PIC 9(08).
009200     05  MBRT-FIRST-NAME      PIC X(20).
009300     05  MBRT-LAST-NAME       PIC X(20).
009400     05  MBRT-EMAIL           PIC X(40).
009500     05  MBRT-NEW-EXPIRY      PIC 9(08).
009600     05  MBRT-FINE-AMOUNT     PIC S9(05)V99.
009700     05  FILLER               PIC X(04).
009800 FD  MBR-RPT
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS.
010100 01  MBR-RPT-LINE             PIC X(132).
010200 WORKING-STORAGE SECTION.
010300*
010400 01  WS-SWITCHES.
010500     05  WS-EOF-TRAN          PIC X(01) VALUE "N".
010600         88  EOF-TRAN         VALUE "Y".
010700     05  WS-EOF-LOAD          PIC X(01) VALUE "N".
010800         88  EOF-LOAD         VALUE "Y".
010900     05  WS-CODE-VALID        PIC X(01) VALUE "N".
011000         88  CODE-IS-VALID    VALUE "Y".
011100     05  FILLER               PIC X(02).
011200*
011300 01  WS-COUNTERS.
011400     05  WS-MBR-COUNT         PIC 9(05) COMP-3 VALUE 0.
011500     05  WS-NEW-CTR           PIC 9(05) COMP-3 VALUE 0.
011600     05  WS-BLOCK-CTR         PIC 9(05) COMP-3 VALUE 0.
011700     05  WS-UNBLOCK-CTR       PIC 9(05) COMP-3 VALUE 0.
011800     05  WS-EXTEND-CTR        PIC 9(05) COMP-3 VALUE 0.
011900     05  WS-FINE-ADD-CTR      PIC 9(05) COMP-3 VALUE 0.
012000     05  WS-FINE-CLR-CTR      PIC 9(05) COMP-3 VALUE 0.
012100     05  WS-REJECT-CTR        PIC 9(05) COMP-3 VALUE 0.
012200     05  WS-HIGH-MBR-ID       PIC 9(08) COMP-3 VALUE 0.
012300     05  WS-VTC-IDX           PIC 9(02) COMP   VALUE 0.
012400     05  FILLER               PIC X(03).
012500*
012600 01  WS-FOUND-FLAGS.
012700     05  WS-MBR-FOUND         PIC X(01) VALUE "N".
012800         88  MBR-WAS-FOUND    VALUE "Y".
012900     05  FILLER               PIC X(03).
013000*
013100 01  WS-RUN-PARMS.
013200     05  WS-COMMAND-LINE      PIC X(40).
013300     05  WS-RUN-DATE.
013400         10  WS-RUN-YYYY      PIC 9(04).
013500         10  WS-RUN-MM        PIC 9(02).
013600         10  WS-RUN-DD        PIC 9(02).
013700     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
013800     05  FILLER               PIC X(05).
013900*
014000 01  WS-FILE-STATUSES.
014100     05  FS-MBR-OLD           PIC X(02).
014200     05  FS-MBR-NEW           PIC X(02).
014300     05  FS-TRAN              PIC X(02).
014400     05  FS-RPT               PIC X(02).
014500     05  FILLER               PIC X(04).
014600*
014700*    VALID TRANSACTION CODES -- SAME OCCURS/REDEFINES-VALUE HABIT
014800*    THE LN1500 PARAMETER TABLE USES.  A NEW ACTION IS ONE MORE
014900*    ENTRY, NOT A CODE CHANGE TO THE EDIT PARAGRAPH.
015000*
015100 01  WS-VALID-TRAN-CODES.
015200     05  WS-VTC-ENTRY OCCURS 6 TIMES PIC X(01).
015300 01  FILLER REDEFINES WS-VALID-TRAN-CODES.
015400     05  FILLER PIC X(01) VALUE "1".
015500     05  FILLER PIC X(01) VALUE "2".
015600     05  FILLER PIC X(01) VALUE "3".
015700     05  FILLER PIC X(01) VALUE "4".
015800     05  FILLER PIC X(01) VALUE "5".
015900     05  FILLER PIC X(01) VALUE "6".
016000*
016100*    IN-MEMORY MASTER TABLE -- LOADED ONCE, SEARCHED LINEARLY.
016200*
016300 01  MEMBER-TABLE.
016400     05  MEMBER-ENTRY OCCURS 2000 TIMES
016500                     INDEXED BY MBR-TAB-IDX.
016600         10  MB-MBR-ID        PIC 9(08).
016700         10  MB-FIRST-NAME    PIC X(20).
016800         10  MB-LAST-NAME     PIC X(20).
016900         10  MB-EMAIL         PIC X(40).
017000         10  MB-BLOCKED       PIC X(01).
017100         10  MB-FINES         PIC S9(05)V99.
017200         10  MB-EXPIRY        PIC 9(08).
017300         10  MB-MAX-LOANS     PIC 9(02).
017400*
017500*    EXPIRY-CALC WORK AREA -- ADDS ONE CALENDAR MONTH TO THE RUN
017600*    DATE FOR A NEW MEMBER.  DAY-OF-MONTH IS CARRIED THROUGH
017700*    UNCHANGED, THE SAME WAY THE CIRCULATION POLICY MEMO STATES
017800*    "ONE MONTH FROM TODAY" IS TO BE FIGURED.
017900*
018000 01  WS-EXPIRY-CALC.
018100     05  WS-EXP-DATE-PARTS.
018200         10  WS-EXP-YYYY      PIC 9(04).
018300         10  WS-EXP-MM        PIC 9(02).
018400         10  WS-EXP-DD        PIC 9(02).
018500     05  WS-EXP-DATE-8 REDEFINES WS-EXP-DATE-PARTS
018600                              PIC 9(08).
018700     05  FILLER               PIC X(02).
018800*
018900 01  WS-CURRENT-TRAN.
019000     05  WS-CT-MBR-ID         PIC 9(08).
019100     05  WS-CT-REJECT-MSG     PIC X(35).
019200     05  FILLER               PIC X(03).
019300*
019400 01  WS-REPORT-LINES.
019500     05  WS-HDR-LINE.
019600         10  FILLER           PIC X(30) VALUE
019700             "LNMBR70 - MEMBER MAINT REPORT".
019800         10  FILLER           PIC X(10) VALUE "RUN DATE: ".
019900         10  WS-HDR-DATE      PIC X(10).
020000         10  FILLER           PIC X(82) VALUE SPACES.
020100     05  WS-DET-LINE.
020200         10  WS-DET-CODE      PIC X(01).
020300         10  FILLER           PIC X(02) VALUE SPACES.
020400         10  WS-DET-MBR       PIC Z(07)9.
020500         10  FILLER           PIC X(02) VALUE SPACES.
020600         10  WS-DET-MSG       PIC X(35).
020700         10  FILLER           PIC X(84) VALUE SPACES.
020800     05  WS-TOT-LINE.
020900         10  FILLER           PIC X(14) VALUE
021000             "MEMBERS ADDED ".
021100         10  WS-TOT-NEW       PIC ZZ,ZZ9.
021200         10  FILLER           PIC X(04) VALUE SPACES.
021300         10  FILLER           PIC X(14) VALUE
021400             "BLOCKED       ".
021500         10  WS-TOT-BLOCK     PIC ZZ,ZZ9.
021600         10  FILLER           PIC X(04) VALUE SPACES.
021700         10  FILLER           PIC X(14) VALUE
021800             "UNBLOCKED     ".
021900         10  WS-TOT-UNBLOCK   PIC ZZ,ZZ9.
022000         10  FILLER           PIC X(04) VALUE SPACES.
022100         10  FILLER           PIC X(14) VALUE
022200             "EXTENDED      ".
022300         10  WS-TOT-EXTEND    PIC ZZ,ZZ9.
022400         10  FILLER           PIC X(04) VALUE SPACES.
022500         10  FILLER           PIC X(14) VALUE
022600             "REJECTED      ".
022700         10  WS-TOT-REJECT    PIC ZZ,ZZ9.
022800         10  FILLER           PIC X(16) VALUE SPACES.
022900     05  WS-FINE-TOT-LINE.
023000         10  FILLER           PIC X(14) VALUE
023100             "FINES ADDED   ".
023200         10  WS-TOT-FINE-ADD  PIC ZZ,ZZ9.
023300         10  FILLER           PIC X(04) VALUE SPACES.
023400         10  FILLER           PIC X(14) VALUE
023500             "FINES CLEARED ".
023600         10  WS-TOT-FINE-CLR  PIC ZZ,ZZ9.
023700         10  FILLER           PIC X(88) VALUE SPACES.
023800*
023900 PROCEDURE DIVISION.
024000*
024100 100-MAIN-LINE.
024200     PERFORM 110-INITIALIZE THRU 110-EXIT.
024300     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
024400     PERFORM 300-PROCESS-TRANS THRU 300-EXIT
024500             UNTIL EOF-TRAN.
024600     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
024700     PERFORM 900-TERMINATE THRU 900-EXIT.
024800     STOP RUN.
024900*
025000 110-INITIALIZE.
025100     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
025200     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
025300             INTO WS-RUN-DATE.
025400     IF WS-RUN-YYYY = ZEROS
025500         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025600     OPEN INPUT  MBR-OLD MBR-TRAN.
025700     OPEN OUTPUT MBR-NEW MBR-RPT.
025800     MOVE WS-RUN-DATE     TO WS-HDR-DATE.
025900     WRITE MBR-RPT-LINE   FROM WS-HDR-LINE.
026000 110-EXIT.
026100     EXIT.
026200*
026300 200-LOAD-MASTERS.
026400     PERFORM 210-LOAD-MEMBERS THRU 210-EXIT.
026500 200-EXIT.
026600     EXIT.
026700 210-LOAD-MEMBERS.
026800     MOVE "N"             TO WS-EOF-LOAD.
026900     READ MBR-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
027000     PERFORM 211-LOAD-MEMBER-ROW THRU 211-EXIT
027100             UNTIL EOF-LOAD.
027200 210-EXIT.
027300     EXIT.
027400 211-LOAD-MEMBER-ROW.
027500     ADD 1 TO WS-MBR-COUNT.
027600     MOVE MBR-MBR-ID      TO MB-MBR-ID (WS-MBR-COUNT).
027700     MOVE MBR-FIRST-NAME  TO MB-FIRST-NAME (WS-MBR-COUNT).
027800     MOVE MBR-LAST-NAME   TO MB-LAST-NAME (WS-MBR-COUNT).
027900     MOVE MBR-EMAIL       TO MB-EMAIL (WS-MBR-COUNT).
028000     MOVE MBR-BLOCKED     TO MB-BLOCKED (WS-MBR-COUNT).
028100     MOVE MBR-FINES       TO MB-FINES (WS-MBR-COUNT).
028200     MOVE MBR-EXPIRY      TO MB-EXPIRY (WS-MBR-COUNT).
028300     MOVE MBR-MAX-LOANS   TO MB-MAX-LOANS (WS-MBR-COUNT).
028400     IF MBR-MBR-ID > WS-HIGH-MBR-ID
028500         MOVE MBR-MBR-ID  TO WS-HIGH-MBR-ID.
028600     READ MBR-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
028700 211-EXIT.
028800     EXIT.
028900*
029000 300-PROCESS-TRANS.
029100     INITIALIZE WS-CURRENT-TRAN.
029200     MOVE "N"             TO WS-MBR-FOUND WS-CODE-VALID.
029300     MOVE MBRT-MBR-ID     TO WS-CT-MBR-ID.
029400     PERFORM 305-EDIT-TRAN-CODE THRU 305-EXIT.
029500     IF NOT CODE-IS-VALID
029600         MOVE "UNKNOWN TRANSACTION CODE" TO WS-CT-REJECT-MSG
029700         ADD 1 TO WS-REJECT-CTR
029800     ELSE
029900         EVALUATE TRUE
030000             WHEN MBRT-NEW-MEMBER
030100                 PERFORM 350-ADD-MEMBER THRU 350-EXIT
030200             WHEN OTHER
030300                 PERFORM 330-FIND-MEMBER THRU 330-EXIT
030400                 IF MBR-WAS-FOUND
030500                     PERFORM 360-MAINTAIN-MEMBER THRU 360-EXIT
030600                 ELSE
030700                     MOVE "MEMBER NOT FOUND" TO WS-CT-REJECT-MSG
030800                     ADD 1 TO WS-REJECT-CTR
030900         END-EVALUATE.
031000     PERFORM 370-WRITE-DETAIL THRU 370-EXIT.
031100     READ MBR-TRAN AT END MOVE "Y" TO WS-EOF-TRAN.
031200 300-EXIT.
031300     EXIT.
031400*
031500 305-EDIT-TRAN-CODE.
031600     PERFORM 306-SCAN-CODE THRU 306-EXIT
031700             VARYING WS-VTC-IDX FROM 1 BY 1
031800             UNTIL WS-VTC-IDX > 6
031900                OR CODE-IS-VALID.
032000 305-EXIT.
032100     EXIT.
032200 306-SCAN-CODE.
032300     IF MBRT-TRAN-CODE = WS-VTC-ENTRY (WS-VTC-IDX)
032400         MOVE "Y"         TO WS-CODE-VALID.
032500 306-EXIT.
032600     EXIT.
032700*
032800 330-FIND-MEMBER.
032900     MOVE "N"             TO WS-MBR-FOUND.
033000     PERFORM 331-SCAN-MEMBER THRU 331-EXIT
033100             VARYING MBR-TAB-IDX FROM 1 BY 1
033200             UNTIL MBR-TAB-IDX > WS-MBR-COUNT
033300                OR MBR-WAS-FOUND.
033400     IF NOT MBR-WAS-FOUND
033500         SET MBR-TAB-IDX TO 1.
033600 330-EXIT.
033700     EXIT.
033800 331-SCAN-MEMBER.
033900     IF MB-MBR-ID (MBR-TAB-IDX) = WS-CT-MBR-ID
034000         MOVE "Y"         TO WS-MBR-FOUND.
034100 331-EXIT.
034200     EXIT.
034300*
034400*    350-ADD-MEMBER -- A NEW MEMBER DEFAULTS TO 5 CONCURRENT
034500*    LOANS AND AN EXPIRY ONE MONTH OUT.  TITLE, FIRST NAME, LAST
034600*    NAME AND EMAIL ARE ALL REQUIRED NON-BLANK ELSEWHERE IN THIS
034700*    SYSTEM; A MEMBER RECORD HAS NO TITLE, SO ONLY THE NAME AND
034800*    EMAIL ARE EDITED HERE.
034900*
035000 350-ADD-MEMBER.
035100     IF MBRT-FIRST-NAME = SPACES OR MBRT-LAST-NAME = SPACES
035200             OR MBRT-EMAIL = SPACES
035300         MOVE "NAME AND EMAIL MUST NOT BE BLANK"
035400                              TO WS-CT-REJECT-MSG
035500         ADD 1 TO WS-REJECT-CTR
035600     ELSE
035700         ADD 1 TO WS-HIGH-MBR-ID
035800         ADD 1 TO WS-MBR-COUNT
035900         ADD 1 TO WS-NEW-CTR
036000         PERFORM 351-CALC-EXPIRY THRU 351-EXIT
036100         MOVE WS-HIGH-MBR-ID  TO MB-MBR-ID (WS-MBR-COUNT)
036200         MOVE MBRT-FIRST-NAME TO MB-FIRST-NAME (WS-MBR-COUNT)
036300         MOVE MBRT-LAST-NAME  TO MB-LAST-NAME (WS-MBR-COUNT)
036400         MOVE MBRT-EMAIL      TO MB-EMAIL (WS-MBR-COUNT)
036500         MOVE "N"             TO MB-BLOCKED (WS-MBR-COUNT)
036600         MOVE 0               TO MB-FINES (WS-MBR-COUNT)
036700         MOVE WS-EXP-DATE-8   TO MB-EXPIRY (WS-MBR-COUNT)
036800         MOVE 5               TO MB-MAX-LOANS (WS-MBR-COUNT)
036900         MOVE WS-HIGH-MBR-ID  TO WS-CT-MBR-ID
037000         MOVE "MEMBER ADDED"  TO WS-CT-REJECT-MSG.
037100 350-EXIT.
037200     EXIT.
037300 351-CALC-EXPIRY.
037400     MOVE WS-RUN-YYYY     TO WS-EXP-YYYY.
037500     MOVE WS-RUN-DD       TO WS-EXP-DD.
037600     IF WS-RUN-MM = 12
037700         MOVE 1           TO WS-EXP-MM
037800         ADD 1            TO WS-EXP-YYYY
037900     ELSE
038000         COMPUTE WS-EXP-MM = WS-RUN-MM + 1.
038100 351-EXIT.
038200     EXIT.
038300*
038400 360-MAINTAIN-MEMBER.
038500     EVALUATE TRUE
038600         WHEN MBRT-BLOCK
038700             PERFORM 361-BLOCK-MEMBER THRU 361-EXIT
038800         WHEN MBRT-UNBLOCK
038900             PERFORM 362-UNBLOCK-MEMBER THRU 362-EXIT
039000         WHEN MBRT-EXTEND
039100             PERFORM 363-EXTEND-MEMBER THRU 363-EXIT
039200         WHEN MBRT-ADD-FINE
039300             PERFORM 364-ADD-FINE THRU 364-EXIT
039400         WHEN MBRT-CLEAR-FINE
039500             PERFORM 365-CLEAR-FINE THRU 365-EXIT
039600     END-EVALUATE.
039700 360-EXIT.
039800     EXIT.
039900 361-BLOCK-MEMBER.
040000     MOVE "Y"             TO MB-BLOCKED (MBR-TAB-IDX).
040100     ADD 1 TO WS-BLOCK-CTR.
040200     MOVE "MEMBER BLOCKED" TO WS-CT-REJECT-MSG.
040300 361-EXIT.
040400     EXIT.
040500 362-UNBLOCK-MEMBER.
040600     MOVE "N"             TO MB-BLOCKED (MBR-TAB-IDX).
040700     ADD 1 TO WS-UNBLOCK-CTR.
040800     MOVE "MEMBER UNBLOCKED" TO WS-CT-REJECT-MSG.
040900 362-EXIT.
041000     EXIT.
041100*
041200*    363-EXTEND-MEMBER -- FORWARD-ONLY.  A REQUESTED EXPIRY THAT
041300*    IS NOT STRICTLY LATER THAN WHAT IS ALREADY ON FILE IS
041400*    REJECTED AND THE MASTER IS LEFT UNCHANGED, REQ 0367.
041500*
041600 363-EXTEND-MEMBER.
041700     IF MBRT-NEW-EXPIRY > MB-EXPIRY (MBR-TAB-IDX)
041800         MOVE MBRT-NEW-EXPIRY TO MB-EXPIRY (MBR-TAB-IDX)
041900         ADD 1 TO WS-EXTEND-CTR
042000         MOVE "EXPIRY EXTENDED" TO WS-CT-REJECT-MSG
042100     ELSE
042200         ADD 1 TO WS-REJECT-CTR
042300         MOVE "EXPIRY NOT EXTENDED -- NOT LATER"
042400                              TO WS-CT-REJECT-MSG.
042500 363-EXIT.
042600     EXIT.
042700 364-ADD-FINE.
042800     IF MBRT-FINE-AMOUNT IS NOT NUMERIC
042900         ADD 1 TO WS-REJECT-CTR
043000         MOVE "FINE AMOUNT NOT NUMERIC" TO WS-CT-REJECT-MSG
043100     ELSE
043200     IF MBRT-FINE-AMOUNT < 0
043300         ADD 1 TO WS-REJECT-CTR
043400         MOVE "FINE AMOUNT MUST BE ZERO OR MORE"
043500                              TO WS-CT-REJECT-MSG
043600     ELSE
043700         ADD MBRT-FINE-AMOUNT TO MB-FINES (MBR-TAB-IDX)
043800         ADD 1 TO WS-FINE-ADD-CTR
043900         MOVE "FINE ADDED"    TO WS-CT-REJECT-MSG.
044000 364-EXIT.
044100     EXIT.
044200 365-CLEAR-FINE.
044300     MOVE 0               TO MB-FINES (MBR-TAB-IDX).
044400     ADD 1 TO WS-FINE-CLR-CTR.
044500     MOVE "FINES CLEARED" TO WS-CT-REJECT-MSG.
044600 365-EXIT.
044700     EXIT.
044800*
044900 370-WRITE-DETAIL.
045000     MOVE SPACES          TO WS-DET-LINE.
045100     MOVE MBRT-TRAN-CODE  TO WS-DET-CODE.
045200     MOVE WS-CT-MBR-ID    TO WS-DET-MBR.
045300     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
045400     WRITE MBR-RPT-LINE   FROM WS-DET-LINE.
045500 370-EXIT.
045600     EXIT.
045700*
045800 400-REWRITE-MASTERS.
045900     PERFORM 410-WRITE-ONE-MEMBER THRU 410-EXIT
046000             VARYING MBR-TAB-IDX FROM 1 BY 1
046100             UNTIL MBR-TAB-IDX > WS-MBR-COUNT.
046200 400-EXIT.
046300     EXIT.
046400 410-WRITE-ONE-MEMBER.
046500     MOVE SPACES                      TO MBR-NEW-REC.
046600     MOVE MB-MBR-ID (MBR-TAB-IDX)     TO MBR-NEW-REC (1:8).
046700     MOVE MB-FIRST-NAME (MBR-TAB-IDX) TO MBR-NEW-REC (9:20).
046800     MOVE MB-LAST-NAME (MBR-TAB-IDX)  TO MBR-NEW-REC (29:20).
046900     MOVE MB-EMAIL (MBR-TAB-IDX)      TO MBR-NEW-REC (49:40).
047000     MOVE MB-BLOCKED (MBR-TAB-IDX)    TO MBR-NEW-REC (89:1).
047100     MOVE MB-FINES (MBR-TAB-IDX)      TO MBR-NEW-REC (90:7).
047200     MOVE MB-EXPIRY (MBR-TAB-IDX)     TO MBR-NEW-REC (97:8).
047300     MOVE MB-MAX-LOANS (MBR-TAB-IDX)  TO MBR-NEW-REC (105:2).
047400     WRITE MBR-NEW-REC.
047500 410-EXIT.
047600     EXIT.
047700*
047800 900-TERMINATE.
047900     MOVE WS-NEW-CTR      TO WS-TOT-NEW.
048000     MOVE WS-BLOCK-CTR    TO WS-TOT-BLOCK.
048100     MOVE WS-UNBLOCK-CTR  TO WS-TOT-UNBLOCK.
048200     MOVE WS-EXTEND-CTR   TO WS-TOT-EXTEND.
048300     MOVE WS-REJECT-CTR   TO WS-TOT-REJECT.
048400     WRITE MBR-RPT-LINE   FROM WS-TOT-LINE.
048500     MOVE WS-FINE-ADD-CTR TO WS-TOT-FINE-ADD.
048600     MOVE WS-FINE-CLR-CTR TO WS-TOT-FINE-CLR.
048700     WRITE MBR-RPT-LINE   FROM WS-FINE-TOT-LINE.
048800     CLOSE MBR-OLD MBR-NEW MBR-TRAN MBR-RPT.
048900 900-EXIT.
049000     EXIT.
