000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNRETN20.
000300 AUTHOR.        T. OYELARAN.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1986-06-02.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNRETN20  --  POST RETURNS AGAINST THE LOAN MASTER           *
001200*                                                                *
001300*   READS THE RETURN TRANSACTION FILE (RETNTRAN), ONE PER COPY   *
001400*   HANDED BACK AT THE DESK.  FOR EACH RETURN THAT MATCHES AN    *
001500*   UNRETURNED LOAN, STAMPS LN-RETURNED-DATE, FLIPS THE HOLDING  *
001600*   BACK TO AVAILABLE, AND -- IF THE COPY CAME BACK PAST ITS DUE *
001700*   DATE PLUS THE GRACE PERIOD -- COMPUTES A FLAT PER-DAY FINE   *
001800*   AND ADDS IT TO THE MEMBER'S OUTSTANDING BALANCE.  A LOAN     *
001900*   ALREADY MARKED RETURNED CANNOT BE RETURNED AGAIN.            *
002000*                                                                *
002100*   SAME OLD-MASTER/NEW-MASTER PATTERN AS LNLOAN10 -- LOAN AND   *
002200*   HOLDING MASTERS ARE READ INTO TABLES, UPDATED IN MEMORY, AND *
002300*   REWRITTEN.  THE MEMBER MASTER IS TREATED THE SAME WAY SO THE *
002400*   FINE POST CAN BE APPLIED TO MBR-FINES.                       *
002500*                                                                *
002600*   CHANGE LOG                                                   *
002700*   ----------                                                   *
002800*   1986-06-02  TJO  ORIGINAL PROGRAM, REQ 0115.                 *
002900*   1991-02-14  RA   FINE NOW CAPPED AT THE POLICY MAXIMUM,      *
003000*                    REQ 0219.                                   *
003100*   1998-11-14  RA   Y2K -- DATE ARITHMETIC RE-CHECKED, NO 2-     *
003200*                    DIGIT YEAR FIELDS FOUND IN THIS PROGRAM.     *
003300*   2003-07-25  TJO  MOVED FINE RATE/GRACE/MAX TO THE LN1500      *
003400*                    PARAMETER TABLE, REQ 0367.                  *
003500*   2011-03-09  MPK  RAISED TABLE SIZES TO MATCH LNLOAN10,       *
003600*                    REQ 0801.                                   *
003650*   2014-09-22  PDS  ADDED WS-AD-DATE-8, AN 8-DIGIT REDEFINES OF  *
003660*                    THE ABS-DAY-CALC WORK AREA, SO A DUE OR      *
003670*                    RETURN DATE MOVES IN ONE STATEMENT INSTEAD   *
003680*                    OF THREE SUBSTRING MOVES, REQ 0602.          *
003700*                                                                *
003800*****************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-CLASS IS "0" THRU "9".
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT HOLD-OLD     ASSIGN TO HOLDOLD
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS FS-HOLD-OLD.
004900     SELECT HOLD-NEW     ASSIGN TO HOLDNEW
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-HOLD-NEW.
005200     SELECT MBR-OLD      ASSIGN TO MBROLD
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-MBR-OLD.
005500     SELECT MBR-NEW      ASSIGN TO MBRNEW
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-MBR-NEW.
005800     SELECT LOAN-OLD     ASSIGN TO LOANOLD
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-LOAN-OLD.
006100     SELECT LOAN-NEW     ASSIGN TO LOANNEW
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-LOAN-NEW.
006400     SELECT RETN-TRAN    ASSIGN TO RETNTRAN
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-TRAN.
006700     SELECT RETN-RPT     ASSIGN TO RETNRPT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-RPT.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  HOLD-OLD
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 27 CHARACTERS.
007500     COPY LN1100.
007600 FD  HOLD-NEW
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 27 CHARACTERS.
007900 01  HOLD-NEW-REC             PIC X(27).
008000 FD  MBR-OLD
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 110 CHARACTERS.
008300     COPY LN1200.
008400 FD  MBR-NEW
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 110 CHARACTERS.
008700 01  MBR-NEW-REC              PIC X(110).
008800 FD  LOAN-OLD
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 68 CHARACTERS.
009100 01  LOAN-OLD-REC             PIC X(68).
009200 FD  LOAN-NEW
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 68 CHARACTERS.
009500 01  LOAN-NEW-REC             PIC X(68).
009600 FD  RETN-TRAN
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 17 CHARACTERS.
009900 01  RETN-TRAN-REC.
010000     05  RTT-HOLD-ID          PIC 9(08).
010100     05  RTT-RETURN-DATE      PIC 9(08).
010200     05  FILLER               PIC X(01).
010300 FD  RETN-RPT
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  RETN-RPT-LINE            PIC X(132).
010700 WORKING-STORAGE SECTION.
010800*
010900 01  WS-SWITCHES.
011000     05  WS-EOF-TRAN          PIC X(01) VALUE "N".
011100         88  EOF-TRAN         VALUE "Y".
011200     05  WS-EOF-LOAD          PIC X(01) VALUE "N".
011300         88  EOF-LOAD         VALUE "Y".
011400     05  FILLER               PIC X(03).
011500*
011600 01  WS-COUNTERS.
011700     05  WS-HOLD-COUNT        PIC 9(05) COMP-3 VALUE 0.
011800     05  WS-MBR-COUNT         PIC 9(05) COMP-3 VALUE 0.
011900     05  WS-LOAN-COUNT        PIC 9(05) COMP-3 VALUE 0.
012000     05  WS-RETURNED-CTR      PIC 9(05) COMP-3 VALUE 0.
012100     05  WS-REJECT-CTR        PIC 9(05) COMP-3 VALUE 0.
012200     05  WS-FINED-CTR         PIC 9(05) COMP-3 VALUE 0.
012300     05  WS-HLD-IDX           PIC 9(05) COMP   VALUE 0.
012400     05  WS-MBR-IDX           PIC 9(05) COMP   VALUE 0.
012500     05  WS-LOAN-IDX          PIC 9(05) COMP   VALUE 0.
012600     05  FILLER               PIC X(03).
012700*
012800 01  WS-FOUND-FLAGS.
012900     05  WS-HOLD-FOUND        PIC X(01) VALUE "N".
013000         88  HOLD-WAS-FOUND   VALUE "Y".
013100     05  WS-LOAN-FOUND        PIC X(01) VALUE "N".
013200         88  LOAN-WAS-FOUND   VALUE "Y".
013300     05  WS-MBR-FOUND         PIC X(01) VALUE "N".
013400         88  MBR-WAS-FOUND    VALUE "Y".
013500     05  FILLER               PIC X(03).
013600*
013700 01  WS-RUN-PARMS.
013800     05  WS-COMMAND-LINE      PIC X(40).
013900     05  WS-RUN-DATE.
014000         10  WS-RUN-YYYY      PIC 9(04).
014100         10  WS-RUN-MM        PIC 9(02).
014200         10  WS-RUN-DD        PIC 9(02).
014300     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
014400     05  FILLER               PIC X(05).
014500*
014600 01  WS-FILE-STATUSES.
014700     05  FS-HOLD-OLD          PIC X(02).
014800     05  FS-HOLD-NEW          PIC X(02).
014900     05  FS-MBR-OLD           PIC X(02).
015000     05  FS-MBR-NEW           PIC X(02).
015100     05  FS-LOAN-OLD          PIC X(02).
015200     05  FS-LOAN-NEW          PIC X(02).
015300     05  FS-TRAN              PIC X(02).
015400     05  FS-RPT               PIC X(02).
015500     05  FILLER               PIC X(04).
015600*
015700*    IN-MEMORY MASTER TABLES -- LOADED ONCE, SEARCHED LINEARLY.
015800*
015900 01  HOLDING-TABLE.
016000     05  HOLDING-ENTRY OCCURS 6000 TIMES
016100                     INDEXED BY HLD-TAB-IDX.
016200         10  HT-HOLD-ID       PIC 9(08).
016300         10  HT-MEDIA-ID      PIC 9(08).
016400         10  HT-SHELF-LOC     PIC X(10).
016500         10  HT-STATUS        PIC X(01).
016600         10  FILLER           PIC X(01).
016700 01  MEMBER-TABLE.
016800     05  MEMBER-ENTRY OCCURS 2000 TIMES
016900                     INDEXED BY MBR-TAB-IDX.
017000         10  MB-MBR-ID        PIC 9(08).
017100         10  MB-FIRST-NAME    PIC X(20).
017200         10  MB-LAST-NAME     PIC X(20).
017300         10  MB-EMAIL         PIC X(40).
017400         10  MB-BLOCKED       PIC X(01).
017500         10  MB-FINES         PIC S9(05)V99.
017600         10  MB-EXPIRY        PIC 9(08).
017700         10  MB-MAX-LOANS     PIC 9(02).
017800 01  LOAN-TABLE.
017900     05  LOAN-ENTRY OCCURS 8000 TIMES
018000                     INDEXED BY LN-TAB-IDX.
018100         10  LT-LOAN-ID       PIC 9(08).
018200         10  LT-HOLD-ID       PIC 9(08).
018300         10  LT-MEDIA-ID      PIC 9(08).
018400         10  LT-MBR-ID        PIC 9(08).
018500         10  LT-LOAN-DATE     PIC 9(08).
018600         10  LT-DUE-DATE      PIC 9(08).
018700         10  LT-RETURNED      PIC 9(08).
018800         10  LT-FINE          PIC S9(05)V99.
018900         10  FILLER           PIC X(02).
019000*
019100     COPY LN1500.
019200*
019300*    ABSOLUTE-DAY WORK AREA -- USED ONLY TO MEASURE HOW MANY DAYS
019400*    A RETURN IS PAST ITS DUE DATE.  FORWARD CONVERSION ONLY; NO
019500*    NEED TO CONVERT AN ABSOLUTE DAY NUMBER BACK TO Y/M/D HERE.
019600*
019700 01  WS-ABS-DAY-CALC.
019710     05  WS-AD-DATE-PARTS.
019720         10  WS-AD-YYYY       PIC 9(04).
019730         10  WS-AD-MM         PIC 9(02).
019740         10  WS-AD-DD         PIC 9(02).
019750     05  WS-AD-DATE-8 REDEFINES WS-AD-DATE-PARTS
019760                              PIC 9(08).
020100     05  WS-AD-YEAR-1         PIC 9(04) COMP.
020200     05  WS-AD-LEAP-TERM      PIC 9(05) COMP.
020300     05  WS-AD-CENT-TERM      PIC 9(05) COMP.
020400     05  WS-AD-QUAD-TERM      PIC 9(05) COMP.
020500     05  WS-AD-CUM-DAYS       PIC 9(05) COMP.
020600     05  WS-AD-LEAP-BUMP      PIC 9(01) COMP.
020700     05  WS-AD-RESULT         PIC 9(08) COMP.
020800     05  WS-AD-LEAP           PIC X(01).
020900         88  AD-IS-LEAP       VALUE "Y".
020950     05  WS-AD-SCR-Q          PIC 9(05) COMP.
020960     05  WS-AD-SCR-R          PIC 9(05) COMP.
021000     05  FILLER               PIC X(03).
021100*
021200 01  WS-CUM-DAYS-BEFORE-MONTH-VALUES.
021300     05  FILLER PIC 9(03) VALUE 000.
021400     05  FILLER PIC 9(03) VALUE 031.
021500     05  FILLER PIC 9(03) VALUE 059.
021600     05  FILLER PIC 9(03) VALUE 090.
021700     05  FILLER PIC 9(03) VALUE 120.
021800     05  FILLER PIC 9(03) VALUE 151.
021900     05  FILLER PIC 9(03) VALUE 181.
022000     05  FILLER PIC 9(03) VALUE 212.
022100     05  FILLER PIC 9(03) VALUE 243.
022200     05  FILLER PIC 9(03) VALUE 273.
022300     05  FILLER PIC 9(03) VALUE 304.
022400     05  FILLER PIC 9(03) VALUE 334.
022500 01  WS-CUM-DAYS-BEFORE-MONTH REDEFINES
022600                     WS-CUM-DAYS-BEFORE-MONTH-VALUES.
022700     05  WS-CUM-TABLE OCCURS 12 TIMES PIC 9(03).
022800*
022900 01  WS-CURRENT-TRAN.
023000     05  WS-CT-HOLD-ID        PIC 9(08).
023100     05  WS-CT-DUE-DATE       PIC 9(08).
023200     05  WS-CT-RETN-DATE      PIC 9(08).
023300     05  WS-CT-DAYS-OVER      PIC 9(05) COMP.
023400     05  WS-CT-FINE-AMOUNT    PIC S9(05)V99.
023500     05  WS-CT-REJECT-MSG     PIC X(30).
023600     05  FILLER               PIC X(04).
023700*
023800 01  WS-REPORT-LINES.
023900     05  WS-HDR-LINE.
024000         10  FILLER           PIC X(30) VALUE
024100             "LNRETN20 - RETURN POST REPORT".
024200         10  FILLER           PIC X(10) VALUE "RUN DATE: ".
024300         10  WS-HDR-DATE      PIC X(10).
024400         10  FILLER           PIC X(82) VALUE SPACES.
024500     05  WS-DET-LINE.
024600         10  WS-DET-TAG       PIC X(10).
024700         10  FILLER           PIC X(02) VALUE SPACES.
024800         10  WS-DET-HOLD      PIC Z(07)9.
024900         10  FILLER           PIC X(02) VALUE SPACES.
025000         10  WS-DET-LOAN      PIC Z(07)9.
025100         10  FILLER           PIC X(02) VALUE SPACES.
025200         10  WS-DET-FINE      PIC Z(04)9.99.
025300         10  FILLER           PIC X(02) VALUE SPACES.
025400         10  WS-DET-MSG       PIC X(30).
025500         10  FILLER           PIC X(53) VALUE SPACES.
025600     05  WS-TOT-LINE.
025700         10  FILLER           PIC X(18) VALUE
025800             "TOTAL RETURNED   ".
025900         10  WS-TOT-RETURNED  PIC ZZ,ZZ9.
026000         10  FILLER           PIC X(08) VALUE SPACES.
026100         10  FILLER           PIC X(18) VALUE
026200             "TOTAL FINED      ".
026300         10  WS-TOT-FINED     PIC ZZ,ZZ9.
026400         10  FILLER           PIC X(08) VALUE SPACES.
026500         10  FILLER           PIC X(18) VALUE
026600             "TOTAL REJECTED   ".
026700         10  WS-TOT-REJECT    PIC ZZ,ZZ9.
026800         10  FILLER           PIC X(62) VALUE SPACES.
026900*
027000 PROCEDURE DIVISION.
027100*
027200 100-MAIN-LINE.
027300     PERFORM 110-INITIALIZE THRU 110-EXIT.
027400     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
027500     PERFORM 300-PROCESS-TRANS THRU 300-EXIT
027600             UNTIL EOF-TRAN.
027700     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
027800     PERFORM 900-TERMINATE THRU 900-EXIT.
027900     STOP RUN.
028000*
028100 110-INITIALIZE.
028200     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
028300     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
028400             INTO WS-RUN-DATE.
028500     IF WS-RUN-YYYY = ZEROS
028600         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
028700     OPEN INPUT  HOLD-OLD MBR-OLD LOAN-OLD RETN-TRAN.
028800     OPEN OUTPUT HOLD-NEW MBR-NEW LOAN-NEW RETN-RPT.
028900     MOVE WS-RUN-DATE     TO WS-HDR-DATE.
029000     WRITE RETN-RPT-LINE  FROM WS-HDR-LINE.
029100 110-EXIT.
029200     EXIT.
029300*
029400 200-LOAD-MASTERS.
029500     PERFORM 210-LOAD-HOLDINGS THRU 210-EXIT.
029600     PERFORM 220-LOAD-MEMBERS THRU 220-EXIT.
029700     PERFORM 230-LOAD-LOANS THRU 230-EXIT.
029800 200-EXIT.
029900     EXIT.
030000*
030100 210-LOAD-HOLDINGS.
030200     MOVE "N"             TO WS-EOF-LOAD.
030300     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
030400     PERFORM 211-LOAD-HOLDING-ROW THRU 211-EXIT
030500             UNTIL EOF-LOAD.
030600 210-EXIT.
030700     EXIT.
030800 211-LOAD-HOLDING-ROW.
030900     ADD 1 TO WS-HOLD-COUNT.
031000     MOVE HLD-HOLD-ID     TO HT-HOLD-ID (WS-HOLD-COUNT).
031100     MOVE HLD-MEDIA-ID    TO HT-MEDIA-ID (WS-HOLD-COUNT).
031200     MOVE HLD-SHELF-LOC   TO HT-SHELF-LOC (WS-HOLD-COUNT).
031300     MOVE HLD-STATUS      TO HT-STATUS (WS-HOLD-COUNT).
031400     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
031500 211-EXIT.
031600     EXIT.
031700*
031800 220-LOAD-MEMBERS.
031900     MOVE "N"             TO WS-EOF-LOAD.
032000     READ MBR-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
032100     PERFORM 221-LOAD-MEMBER-ROW THRU 221-EXIT
032200             UNTIL EOF-LOAD.
032300 220-EXIT.
032400     EXIT.
032500 221-LOAD-MEMBER-ROW.
032600     ADD 1 TO WS-MBR-COUNT.
032700     MOVE MBR-MBR-ID      TO MB-MBR-ID (WS-MBR-COUNT).
032800     MOVE MBR-FIRST-NAME  TO MB-FIRST-NAME (WS-MBR-COUNT).
032900     MOVE MBR-LAST-NAME   TO MB-LAST-NAME (WS-MBR-COUNT).
033000     MOVE MBR-EMAIL       TO MB-EMAIL (WS-MBR-COUNT).
033100     MOVE MBR-BLOCKED     TO MB-BLOCKED (WS-MBR-COUNT).
033200     MOVE MBR-FINES       TO MB-FINES (WS-MBR-COUNT).
033300     MOVE MBR-EXPIRY      TO MB-EXPIRY (WS-MBR-COUNT).
033400     MOVE MBR-MAX-LOANS   TO MB-MAX-LOANS (WS-MBR-COUNT).
033500     READ MBR-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
033600 221-EXIT.
033700     EXIT.
033800*
033900 230-LOAD-LOANS.
034000     MOVE "N"             TO WS-EOF-LOAD.
034100     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
034200     PERFORM 231-LOAD-LOAN-ROW THRU 231-EXIT
034300             UNTIL EOF-LOAD.
034400 230-EXIT.
034500     EXIT.
034600 231-LOAD-LOAN-ROW.
034700     ADD 1 TO WS-LOAN-COUNT.
034800     MOVE LOAN-OLD-REC (1:8)  TO LT-LOAN-ID (WS-LOAN-COUNT).
034900     MOVE LOAN-OLD-REC (9:8)  TO LT-HOLD-ID (WS-LOAN-COUNT).
035000     MOVE LOAN-OLD-REC (17:8) TO LT-MEDIA-ID (WS-LOAN-COUNT).
035100     MOVE LOAN-OLD-REC (25:8) TO LT-MBR-ID (WS-LOAN-COUNT).
035200     MOVE LOAN-OLD-REC (33:8) TO LT-LOAN-DATE (WS-LOAN-COUNT).
035300     MOVE LOAN-OLD-REC (41:8) TO LT-DUE-DATE (WS-LOAN-COUNT).
035400     MOVE LOAN-OLD-REC (49:8) TO LT-RETURNED (WS-LOAN-COUNT).
035500     MOVE LOAN-OLD-REC (57:7) TO LT-FINE (WS-LOAN-COUNT).
035600     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
035700 231-EXIT.
035800     EXIT.
035900*
036000 300-PROCESS-TRANS.
036100     INITIALIZE WS-CURRENT-TRAN.
036200     MOVE "N"             TO WS-HOLD-FOUND WS-LOAN-FOUND
036300                             WS-MBR-FOUND.
036400     MOVE SPACES          TO WS-CT-REJECT-MSG.
036500     MOVE RTT-HOLD-ID     TO WS-CT-HOLD-ID.
036600     MOVE RTT-RETURN-DATE TO WS-CT-RETN-DATE.
036700     PERFORM 310-FIND-HOLDING THRU 310-EXIT.
036800     IF HOLD-WAS-FOUND
036900         PERFORM 320-FIND-OPEN-LOAN THRU 320-EXIT.
037000     IF HOLD-WAS-FOUND AND LOAN-WAS-FOUND
037100         PERFORM 330-FIND-MEMBER THRU 330-EXIT.
037200     IF HOLD-WAS-FOUND AND LOAN-WAS-FOUND AND MBR-WAS-FOUND
037300         PERFORM 340-POST-RETURN THRU 340-EXIT
037400         ADD 1 TO WS-RETURNED-CTR
037500     ELSE
037600         ADD 1 TO WS-REJECT-CTR.
037700     PERFORM 370-WRITE-DETAIL THRU 370-EXIT.
037800     READ RETN-TRAN AT END MOVE "Y" TO WS-EOF-TRAN.
037900 300-EXIT.
038000     EXIT.
038100*
038200 310-FIND-HOLDING.
038300     MOVE "N"             TO WS-HOLD-FOUND.
038400     PERFORM 311-SCAN-HOLDING THRU 311-EXIT
038500             VARYING HLD-TAB-IDX FROM 1 BY 1
038600             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
038700                OR HOLD-WAS-FOUND.
038800     IF NOT HOLD-WAS-FOUND
038900         MOVE "COPY NOT FOUND" TO WS-CT-REJECT-MSG.
039000 310-EXIT.
039100     EXIT.
039200 311-SCAN-HOLDING.
039300     IF HT-HOLD-ID (HLD-TAB-IDX) = WS-CT-HOLD-ID
039400         MOVE "Y"         TO WS-HOLD-FOUND.
039500 311-EXIT.
039600     EXIT.
039700*
039800 320-FIND-OPEN-LOAN.
039900     MOVE "N"             TO WS-LOAN-FOUND.
040000     PERFORM 321-SCAN-LOAN THRU 321-EXIT
040100             VARYING LN-TAB-IDX FROM 1 BY 1
040200             UNTIL LN-TAB-IDX > WS-LOAN-COUNT
040300                OR LOAN-WAS-FOUND.
040400     IF NOT LOAN-WAS-FOUND
040500         MOVE "NO OPEN LOAN FOR COPY" TO WS-CT-REJECT-MSG
040600     ELSE
040700         MOVE LT-DUE-DATE (LN-TAB-IDX) TO WS-CT-DUE-DATE.
040800 320-EXIT.
040900     EXIT.
041000 321-SCAN-LOAN.
041100     IF LT-HOLD-ID (LN-TAB-IDX) = WS-CT-HOLD-ID
041200        AND LT-RETURNED (LN-TAB-IDX) = ZEROS
041300         MOVE "Y"         TO WS-LOAN-FOUND.
041400 321-EXIT.
041500     EXIT.
041600*
041700 330-FIND-MEMBER.
041800     MOVE "N"             TO WS-MBR-FOUND.
041900     PERFORM 331-SCAN-MEMBER THRU 331-EXIT
042000             VARYING MBR-TAB-IDX FROM 1 BY 1
042100             UNTIL MBR-TAB-IDX > WS-MBR-COUNT
042200                OR MBR-WAS-FOUND.
042300     IF NOT MBR-WAS-FOUND
042400         MOVE "MEMBER NOT FOUND" TO WS-CT-REJECT-MSG.
042500 330-EXIT.
042600     EXIT.
042700 331-SCAN-MEMBER.
042800     IF MB-MBR-ID (MBR-TAB-IDX) = LT-MBR-ID (LN-TAB-IDX)
042900         MOVE "Y"         TO WS-MBR-FOUND.
043000 331-EXIT.
043100     EXIT.
043200*
043300*    340-POST-RETURN APPLIES THE FLAT OVERDUE-FINE RULE -- A FINE
043400*    IS OWED ONLY WHEN THE RETURN DATE IS MORE THAN PRM-FINE-GRACE-DAYS
043500*    PAST THE DUE DATE, AT PRM-FINE-RATE-PER-DAY PER DAY OVER,
043600*    CAPPED AT PRM-FINE-MAXIMUM.
043700*
043800 340-POST-RETURN.
043900     MOVE RTT-RETURN-DATE TO LT-RETURNED (LN-TAB-IDX).
044200     MOVE "A"             TO HT-STATUS (HLD-TAB-IDX).
044300     PERFORM 341-CALC-DAYS-OVER THRU 341-EXIT.
044400     MOVE 0               TO WS-CT-FINE-AMOUNT.
044500     IF WS-CT-DAYS-OVER > PRM-FINE-GRACE-DAYS
044600         COMPUTE WS-CT-FINE-AMOUNT =
044700             (WS-CT-DAYS-OVER - PRM-FINE-GRACE-DAYS) *
044800             PRM-FINE-RATE-PER-DAY
044900         IF WS-CT-FINE-AMOUNT > PRM-FINE-MAXIMUM
045000             MOVE PRM-FINE-MAXIMUM TO WS-CT-FINE-AMOUNT.
045100     MOVE WS-CT-FINE-AMOUNT TO LT-FINE (LN-TAB-IDX).
045200     IF WS-CT-FINE-AMOUNT > 0
045300         ADD WS-CT-FINE-AMOUNT TO MB-FINES (MBR-TAB-IDX)
045400         ADD 1 TO WS-FINED-CTR
045500         MOVE "RETURNED, FINED" TO WS-CT-REJECT-MSG
045600     ELSE
045700         MOVE "RETURNED, NO FINE" TO WS-CT-REJECT-MSG.
045800 340-EXIT.
045900     EXIT.
046000*
046100 341-CALC-DAYS-OVER.
046200     MOVE WS-CT-DUE-DATE  TO WS-AD-DATE-8.
046500     PERFORM 350-ABS-DAYS-CALC THRU 350-EXIT.
046600     MOVE WS-AD-RESULT    TO WS-CT-DAYS-OVER.
046700     MOVE RTT-RETURN-DATE TO WS-AD-DATE-8.
047000     PERFORM 350-ABS-DAYS-CALC THRU 350-EXIT.
047100     IF WS-AD-RESULT > WS-CT-DAYS-OVER
047200         COMPUTE WS-CT-DAYS-OVER = WS-AD-RESULT - WS-CT-DAYS-OVER
047300     ELSE
047400         MOVE 0           TO WS-CT-DAYS-OVER.
047500 341-EXIT.
047600     EXIT.
047700*
047800*    350-ABS-DAYS-CALC -- STANDARD PROLEPTIC-CALENDAR DAY COUNT.
047900*    FORWARD DIRECTION ONLY; RESULT IS NOT A CALENDAR DATE, JUST
048000*    A DAY NUMBER USED FOR SUBTRACTION BETWEEN TWO DATES.
048100*
048200 350-ABS-DAYS-CALC.
048300     COMPUTE WS-AD-YEAR-1 = WS-AD-YYYY - 1.
048400     DIVIDE WS-AD-YEAR-1 BY 4   GIVING WS-AD-LEAP-TERM.
048500     DIVIDE WS-AD-YEAR-1 BY 100 GIVING WS-AD-CENT-TERM.
048600     DIVIDE WS-AD-YEAR-1 BY 400 GIVING WS-AD-QUAD-TERM.
048700     MOVE WS-CUM-TABLE (WS-AD-MM) TO WS-AD-CUM-DAYS.
048800     PERFORM 351-LEAP-TEST THRU 351-EXIT.
048900     MOVE 0               TO WS-AD-LEAP-BUMP.
049000     IF AD-IS-LEAP AND WS-AD-MM > 2
049100         MOVE 1           TO WS-AD-LEAP-BUMP.
049200     COMPUTE WS-AD-RESULT =
049300             WS-AD-YEAR-1 * 365 + WS-AD-LEAP-TERM
049400             - WS-AD-CENT-TERM + WS-AD-QUAD-TERM
049500             + WS-AD-CUM-DAYS + WS-AD-LEAP-BUMP + WS-AD-DD.
049600 350-EXIT.
049700     EXIT.
049800*
049900 351-LEAP-TEST.
050000     MOVE "N"             TO WS-AD-LEAP.
050100     DIVIDE WS-AD-YYYY BY 4   GIVING WS-AD-SCR-Q
050200             REMAINDER WS-AD-SCR-R.
050300     IF WS-AD-SCR-R = 0
050400         DIVIDE WS-AD-YYYY BY 100 GIVING WS-AD-SCR-Q
050500                 REMAINDER WS-AD-SCR-R
050600         IF WS-AD-SCR-R NOT = 0
050700             MOVE "Y"     TO WS-AD-LEAP
050800         ELSE
050900             DIVIDE WS-AD-YYYY BY 400 GIVING WS-AD-SCR-Q
051000                     REMAINDER WS-AD-SCR-R
051100             IF WS-AD-SCR-R = 0
051200                 MOVE "Y" TO WS-AD-LEAP.
051400 351-EXIT.
051500     EXIT.
051600*
051700 370-WRITE-DETAIL.
051800     MOVE SPACES          TO WS-DET-LINE.
051900     IF HOLD-WAS-FOUND AND LOAN-WAS-FOUND AND MBR-WAS-FOUND
052000         MOVE "RETURNED"  TO WS-DET-TAG
052100     ELSE
052200         MOVE "REJECTED"  TO WS-DET-TAG.
052300     MOVE WS-CT-HOLD-ID   TO WS-DET-HOLD.
052400     IF HOLD-WAS-FOUND AND LOAN-WAS-FOUND AND MBR-WAS-FOUND
052500         MOVE LT-LOAN-ID (LN-TAB-IDX) TO WS-DET-LOAN
052600         MOVE WS-CT-FINE-AMOUNT TO WS-DET-FINE
052700     ELSE
052800         MOVE ZEROS       TO WS-DET-LOAN
052900         MOVE 0           TO WS-DET-FINE.
053000     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
053100     WRITE RETN-RPT-LINE  FROM WS-DET-LINE.
053200 370-EXIT.
053300     EXIT.
053400*
053500 400-REWRITE-MASTERS.
053600     PERFORM 410-REWRITE-HOLDINGS THRU 410-EXIT.
053700     PERFORM 420-REWRITE-MEMBERS THRU 420-EXIT.
053800     PERFORM 430-REWRITE-LOANS THRU 430-EXIT.
053900 400-EXIT.
054000     EXIT.
054100*
054200 410-REWRITE-HOLDINGS.
054300     PERFORM 411-WRITE-ONE-HOLDING THRU 411-EXIT
054400             VARYING HLD-TAB-IDX FROM 1 BY 1
054500             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
054600 410-EXIT.
054700     EXIT.
054800 411-WRITE-ONE-HOLDING.
054900     MOVE HT-HOLD-ID (HLD-TAB-IDX)    TO HOLD-NEW-REC (1:8).
055000     MOVE HT-MEDIA-ID (HLD-TAB-IDX)   TO HOLD-NEW-REC (9:8).
055100     MOVE HT-SHELF-LOC (HLD-TAB-IDX)  TO HOLD-NEW-REC (17:10).
055200     MOVE HT-STATUS (HLD-TAB-IDX)     TO HOLD-NEW-REC (27:1).
055300     WRITE HOLD-NEW-REC.
055400 411-EXIT.
055500     EXIT.
055600*
055700 420-REWRITE-MEMBERS.
055800     PERFORM 421-WRITE-ONE-MEMBER THRU 421-EXIT
055900             VARYING MBR-TAB-IDX FROM 1 BY 1
056000             UNTIL MBR-TAB-IDX > WS-MBR-COUNT.
056100 420-EXIT.
056200     EXIT.
056300 421-WRITE-ONE-MEMBER.
056400     MOVE SPACES                      TO MBR-NEW-REC.
056500     MOVE MB-MBR-ID (MBR-TAB-IDX)     TO MBR-NEW-REC (1:8).
056600     MOVE MB-FIRST-NAME (MBR-TAB-IDX) TO MBR-NEW-REC (9:20).
056700     MOVE MB-LAST-NAME (MBR-TAB-IDX)  TO MBR-NEW-REC (29:20).
056800     MOVE MB-EMAIL (MBR-TAB-IDX)      TO MBR-NEW-REC (49:40).
056900     MOVE MB-BLOCKED (MBR-TAB-IDX)    TO MBR-NEW-REC (89:1).
057000     MOVE MB-FINES (MBR-TAB-IDX)      TO MBR-NEW-REC (90:7).
057100     MOVE MB-EXPIRY (MBR-TAB-IDX)     TO MBR-NEW-REC (97:8).
057200     MOVE MB-MAX-LOANS (MBR-TAB-IDX)  TO MBR-NEW-REC (105:2).
057300     WRITE MBR-NEW-REC.
057400 421-EXIT.
057500     EXIT.
057600*
057700 430-REWRITE-LOANS.
057800     PERFORM 431-WRITE-ONE-LOAN THRU 431-EXIT
057900             VARYING LN-TAB-IDX FROM 1 BY 1
058000             UNTIL LN-TAB-IDX > WS-LOAN-COUNT.
058100 430-EXIT.
058200     EXIT.
058300 431-WRITE-ONE-LOAN.
058400     MOVE SPACES                      TO LOAN-NEW-REC.
058500     MOVE LT-LOAN-ID (LN-TAB-IDX)     TO LOAN-NEW-REC (1:8).
058600     MOVE LT-HOLD-ID (LN-TAB-IDX)     TO LOAN-NEW-REC (9:8).
058700     MOVE LT-MEDIA-ID (LN-TAB-IDX)    TO LOAN-NEW-REC (17:8).
058800     MOVE LT-MBR-ID (LN-TAB-IDX)      TO LOAN-NEW-REC (25:8).
058900     MOVE LT-LOAN-DATE (LN-TAB-IDX)   TO LOAN-NEW-REC (33:8).
059000     MOVE LT-DUE-DATE (LN-TAB-IDX)    TO LOAN-NEW-REC (41:8).
059100     MOVE LT-RETURNED (LN-TAB-IDX)    TO LOAN-NEW-REC (49:8).
059200     MOVE LT-FINE (LN-TAB-IDX)        TO LOAN-NEW-REC (57:7).
059300     WRITE LOAN-NEW-REC.
059400 431-EXIT.
059500     EXIT.
059600*
059700 900-TERMINATE.
059800     MOVE WS-RETURNED-CTR TO WS-TOT-RETURNED.
059900     MOVE WS-FINED-CTR    TO WS-TOT-FINED.
060000     MOVE WS-REJECT-CTR   TO WS-TOT-REJECT.
060100     WRITE RETN-RPT-LINE  FROM WS-TOT-LINE.
060200     CLOSE HOLD-OLD HOLD-NEW MBR-OLD MBR-NEW
060300           LOAN-OLD LOAN-NEW RETN-TRAN RETN-RPT.
060400 900-EXIT.
060500     EXIT.
