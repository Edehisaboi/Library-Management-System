000100********************************************************* LN1400
000200*
000300*   LN1400  --  BOOK-LOAD WORKING LAYOUT (BOOK-LOAD-RECORD)
000400*   BULK-LOAD INPUT IS A COMMA-DELIMITED LINE-SEQUENTIAL FILE,
000500*   NOT A FIXED-FORMAT MASTER, SO THIS COPYBOOK ONLY DEFINES THE
000600*   WORKING-STORAGE TARGETS THAT LN2400 UNSTRINGS EACH ROW INTO.
000700*   FIELD ORDER ON THE ROW IS FIXED: TITLE, AUTHORS, PUBLISHER,
000800*   YEAR, ISBN, CATEGORIES, COPIES.
000900*
001000*   T. OYELARAN   2003-07-18   ORIGINAL LAYOUT, REQ 0367
001100*   T. OYELARAN   2004-02-09   WIDENED BKL-RAW-LINE TO 300, A
001200*                              CREATOR LIST WAS TRUNCATING
001300*
001400********************************************************* LN1400
001500  01  BKL-RAW-LINE                    PIC X(300).
001600  01  BKL-LOAD-RECORD.
001700      05  BKL-TITLE                   PIC X(40).
001800      05  BKL-AUTHORS                 PIC X(60).
001900      05  BKL-PUBLISHER               PIC X(30).
002000      05  BKL-YEAR-X                  PIC X(04).
002100      05  BKL-YEAR-N REDEFINES BKL-YEAR-X PIC 9(04).
002200      05  BKL-ISBN                    PIC X(13).
002300      05  BKL-CATEGORIES              PIC X(30).
002400      05  BKL-COPIES-X                PIC X(04).
002500      05  BKL-COPIES-N REDEFINES BKL-COPIES-X PIC 9(04).
002600      05  FILLER                      PIC X(10).
002700********************************************************* LN1400
