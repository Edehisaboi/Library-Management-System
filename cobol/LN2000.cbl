000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNLOAN10.
000300 AUTHOR.        T. OYELARAN.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1986-05-19.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNLOAN10  --  CHECK OUT A COPY TO A MEMBER                   *
001200*                                                                *
001300*   READS THE LOAN-REQUEST TRANSACTION FILE (LOANTRAN) AGAINST   *
001400*   THE TITLE, HOLDING, MEMBER AND LOAN MASTERS AND, FOR EACH    *
001500*   REQUEST THAT PASSES THE ELIGIBILITY RULE FOR ITS MEDIA TYPE, *
001600*   FLIPS THE CHOSEN COPY TO ON-LOAN AND APPENDS A NEW LOAN      *
001700*   RECORD.  A TRANSACTION MAY NAME A SPECIFIC COPY (TRAN-CODE   *
001800*   "1") OR JUST A TITLE, IN WHICH CASE THE FIRST AVAILABLE COPY *
001900*   OF THAT TITLE IS CHOSEN (TRAN-CODE "2").                     *
002000*                                                                *
002100*   HOLDING AND LOAN MASTERS ARE SEQUENTIAL FILES.  THIS JOB     *
002200*   LOADS BOTH INTO WORKING-STORAGE TABLES, APPLIES ALL          *
002300*   TRANSACTIONS IN MEMORY, THEN REWRITES BOTH MASTERS IN FULL   *
002400*   -- THE USUAL OLD-MASTER/NEW-MASTER PATTERN FOR THIS SHOP'S   *
002500*   SEQUENTIAL FILES.                                            *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   1986-05-19  TJO  ORIGINAL PROGRAM, REQ 0114.                 *
003000*   1986-09-03  TJO  ADDED CD/DVD DISPATCH, REQ 0114-A.          *
003100*   1987-02-11  DEK  FIXED FIRST-AVAILABLE SCAN -- WAS PICKING   *
003200*                    LOWEST HOLD-ID INSTEAD OF STORED ORDER.     *
003300*   1991-01-30  RA   ADDED BOOK RULE'S OWN MAX-LOANS CHECK,      *
003400*                    REQ 0219, EVALUATED BEFORE COMMON RULE.     *
003500*   1998-11-12  RA   Y2K -- RUN-DATE PARM AND ALL MASTER DATES   *
003600*                    CONFIRMED 4-DIGIT CENTURY, NO CHANGE MADE.  *
003700*   2003-07-21  TJO  MOVED LOAN-DAYS AND RULE MAX-LOANS TO THE   *
003800*                    LN1500 PARAMETER TABLE, REQ 0367.           *
003900*   2011-03-08  MPK  RAISED HOLDING/LOAN TABLE SIZES, REQ 0801 - *
004000*                    CATALOG GREW PAST THE OLD OCCURS LIMITS.    *
004050*   2014-09-22  PDS  ADDED WS-DC-DATE-8, AN 8-DIGIT REDEFINES OF  *
004060*                    THE DATE-CALC WORK AREA, SO THE ROLLED-      *
004070*                    FORWARD DUE DATE MOVES TO LT-DUE-DATE IN ONE *
004080*                    STATEMENT INSTEAD OF A THREE-TERM COMPUTE,   *
004090*                    REQ 0602.                                    *
004110*   2014-10-06  PDS  351-FIND-RULE-ENTRY WAS FORCING EARLY EXIT   *
004120*                    BY SETTING PRM-LD-IDX TO 5 ON A MATCH -- THE *
004130*                    VARYING PERFORM THEN ADDS ONE MORE TO THAT   *
004140*                    ON ITS WAY OUT, SO THE BOOK MAX-LOANS TEST   *
004150*                    RIGHT AFTER IT WAS READING PAST THE 4-ROW    *
004160*                    TABLE INTO PRM-FINE-POLICY.  SWITCHED TO THE *
004170*                    SAME FOUND-FLAG-IN-THE-UNTIL IDIOM 311/331/  *
004180*                    341 ALREADY USE, REQ 0623.                   *
004190*                                                                *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-CLASS IS "0" THRU "9".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT MEDIA-MSTR   ASSIGN TO MEDIAMS
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS IS FS-MEDIA.
005300     SELECT HOLD-OLD     ASSIGN TO HOLDOLD
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS FS-HOLD-OLD.
005600     SELECT HOLD-NEW     ASSIGN TO HOLDNEW
005700            ORGANIZATION IS SEQUENTIAL
005800            FILE STATUS IS FS-HOLD-NEW.
005900     SELECT MBR-MSTR     ASSIGN TO MBRMSTR
006000            ORGANIZATION IS SEQUENTIAL
006100            FILE STATUS IS FS-MBR.
006200     SELECT LOAN-OLD     ASSIGN TO LOANOLD
006300            ORGANIZATION IS SEQUENTIAL
006400            FILE STATUS IS FS-LOAN-OLD.
006500     SELECT LOAN-NEW     ASSIGN TO LOANNEW
006600            ORGANIZATION IS SEQUENTIAL
006700            FILE STATUS IS FS-LOAN-NEW.
006800     SELECT LN-TRAN      ASSIGN TO LOANTRAN
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS FS-TRAN.
007100     SELECT LN-RPT       ASSIGN TO LOANRPT
007200            ORGANIZATION IS SEQUENTIAL
007300            FILE STATUS IS FS-RPT.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  MEDIA-MSTR
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 200 CHARACTERS.
007900     COPY LN1000.
008100 FD  HOLD-OLD
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 27 CHARACTERS.
008400     COPY LN1100.
008500 FD  HOLD-NEW
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 27 CHARACTERS.
008800 01  HOLD-NEW-REC             PIC X(27).
008900 FD  MBR-MSTR
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 110 CHARACTERS.
009200     COPY LN1200.
009400 FD  LOAN-OLD
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 68 CHARACTERS.
009700 01  LOAN-OLD-REC             PIC X(68).
009800 FD  LOAN-NEW
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 68 CHARACTERS.
010100 01  LOAN-NEW-REC             PIC X(68).
010200 FD  LN-TRAN
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 26 CHARACTERS.
010500 01  LN-TRAN-REC.
010600     05  LNT-TRAN-CODE        PIC X(01).
010700         88  LNT-BY-HOLD-ID   VALUE "1".
010800         88  LNT-FIRST-AVAIL  VALUE "2".
010900     05  LNT-MBR-ID           PIC 9(08).
011000     05  LNT-HOLD-ID          PIC 9(08).
011100     05  LNT-MEDIA-ID         PIC 9(08).
011200     05  FILLER               PIC X(01).
011300 FD  LN-RPT
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS.
011600 01  LN-RPT-LINE              PIC X(132).
011700 WORKING-STORAGE SECTION.
011800*
011900 01  WS-SWITCHES.
012000     05  WS-EOF-TRAN          PIC X(01) VALUE "N".
012100         88  EOF-TRAN         VALUE "Y".
012200     05  WS-EOF-LOAD          PIC X(01) VALUE "N".
012300         88  EOF-LOAD         VALUE "Y".
012350     05  FILLER               PIC X(03).
012400*
012500 01  WS-COUNTERS.
012600     05  WS-MEDIA-COUNT       PIC 9(05) COMP-3 VALUE 0.
012700     05  WS-HOLD-COUNT        PIC 9(05) COMP-3 VALUE 0.
012800     05  WS-MBR-COUNT         PIC 9(05) COMP-3 VALUE 0.
012900     05  WS-LOAN-COUNT        PIC 9(05) COMP-3 VALUE 0.
013000     05  WS-HIGH-LOAN-ID      PIC 9(08) COMP-3 VALUE 0.
013100     05  WS-ISSUED-CTR        PIC 9(05) COMP-3 VALUE 0.
013200     05  WS-REJECT-CTR        PIC 9(05) COMP-3 VALUE 0.
013300     05  WS-MED-IDX           PIC 9(05) COMP   VALUE 0.
013400     05  WS-HLD-IDX           PIC 9(05) COMP   VALUE 0.
013500     05  WS-MBR-IDX           PIC 9(05) COMP   VALUE 0.
013600     05  WS-LOAN-IDX          PIC 9(05) COMP   VALUE 0.
013700     05  WS-ACTIVE-LOANS      PIC 9(03) COMP   VALUE 0.
013800     05  WS-DAY-CTR           PIC 9(03) COMP   VALUE 0.
013850     05  FILLER               PIC X(03).
013900*
014000 01  WS-FOUND-FLAGS.
014100     05  WS-MEDIA-FOUND       PIC X(01) VALUE "N".
014200         88  MEDIA-WAS-FOUND  VALUE "Y".
014300     05  WS-HOLD-FOUND        PIC X(01) VALUE "N".
014400         88  HOLD-WAS-FOUND   VALUE "Y".
014500     05  WS-MBR-FOUND         PIC X(01) VALUE "N".
014600         88  MBR-WAS-FOUND    VALUE "Y".
014700     05  WS-RULE-OK           PIC X(01) VALUE "N".
014800         88  RULE-PASSED      VALUE "Y".
014820     05  WS-RULE-FOUND        PIC X(01) VALUE "N".
014840         88  RULE-ENTRY-FOUND VALUE "Y".
014850     05  FILLER               PIC X(02).
014900*
015000 01  WS-RUN-PARMS.
015100     05  WS-COMMAND-LINE      PIC X(40).
015200     05  WS-RUN-DATE.
015300         10  WS-RUN-YYYY      PIC 9(04).
015400         10  WS-RUN-MM        PIC 9(02).
015500         10  WS-RUN-DD        PIC 9(02).
015550     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
015600     05  WS-MOD-WORK          PIC 9(04) COMP.
015650     05  WS-MOD-QUOT          PIC 9(04) COMP.
015680     05  FILLER               PIC X(05).
015690*
015700 01  WS-FILE-STATUSES.
015800     05  FS-MEDIA             PIC X(02).
015900     05  FS-HOLD-OLD          PIC X(02).
016000     05  FS-HOLD-NEW          PIC X(02).
016100     05  FS-MBR               PIC X(02).
016200     05  FS-LOAN-OLD          PIC X(02).
016300     05  FS-LOAN-NEW          PIC X(02).
016400     05  FS-TRAN              PIC X(02).
016500     05  FS-RPT               PIC X(02).
016550     05  FILLER               PIC X(04).
016600*
016700*    IN-MEMORY MASTER TABLES -- LOADED ONCE, SEARCHED LINEARLY.
016800*
016900 01  MEDIA-TABLE.
017000     05  MEDIA-ENTRY OCCURS 3000 TIMES
017100                     INDEXED BY MED-TAB-IDX.
017200         10  MT-MEDIA-ID      PIC 9(08).
017300         10  MT-MEDIA-TYPE    PIC X(01).
017350         10  FILLER           PIC X(01).
017400 01  HOLDING-TABLE.
017500     05  HOLDING-ENTRY OCCURS 6000 TIMES
017600                     INDEXED BY HLD-TAB-IDX.
017700         10  HT-HOLD-ID       PIC 9(08).
017800         10  HT-MEDIA-ID      PIC 9(08).
017900         10  HT-SHELF-LOC     PIC X(10).
018000         10  HT-STATUS        PIC X(01).
018050         10  FILLER           PIC X(01).
018100 01  MEMBER-TABLE.
018200     05  MEMBER-ENTRY OCCURS 2000 TIMES
018300                     INDEXED BY MBR-TAB-IDX.
018400         10  MB-MBR-ID        PIC 9(08).
018500         10  MB-BLOCKED       PIC X(01).
018600         10  MB-FINES         PIC S9(05)V99.
018700         10  MB-EXPIRY        PIC 9(08).
018800         10  MB-MAX-LOANS     PIC 9(02).
018850         10  FILLER           PIC X(02).
018900 01  LOAN-TABLE.
019000     05  LOAN-ENTRY OCCURS 8000 TIMES
019100                     INDEXED BY LN-TAB-IDX.
019200         10  LT-LOAN-ID       PIC 9(08).
019300         10  LT-HOLD-ID       PIC 9(08).
019400         10  LT-MEDIA-ID      PIC 9(08).
019500         10  LT-MBR-ID        PIC 9(08).
019600         10  LT-LOAN-DATE     PIC 9(08).
019700         10  LT-DUE-DATE      PIC 9(08).
019800         10  LT-RETURNED      PIC 9(08).
019900         10  LT-FINE          PIC S9(05)V99.
019950         10  FILLER           PIC X(02).
020000*
020100     COPY LN1500.
020200*
020300 01  WS-DATE-CALC.
020310     05  WS-DC-DATE-PARTS.
020320         10  WS-DC-YYYY       PIC 9(04).
020330         10  WS-DC-MM         PIC 9(02).
020340         10  WS-DC-DD         PIC 9(02).
020350     05  WS-DC-DATE-8 REDEFINES WS-DC-DATE-PARTS
020360                              PIC 9(08).
020650     05  WS-DC-MONTH-LIMIT    PIC 9(02).
020700     05  WS-DC-LEAP           PIC X(01).
020800         88  DC-IS-LEAP       VALUE "Y".
020850     05  FILLER               PIC X(03).
020900 01  WS-DAYS-IN-MONTH-VALUES.
021000     05  FILLER PIC 9(02) VALUE 31.
021100     05  FILLER PIC 9(02) VALUE 28.
021200     05  FILLER PIC 9(02) VALUE 31.
021300     05  FILLER PIC 9(02) VALUE 30.
021400     05  FILLER PIC 9(02) VALUE 31.
021500     05  FILLER PIC 9(02) VALUE 30.
021600     05  FILLER PIC 9(02) VALUE 31.
021700     05  FILLER PIC 9(02) VALUE 31.
021800     05  FILLER PIC 9(02) VALUE 30.
021900     05  FILLER PIC 9(02) VALUE 31.
022000     05  FILLER PIC 9(02) VALUE 30.
022100     05  FILLER PIC 9(02) VALUE 31.
022200 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-VALUES.
022300     05  WS-DIM-TABLE OCCURS 12 TIMES PIC 9(02).
022400*
022500 01  WS-CURRENT-TRAN.
022600     05  WS-CT-MEDIA-ID       PIC 9(08).
022700     05  WS-CT-HOLD-ID        PIC 9(08).
022800     05  WS-CT-MBR-ID         PIC 9(08).
022900     05  WS-CT-MEDIA-TYPE     PIC X(01).
023000     05  WS-CT-LOAN-DAYS      PIC 9(03).
023100     05  WS-CT-REJECT-MSG     PIC X(30).
023150     05  FILLER               PIC X(04).
023200*
023300 01  WS-REPORT-LINES.
023400     05  WS-HDR-LINE.
023500         10  FILLER           PIC X(30) VALUE
023600             "LNLOAN10 - LOAN ISSUE REPORT ".
023700         10  FILLER           PIC X(10) VALUE "RUN DATE: ".
023800         10  WS-HDR-DATE      PIC X(10).
023900         10  FILLER           PIC X(82) VALUE SPACES.
024000     05  WS-DET-LINE.
024100         10  WS-DET-TAG       PIC X(10).
024200         10  FILLER           PIC X(02) VALUE SPACES.
024300         10  WS-DET-MBR       PIC Z(07)9.
024400         10  FILLER           PIC X(02) VALUE SPACES.
024500         10  WS-DET-HOLD      PIC Z(07)9.
024600         10  FILLER           PIC X(02) VALUE SPACES.
024700         10  WS-DET-LOAN      PIC Z(07)9.
024800         10  FILLER           PIC X(02) VALUE SPACES.
024900         10  WS-DET-DUE       PIC X(10).
025000         10  FILLER           PIC X(02) VALUE SPACES.
025100         10  WS-DET-MSG       PIC X(30).
025200         10  FILLER           PIC X(35) VALUE SPACES.
025300     05  WS-TOT-LINE.
025400         10  FILLER           PIC X(20) VALUE
025500             "TOTAL ISSUED       ".
025600         10  WS-TOT-ISSUED    PIC ZZ,ZZ9.
025700         10  FILLER           PIC X(10) VALUE SPACES.
025800         10  FILLER           PIC X(20) VALUE
025900             "TOTAL REJECTED     ".
026000         10  WS-TOT-REJECT    PIC ZZ,ZZ9.
026100         10  FILLER           PIC X(65) VALUE SPACES.
026200*
026300 PROCEDURE DIVISION.
026400*
026500 100-MAIN-LINE.
026600     PERFORM 110-INITIALIZE THRU 110-EXIT.
026700     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
026800     PERFORM 300-PROCESS-TRANS THRU 300-EXIT
026900             UNTIL EOF-TRAN.
027000     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
027100     PERFORM 900-TERMINATE THRU 900-EXIT.
027200     STOP RUN.
027300*
027400 110-INITIALIZE.
027500     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
027600     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
027700             INTO WS-RUN-DATE.
027800     IF WS-RUN-YYYY = ZEROS
027900         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
028000     OPEN INPUT  MEDIA-MSTR
028100                 HOLD-OLD
028200                 MBR-MSTR
028300                 LOAN-OLD
028400                 LN-TRAN.
028500     OPEN OUTPUT HOLD-NEW
028600                 LOAN-NEW
028700                 LN-RPT.
028800     MOVE WS-RUN-DATE     TO WS-HDR-DATE.
028900     WRITE LN-RPT-LINE    FROM WS-HDR-LINE.
029000 110-EXIT.
029100     EXIT.
029200*
029300 200-LOAD-MASTERS.
029400     PERFORM 210-LOAD-MEDIA THRU 210-EXIT.
029500     PERFORM 220-LOAD-HOLDINGS THRU 220-EXIT.
029600     PERFORM 230-LOAD-MEMBERS THRU 230-EXIT.
029700     PERFORM 240-LOAD-LOANS THRU 240-EXIT.
029800 200-EXIT.
029900     EXIT.
030000*
030100 210-LOAD-MEDIA.
030200     MOVE "N"             TO WS-EOF-LOAD.
030300     READ MEDIA-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
030400     PERFORM 211-LOAD-MEDIA-ROW THRU 211-EXIT
030500             UNTIL EOF-LOAD.
030600 210-EXIT.
030700     EXIT.
030800 211-LOAD-MEDIA-ROW.
030900     ADD 1 TO WS-MEDIA-COUNT.
031000     MOVE MED-MEDIA-ID    TO MT-MEDIA-ID (WS-MEDIA-COUNT).
031100     MOVE MED-MEDIA-TYPE  TO MT-MEDIA-TYPE (WS-MEDIA-COUNT).
031200     READ MEDIA-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
031300 211-EXIT.
031400     EXIT.
031500*
031600 220-LOAD-HOLDINGS.
031700     MOVE "N"             TO WS-EOF-LOAD.
031800     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
031900     PERFORM 221-LOAD-HOLDING-ROW THRU 221-EXIT
032000             UNTIL EOF-LOAD.
032100 220-EXIT.
032200     EXIT.
032300 221-LOAD-HOLDING-ROW.
032400     ADD 1 TO WS-HOLD-COUNT.
032500     MOVE HLD-HOLD-ID     TO HT-HOLD-ID (WS-HOLD-COUNT).
032550     MOVE HLD-MEDIA-ID    TO HT-MEDIA-ID (WS-HOLD-COUNT).
032600     MOVE HLD-SHELF-LOC   TO HT-SHELF-LOC (WS-HOLD-COUNT).
032650     MOVE HLD-STATUS      TO HT-STATUS (WS-HOLD-COUNT).
032900     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
033000 221-EXIT.
033100     EXIT.
033200*
033300 230-LOAD-MEMBERS.
033400     MOVE "N"             TO WS-EOF-LOAD.
033500     READ MBR-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
033600     PERFORM 231-LOAD-MEMBER-ROW THRU 231-EXIT
033700             UNTIL EOF-LOAD.
033800 230-EXIT.
033900     EXIT.
034000 231-LOAD-MEMBER-ROW.
034100     ADD 1 TO WS-MBR-COUNT.
034200     MOVE MBR-MBR-ID      TO MB-MBR-ID (WS-MBR-COUNT).
034300     MOVE MBR-BLOCKED     TO MB-BLOCKED (WS-MBR-COUNT).
034400     MOVE MBR-FINES       TO MB-FINES (WS-MBR-COUNT).
034500     MOVE MBR-EXPIRY      TO MB-EXPIRY (WS-MBR-COUNT).
034600     MOVE MBR-MAX-LOANS   TO MB-MAX-LOANS (WS-MBR-COUNT).
034700     IF MB-MAX-LOANS (WS-MBR-COUNT) = ZEROS
034800         MOVE 5           TO MB-MAX-LOANS (WS-MBR-COUNT).
034900     READ MBR-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
035000 231-EXIT.
035100     EXIT.
035200*
035300 240-LOAD-LOANS.
035400     MOVE "N"             TO WS-EOF-LOAD.
035500     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
035600     PERFORM 241-LOAD-LOAN-ROW THRU 241-EXIT
035700             UNTIL EOF-LOAD.
035800 240-EXIT.
035900     EXIT.
036000 241-LOAD-LOAN-ROW.
036100     ADD 1 TO WS-LOAN-COUNT.
036200     MOVE LOAN-OLD-REC (1:8)  TO LT-LOAN-ID (WS-LOAN-COUNT).
036230     MOVE LOAN-OLD-REC (9:8)  TO LT-HOLD-ID (WS-LOAN-COUNT).
036260     MOVE LOAN-OLD-REC (17:8) TO LT-MEDIA-ID (WS-LOAN-COUNT).
036290     MOVE LOAN-OLD-REC (25:8) TO LT-MBR-ID (WS-LOAN-COUNT).
036320     MOVE LOAN-OLD-REC (33:8) TO LT-LOAN-DATE (WS-LOAN-COUNT).
036350     MOVE LOAN-OLD-REC (41:8) TO LT-DUE-DATE (WS-LOAN-COUNT).
036380     MOVE LOAN-OLD-REC (49:8) TO LT-RETURNED (WS-LOAN-COUNT).
036410     MOVE LOAN-OLD-REC (57:7) TO LT-FINE (WS-LOAN-COUNT).
037000     IF LT-LOAN-ID (WS-LOAN-COUNT) > WS-HIGH-LOAN-ID
037100         MOVE LT-LOAN-ID (WS-LOAN-COUNT) TO WS-HIGH-LOAN-ID.
037200     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
037300 241-EXIT.
037400     EXIT.
037500*
037600 300-PROCESS-TRANS.
037700     INITIALIZE WS-CURRENT-TRAN.
037800     MOVE "N"             TO WS-HOLD-FOUND WS-MBR-FOUND
037900                             WS-MEDIA-FOUND WS-RULE-OK.
038000     MOVE SPACES          TO WS-CT-REJECT-MSG.
038100     IF LNT-BY-HOLD-ID
038200         MOVE LNT-HOLD-ID TO WS-CT-HOLD-ID
038300         PERFORM 310-FIND-HOLDING THRU 310-EXIT
038400     ELSE
038500         MOVE LNT-MEDIA-ID TO WS-CT-MEDIA-ID
038600         PERFORM 320-FIND-FIRST-AVAILABLE THRU 320-EXIT.
038700     MOVE LNT-MBR-ID      TO WS-CT-MBR-ID.
038800     IF HOLD-WAS-FOUND
038900         PERFORM 330-FIND-MEMBER THRU 330-EXIT.
039000     IF HOLD-WAS-FOUND AND MBR-WAS-FOUND
039100         PERFORM 340-FIND-MEDIA-TYPE THRU 340-EXIT.
039200     IF HOLD-WAS-FOUND AND MBR-WAS-FOUND AND MEDIA-WAS-FOUND
039300         PERFORM 350-APPLY-LOAN-RULE THRU 350-EXIT.
039400     IF RULE-PASSED
039500         PERFORM 360-ISSUE-LOAN THRU 360-EXIT
039600         ADD 1 TO WS-ISSUED-CTR
039700     ELSE
039800         ADD 1 TO WS-REJECT-CTR.
039900     PERFORM 370-WRITE-DETAIL THRU 370-EXIT.
040000     READ LN-TRAN AT END MOVE "Y" TO WS-EOF-TRAN.
040100 300-EXIT.
040200     EXIT.
040300*
040400 310-FIND-HOLDING.
040500     MOVE "N"             TO WS-HOLD-FOUND.
040600     SET HLD-TAB-IDX      TO 1.
040700     PERFORM 311-SCAN-HOLDING THRU 311-EXIT
040800             VARYING HLD-TAB-IDX FROM 1 BY 1
040900             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
041000                OR HOLD-WAS-FOUND.
041100     IF NOT HOLD-WAS-FOUND
041200         MOVE "COPY NOT FOUND" TO WS-CT-REJECT-MSG
041300     ELSE
041400     IF HT-STATUS (HLD-TAB-IDX) NOT = "A"
041500         MOVE "N"         TO WS-HOLD-FOUND
041600         MOVE "COPY NOT AVAILABLE" TO WS-CT-REJECT-MSG.
041700 310-EXIT.
041800     EXIT.
041900 311-SCAN-HOLDING.
042000     IF HT-HOLD-ID (HLD-TAB-IDX) = WS-CT-HOLD-ID
042100         MOVE "Y"         TO WS-HOLD-FOUND.
042200 311-EXIT.
042300     EXIT.
042400*
042500 320-FIND-FIRST-AVAILABLE.
042600     MOVE "N"             TO WS-HOLD-FOUND.
042700     PERFORM 321-SCAN-FOR-AVAILABLE THRU 321-EXIT
042800             VARYING HLD-TAB-IDX FROM 1 BY 1
042900             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
043000                OR HOLD-WAS-FOUND.
043100     IF NOT HOLD-WAS-FOUND
043200         MOVE "NO COPY AVAILABLE" TO WS-CT-REJECT-MSG
043300     ELSE
043400         MOVE HT-HOLD-ID (HLD-TAB-IDX) TO WS-CT-HOLD-ID.
043500 320-EXIT.
043600     EXIT.
043700 321-SCAN-FOR-AVAILABLE.
043800     IF HT-MEDIA-ID (HLD-TAB-IDX) = WS-CT-MEDIA-ID
043900        AND HT-STATUS (HLD-TAB-IDX) = "A"
044000         MOVE "Y"         TO WS-HOLD-FOUND.
044100 321-EXIT.
044200     EXIT.
044300*
044400 330-FIND-MEMBER.
044500     MOVE "N"             TO WS-MBR-FOUND.
044600     PERFORM 331-SCAN-MEMBER THRU 331-EXIT
044700             VARYING MBR-TAB-IDX FROM 1 BY 1
044800             UNTIL MBR-TAB-IDX > WS-MBR-COUNT
044900                OR MBR-WAS-FOUND.
045000     IF NOT MBR-WAS-FOUND
045100         MOVE "MEMBER NOT FOUND" TO WS-CT-REJECT-MSG.
045200 330-EXIT.
045300     EXIT.
045400 331-SCAN-MEMBER.
045500     IF MB-MBR-ID (MBR-TAB-IDX) = WS-CT-MBR-ID
045600         MOVE "Y"         TO WS-MBR-FOUND.
045700 331-EXIT.
045800     EXIT.
045900*
046000 340-FIND-MEDIA-TYPE.
046100     MOVE "N"             TO WS-MEDIA-FOUND.
046200     PERFORM 341-SCAN-MEDIA THRU 341-EXIT
046300             VARYING MED-TAB-IDX FROM 1 BY 1
046400             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT
046500                OR MEDIA-WAS-FOUND.
046600     IF NOT MEDIA-WAS-FOUND
046700         MOVE "UNKNOWN MEDIA TYPE" TO WS-CT-REJECT-MSG
046800     ELSE
046900         MOVE MT-MEDIA-TYPE (MED-TAB-IDX) TO WS-CT-MEDIA-TYPE.
047000 340-EXIT.
047100     EXIT.
047200 341-SCAN-MEDIA.
047300     IF MT-MEDIA-ID (MED-TAB-IDX) = HT-MEDIA-ID (HLD-TAB-IDX)
047400         MOVE "Y"         TO WS-MEDIA-FOUND.
047500 341-EXIT.
047600     EXIT.
047700*
047800*    350-APPLY-LOAN-RULE DISPATCHES ON MEDIA TYPE, BUT ONCE
047900*    DISPATCHED THE SAME FIVE ELIGIBILITY CHECKS RUN NO MATTER
048000*    WHAT KIND OF MEDIA IT IS -- BOOKS, CDS AND DVDS ALL AGREE
048100*    ON THE COMMON RULES.  BOOKS ADDITIONALLY CHECK THEIR OWN
048200*    MAX-CONCURRENT LIMIT FROM THE LN1500 TABLE FIRST, PER REQ 0219.
048300*
049000 350-APPLY-LOAN-RULE.
049100     MOVE "N"             TO WS-RULE-OK.
049150     MOVE "N"             TO WS-RULE-FOUND.
049200     PERFORM 351-FIND-RULE-ENTRY THRU 351-EXIT
049300             VARYING PRM-LD-IDX FROM 1 BY 1
049400             UNTIL PRM-LD-IDX > 4
049450                OR RULE-ENTRY-FOUND.
049500     PERFORM 352-COUNT-ACTIVE-LOANS THRU 352-EXIT.
049600     IF WS-CT-MEDIA-TYPE = "B"
049700        AND WS-ACTIVE-LOANS NOT < PRM-RULE-MAX-LOANS (PRM-LD-IDX)
049800         MOVE "AT BOOK LOAN LIMIT" TO WS-CT-REJECT-MSG
049900     ELSE
050000         PERFORM 353-COMMON-ELIGIBILITY THRU 353-EXIT.
050100 350-EXIT.
050200     EXIT.
050300*
050400 351-FIND-RULE-ENTRY.
050500     IF PRM-MEDIA-TYPE (PRM-LD-IDX) = WS-CT-MEDIA-TYPE
050600         MOVE PRM-LOAN-DAYS (PRM-LD-IDX) TO WS-CT-LOAN-DAYS
050700         MOVE "Y"         TO WS-RULE-FOUND.
050800 351-EXIT.
050900     EXIT.
051000*
051100 352-COUNT-ACTIVE-LOANS.
051200     MOVE 0               TO WS-ACTIVE-LOANS.
051300     PERFORM 352-TALLY-ONE-LOAN THRU 352-TALLY-EXIT
051400             VARYING LN-TAB-IDX FROM 1 BY 1
051500             UNTIL LN-TAB-IDX > WS-LOAN-COUNT.
051600 352-EXIT.
051700     EXIT.
051800 352-TALLY-ONE-LOAN.
051900     IF LT-MBR-ID (LN-TAB-IDX) = WS-CT-MBR-ID
052000        AND LT-RETURNED (LN-TAB-IDX) = ZEROS
052100         ADD 1 TO WS-ACTIVE-LOANS.
052200 352-TALLY-EXIT.
052300     EXIT.
052400*
052500 353-COMMON-ELIGIBILITY.
052600     IF MB-BLOCKED (MBR-TAB-IDX) = "Y"
052700         MOVE "MEMBER IS BLOCKED" TO WS-CT-REJECT-MSG
052800     ELSE
052900     IF MB-EXPIRY (MBR-TAB-IDX) < WS-RUN-DATE-N
053000         MOVE "MEMBERSHIP EXPIRED" TO WS-CT-REJECT-MSG
053100     ELSE
053200     IF MB-FINES (MBR-TAB-IDX) NOT = ZEROS
053300         MOVE "OUTSTANDING FINES" TO WS-CT-REJECT-MSG
053400     ELSE
053500     IF HT-STATUS (HLD-TAB-IDX) NOT = "A"
053600         MOVE "COPY NOT AVAILABLE" TO WS-CT-REJECT-MSG
053700     ELSE
053800     IF WS-ACTIVE-LOANS NOT < MB-MAX-LOANS (MBR-TAB-IDX)
053900         MOVE "AT MEMBER LOAN LIMIT" TO WS-CT-REJECT-MSG
054000     ELSE
054100         MOVE "Y"         TO WS-RULE-OK.
054200 353-EXIT.
054300     EXIT.
054400*
054500 360-ISSUE-LOAN.
054600     MOVE "L"             TO HT-STATUS (HLD-TAB-IDX).
054700     ADD 1 TO WS-LOAN-COUNT.
054800     ADD 1 TO WS-HIGH-LOAN-ID.
054900     MOVE WS-HIGH-LOAN-ID TO LT-LOAN-ID (WS-LOAN-COUNT).
055000     MOVE WS-CT-HOLD-ID   TO LT-HOLD-ID (WS-LOAN-COUNT).
055100     MOVE HT-MEDIA-ID (HLD-TAB-IDX)
055200                          TO LT-MEDIA-ID (WS-LOAN-COUNT).
055300     MOVE WS-CT-MBR-ID    TO LT-MBR-ID (WS-LOAN-COUNT).
055400     MOVE WS-RUN-DATE-N   TO LT-LOAN-DATE (WS-LOAN-COUNT).
055500     MOVE ZEROS           TO LT-RETURNED (WS-LOAN-COUNT).
055600     MOVE ZEROS           TO LT-FINE (WS-LOAN-COUNT).
055700     MOVE WS-RUN-YYYY     TO WS-DC-YYYY.
055710     MOVE WS-RUN-MM       TO WS-DC-MM.
055720     MOVE WS-RUN-DD       TO WS-DC-DD.
056000     PERFORM 361-ADD-LOAN-DAYS THRU 361-EXIT
056100             VARYING WS-DAY-CTR FROM 1 BY 1
056200             UNTIL WS-DAY-CTR > WS-CT-LOAN-DAYS.
056300     MOVE WS-DC-DATE-8    TO LT-DUE-DATE (WS-LOAN-COUNT).
056600     MOVE "LOAN ISSUED"   TO WS-CT-REJECT-MSG.
056700 360-EXIT.
056800     EXIT.
056900*
057000*    ONE-DAY-AT-A-TIME ROLL FORWARD -- LOAN PERIODS ARE SHORT
057100*    (7 TO 21 DAYS) SO THIS IS CHEAPER THAN A FULL JULIAN-DATE
057200*    CONVERSION FOR THIS JOB.
057300*
057400 361-ADD-LOAN-DAYS.
057500     PERFORM 362-BUMP-LEAP-FLAG THRU 362-EXIT.
057600     ADD 1                TO WS-DC-DD.
057650     MOVE WS-DIM-TABLE (WS-DC-MM) TO WS-DC-MONTH-LIMIT.
057660     IF WS-DC-MM = 2 AND DC-IS-LEAP
057670         ADD 1            TO WS-DC-MONTH-LIMIT.
058200     IF WS-DC-DD > WS-DC-MONTH-LIMIT
058300         MOVE 1           TO WS-DC-DD
058400         ADD 1            TO WS-DC-MM
058500         IF WS-DC-MM > 12
058600             MOVE 1       TO WS-DC-MM
058700             ADD 1        TO WS-DC-YYYY.
058800 361-EXIT.
058900     EXIT.
059000 362-BUMP-LEAP-FLAG.
059100     MOVE "N"             TO WS-DC-LEAP.
059150     DIVIDE WS-DC-YYYY BY 4   GIVING WS-MOD-QUOT
059160             REMAINDER WS-MOD-WORK.
059170     IF WS-MOD-WORK = 0
059180         DIVIDE WS-DC-YYYY BY 100 GIVING WS-MOD-QUOT
059190                 REMAINDER WS-MOD-WORK
059195         IF WS-MOD-WORK NOT = 0
059200             MOVE "Y"     TO WS-DC-LEAP
059210         ELSE
059220             DIVIDE WS-DC-YYYY BY 400 GIVING WS-MOD-QUOT
059230                     REMAINDER WS-MOD-WORK
059240             IF WS-MOD-WORK = 0
059250                 MOVE "Y" TO WS-DC-LEAP.
059600 362-EXIT.
059700     EXIT.
059800*
059900 370-WRITE-DETAIL.
060000     MOVE SPACES          TO WS-DET-LINE.
060100     IF RULE-PASSED
060200         MOVE "ISSUED"    TO WS-DET-TAG
060300     ELSE
060400         MOVE "REJECTED"  TO WS-DET-TAG.
060500     MOVE WS-CT-MBR-ID    TO WS-DET-MBR.
060600     MOVE WS-CT-HOLD-ID   TO WS-DET-HOLD.
060700     IF RULE-PASSED
060800         MOVE LT-LOAN-ID (WS-LOAN-COUNT) TO WS-DET-LOAN
060900         MOVE LT-DUE-DATE (WS-LOAN-COUNT) TO WS-DET-DUE
061000     ELSE
061100         MOVE ZEROS       TO WS-DET-LOAN
061200         MOVE SPACES      TO WS-DET-DUE.
061300     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
061400     WRITE LN-RPT-LINE    FROM WS-DET-LINE.
061500 370-EXIT.
061600     EXIT.
061700*
061800 400-REWRITE-MASTERS.
061900     PERFORM 410-REWRITE-HOLDINGS THRU 410-EXIT.
062000     PERFORM 420-REWRITE-LOANS THRU 420-EXIT.
062100 400-EXIT.
062200     EXIT.
062300*
062400 410-REWRITE-HOLDINGS.
062500     PERFORM 411-WRITE-ONE-HOLDING THRU 411-EXIT
062600             VARYING HLD-TAB-IDX FROM 1 BY 1
062700             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
062800 410-EXIT.
062900     EXIT.
063000 411-WRITE-ONE-HOLDING.
063100     MOVE HT-HOLD-ID (HLD-TAB-IDX)    TO HOLD-NEW-REC (1:8).
063200     MOVE HT-MEDIA-ID (HLD-TAB-IDX)   TO HOLD-NEW-REC (9:8).
063300     MOVE HT-SHELF-LOC (HLD-TAB-IDX)  TO HOLD-NEW-REC (17:10).
063400     MOVE HT-STATUS (HLD-TAB-IDX)     TO HOLD-NEW-REC (27:1).
063500     WRITE HOLD-NEW-REC.
063600 411-EXIT.
063700     EXIT.
063800*
063900 420-REWRITE-LOANS.
064000     PERFORM 421-WRITE-ONE-LOAN THRU 421-EXIT
064100             VARYING LN-TAB-IDX FROM 1 BY 1
064200             UNTIL LN-TAB-IDX > WS-LOAN-COUNT.
064300 420-EXIT.
064400     EXIT.
064500 421-WRITE-ONE-LOAN.
064550     MOVE SPACES                      TO LOAN-NEW-REC.
064600     MOVE LT-LOAN-ID (LN-TAB-IDX)     TO LOAN-NEW-REC (1:8).
064700     MOVE LT-HOLD-ID (LN-TAB-IDX)     TO LOAN-NEW-REC (9:8).
064800     MOVE LT-MEDIA-ID (LN-TAB-IDX)    TO LOAN-NEW-REC (17:8).
064900     MOVE LT-MBR-ID (LN-TAB-IDX)      TO LOAN-NEW-REC (25:8).
065000     MOVE LT-LOAN-DATE (LN-TAB-IDX)   TO LOAN-NEW-REC (33:8).
065100     MOVE LT-DUE-DATE (LN-TAB-IDX)    TO LOAN-NEW-REC (41:8).
065200     MOVE LT-RETURNED (LN-TAB-IDX)    TO LOAN-NEW-REC (49:8).
065300     MOVE LT-FINE (LN-TAB-IDX)        TO LOAN-NEW-REC (57:7).
065400     WRITE LOAN-NEW-REC.
065500 421-EXIT.
065600     EXIT.
065700*
065800 900-TERMINATE.
065900     MOVE WS-ISSUED-CTR   TO WS-TOT-ISSUED.
066000     MOVE WS-REJECT-CTR   TO WS-TOT-REJECT.
066100     WRITE LN-RPT-LINE    FROM WS-TOT-LINE.
066200     CLOSE MEDIA-MSTR HOLD-OLD HOLD-NEW MBR-MSTR
066300           LOAN-OLD LOAN-NEW LN-TRAN LN-RPT.
066400 900-EXIT.
066500     EXIT.
