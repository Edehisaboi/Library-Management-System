000100********************************************************* LN1000
000200*
000300*   LN1000  --  TITLE MASTER RECORD LAYOUT (MEDIA-RECORD)
000400*   COPY MEMBER FOR THE CIRCULATION TITLE FILE.  CARRIES ONE
000500*   ROW PER CATALOG TITLE -- BOOK, CD OR DVD -- KEYED BY
000600*   MED-MEDIA-ID.  RECORD IS FIXED AT 200 BYTES.
000700*
000800*   D. KOWALSKI   1986-04-14   ORIGINAL LAYOUT (BOOKS ONLY)
000900*   D. KOWALSKI   1986-09-02   ADDED CD/DVD REDEFINES, REQ 0114
001000*   R. ABBASI     1991-01-22   WIDENED CREATORS TO X(60), REQ 219
001100*   R. ABBASI     1998-11-09   Y2K -- MED-YEAR CONFIRMED 4-DIGIT
001200*                              NO PACKED-DATE FIELDS IN THIS REC
001300*   T. OYELARAN   2003-06-30   ADDED MED-CATEGORIES, REQ 0367
001400*
001500********************************************************* LN1000
001600  01  MED-MEDIA-RECORD.
001700      05  MED-MEDIA-ID                PIC 9(08).
001800      05  MED-MEDIA-TYPE              PIC X(01).
001900          88  MED-TYPE-BOOK           VALUE "B".
002000          88  MED-TYPE-CD             VALUE "C".
002100          88  MED-TYPE-DVD            VALUE "D".
002200      05  MED-TITLE                   PIC X(40).
002300      05  MED-CREATORS                PIC X(60).
002400      05  MED-YEAR                    PIC 9(04).
002500      05  MED-CATEGORIES              PIC X(30).
002600*
002700*    TYPE-SPECIFIC AREA -- INTERPRETED PER MED-MEDIA-TYPE.
002800*    KEPT AS ONE COMMON GROUP SO THE HOLDING/LOAN PROGRAMS NEVER
002900*    HAVE TO CARE WHICH REDEFINE IS LIVE.
003000*
003100      05  MED-TYPE-AREA.
003200          10  MED-TYPE-AREA-X         PIC X(43).
003300      05  MED-BOOK-AREA REDEFINES MED-TYPE-AREA.
003400          10  MED-ISBN                PIC X(13).
003500          10  MED-PUBLISHER           PIC X(30).
003600      05  MED-CD-AREA REDEFINES MED-TYPE-AREA.
003700          10  MED-DURATION-MIN        PIC 9(03).
003800          10  MED-TRACK-COUNT         PIC 9(02).
003900          10  FILLER                  PIC X(38).
004000      05  MED-DVD-AREA REDEFINES MED-TYPE-AREA.
004100          10  MED-DURATION-MIN-D      PIC 9(03).
004200          10  MED-REGION-CODE         PIC X(02).
004300          10  MED-RATING              PIC X(05).
004400          10  FILLER                  PIC X(33).
004500      05  FILLER                      PIC X(14).
004600********************************************************* LN1000
