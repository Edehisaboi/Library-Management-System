000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNLOAD50.
000300 AUTHOR.        T. OYELARAN.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  2003-07-21.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNLOAD50  --  CATALOG BULK LOAD                              *
001200*                                                                *
001300*   ONE-TIME/PERIODIC LOAD UTILITY.  READS A COMMA-DELIMITED,    *
001400*   LINE-SEQUENTIAL FILE (BOOKLOAD) SUPPLIED BY THE ACQUISITIONS *
001500*   DESK -- ONE ROW PER TITLE, FIELDS TITLE / AUTHORS /          *
001600*   PUBLISHER / YEAR / ISBN / CATEGORIES / COPIES, IN THAT       *
001700*   ORDER -- AND APPENDS EACH ROW TO THE TITLE MASTER AS A NEW   *
001800*   BOOK-TYPE MEDIA ROW PLUS ONE NEW HOLDING ROW PER COPY, ALL   *
001900*   AVAILABLE, EXACTLY AS LNCAT40's ADD-TITLE TRANSACTION DOES.  *
002000*   ROWS THAT FAIL AN EDIT (BLANK TITLE, YEAR ZERO OR NOT        *
002100*   NUMERIC, OR COPIES NOT NUMERIC) ARE COUNTED AND SKIPPED --   *
002200*   THEY DO NOT STOP THE RUN.  A ROW OF ZERO COPIES IS A         *
002250*   LEGITIMATE ADD -- THE TITLE IS CATALOGUED WITH NO HOLDINGS.  *
002300*                                                                *
002400*   PRODUCES A ONE-PAGE LOAD SUMMARY: ROWS READ, TITLES LOADED,  *
002500*   COPIES CREATED, ROWS SKIPPED.                                *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   2003-07-21  TJO  ORIGINAL PROGRAM, REQ 0367.                 *
003000*   2004-02-09  TJO  WIDENED INPUT LINE TO MATCH LN1400 CHANGE,  *
003100*                    A LONG CREATOR LIST WAS TRUNCATING.         *
003200*   2007-05-30  MPK  ADDED NUMERIC-CLASS EDIT ON YEAR/COPIES,    *
003300*                    REQ 0588 -- BAD ROWS WERE ABENDING THE RUN. *
003350*   2014-09-22  PDS  310-PARSE-ROW WAS ALSO REJECTING A ROW OF   *
003360*                    ZERO COPIES -- ACQUISITIONS CATALOGUES A    *
003370*                    TITLE ON ORDER WITH NO COPIES ON SHELF YET, *
003380*                    SO THAT IS A VALID ROW.  DROPPED THE ZERO   *
003390*                    TEST, KEPT THE NUMERIC TEST, REQ 0614.      *
003395*   2014-09-22  PDS  ADDED BYTE-TABLE REDEFINES OF THE COUNTERS, *
003396*                    SWITCHES AND FILE-STATUS WORK AREAS SO A    *
003397*                    SINGLE DISPLAY CAN DUMP ANY OF THEM IF THIS *
003398*                    JOB EVER ABENDS MID-LOAD, REQ 0614.         *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-CLASS IS "0" THRU "9".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT BOOK-LOAD    ASSIGN TO BOOKLOAD
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS FS-LOAD.
004600     SELECT MEDIA-OLD    ASSIGN TO MEDIAOLD
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS FS-MEDIA-OLD.
004900     SELECT MEDIA-NEW    ASSIGN TO MEDIANEW
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-MEDIA-NEW.
005200     SELECT HOLD-OLD     ASSIGN TO HOLDOLD
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-HOLD-OLD.
005500     SELECT HOLD-NEW     ASSIGN TO HOLDNEW
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-HOLD-NEW.
005800     SELECT LOAD-RPT     ASSIGN TO LOADRPT
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-RPT.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  BOOK-LOAD
006400     LABEL RECORDS ARE STANDARD
006500     RECORD IS VARYING IN SIZE FROM 1 TO 300 CHARACTERS
006600     DEPENDING ON WS-LOAD-LINE-LEN.
006700 01  BOOK-LOAD-REC                       PIC X(300).
006800 FD  MEDIA-OLD
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 200 CHARACTERS.
007100     COPY LN1000.
007200 FD  MEDIA-NEW
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 200 CHARACTERS.
007500 01  MEDIA-NEW-REC                       PIC X(200).
007600 FD  HOLD-OLD
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 27 CHARACTERS.
007900     COPY LN1100.
008000 FD  HOLD-NEW
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 27 CHARACTERS.
008300 01  HOLD-NEW-REC                        PIC X(27).
008400 FD  LOAD-RPT
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 132 CHARACTERS.
008700 01  LOAD-RPT-LINE                       PIC X(132).
008800 WORKING-STORAGE SECTION.
008900*
009000 01  WS-SWITCHES.
009100     05  WS-EOF-LOAD-FILE     PIC X(01) VALUE "N".
009200         88  EOF-LOAD-FILE    VALUE "Y".
009300     05  WS-EOF-MSTR          PIC X(01) VALUE "N".
009400         88  EOF-MSTR         VALUE "Y".
009500     05  WS-ROW-VALID         PIC X(01) VALUE "Y".
009600         88  ROW-IS-VALID     VALUE "Y".
009700     05  FILLER               PIC X(03).
009750 01  WS-SWITCHES-DUMP REDEFINES WS-SWITCHES.
009760     05  WS-SW-BYTE           OCCURS 6 TIMES PIC X(01).
009800*
009900 01  WS-LOAD-LINE-LEN         PIC 9(04) COMP VALUE 300.
010000*
010100 01  WS-COUNTERS.
010200     05  WS-ROWS-READ         PIC 9(05) COMP-3 VALUE 0.
010300     05  WS-TITLES-LOADED     PIC 9(05) COMP-3 VALUE 0.
010400     05  WS-COPIES-CREATED    PIC 9(05) COMP-3 VALUE 0.
010500     05  WS-ROWS-SKIPPED      PIC 9(05) COMP-3 VALUE 0.
010600     05  WS-MEDIA-COUNT       PIC 9(05) COMP-3 VALUE 0.
010700     05  WS-HOLD-COUNT        PIC 9(05) COMP-3 VALUE 0.
010800     05  WS-HIGH-MEDIA-ID     PIC 9(08) COMP-3 VALUE 0.
010900     05  WS-HIGH-HOLD-ID      PIC 9(08) COMP-3 VALUE 0.
011000     05  WS-COPY-SUB          PIC 9(02) COMP   VALUE 0.
011100     05  FILLER               PIC X(03).
011150 01  WS-COUNTERS-DUMP REDEFINES WS-COUNTERS.
011160     05  WS-CTR-BYTE          OCCURS 33 TIMES PIC X(01).
011200*
011300 01  WS-FILE-STATUSES.
011400     05  FS-LOAD              PIC X(02).
011500     05  FS-MEDIA-OLD         PIC X(02).
011600     05  FS-MEDIA-NEW         PIC X(02).
011700     05  FS-HOLD-OLD          PIC X(02).
011800     05  FS-HOLD-NEW          PIC X(02).
011900     05  FS-RPT               PIC X(02).
012000     05  FILLER               PIC X(04).
012050 01  WS-FILE-STATUSES-DUMP REDEFINES WS-FILE-STATUSES.
012060     05  WS-FS-BYTE           OCCURS 16 TIMES PIC X(01).
012100*
012200*    IN-MEMORY MASTER TABLES -- SAME SHAPE AS LNCAT40's.
012300*
012400 01  MEDIA-TABLE.
012500     05  MEDIA-ENTRY OCCURS 3000 TIMES
012600                     INDEXED BY MED-TAB-IDX.
012700         10  MT-MEDIA-ID      PIC 9(08).
012800         10  MT-MEDIA-TYPE    PIC X(01).
012900         10  MT-TITLE         PIC X(40).
013000         10  MT-CREATORS      PIC X(60).
013100         10  MT-YEAR          PIC 9(04).
013200         10  MT-CATEGORIES    PIC X(30).
013300         10  MT-ISBN          PIC X(13).
013400         10  MT-PUBLISHER     PIC X(30).
013500         10  FILLER           PIC X(14).
013600 01  HOLDING-TABLE.
013700     05  HOLDING-ENTRY OCCURS 6000 TIMES
013800                     INDEXED BY HLD-TAB-IDX.
013900         10  HT-HOLD-ID       PIC 9(08).
014000         10  HT-MEDIA-ID      PIC 9(08).
014100         10  HT-SHELF-LOC     PIC X(10).
014200         10  HT-STATUS        PIC X(01).
014300         10  FILLER           PIC X(01).
014400*
014500     COPY LN1400.
014600*
014700 01  WS-REPORT-LINES.
014800     05  WS-HDR-LINE.
014900         10  FILLER           PIC X(30) VALUE
015000             "LNLOAD50 - CATALOG BULK LOAD".
015100         10  FILLER           PIC X(102) VALUE SPACES.
015200     05  WS-SKIP-LINE.
015300         10  FILLER           PIC X(10) VALUE "SKIPPED - ".
015400         10  WS-SK-REASON     PIC X(30).
015500         10  FILLER           PIC X(02) VALUE SPACES.
015600         10  WS-SK-TITLE      PIC X(40).
015700         10  FILLER           PIC X(50) VALUE SPACES.
015800     05  WS-SUMMARY-LINE.
015900         10  FILLER           PIC X(18) VALUE "ROWS READ . . . .".
016000         10  WS-SM-ROWS-READ  PIC ZZ,ZZ9.
016100         10  FILLER           PIC X(97) VALUE SPACES.
016200     05  WS-SUM-TITLES-LINE.
016300         10  FILLER           PIC X(18) VALUE "TITLES LOADED . .".
016400         10  WS-SM-TITLES     PIC ZZ,ZZ9.
016500         10  FILLER           PIC X(97) VALUE SPACES.
016600     05  WS-SUM-COPIES-LINE.
016700         10  FILLER           PIC X(18) VALUE "COPIES CREATED  .".
016800         10  WS-SM-COPIES     PIC ZZ,ZZ9.
016900         10  FILLER           PIC X(97) VALUE SPACES.
017000     05  WS-SUM-SKIP-LINE.
017100         10  FILLER           PIC X(18) VALUE "ROWS SKIPPED  . .".
017200         10  WS-SM-SKIPPED    PIC ZZ,ZZ9.
017300         10  FILLER           PIC X(97) VALUE SPACES.
017400*
017500 PROCEDURE DIVISION.
017600*
017700 100-MAIN-LINE.
017800     PERFORM 110-INITIALIZE THRU 110-EXIT.
017900     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
018000     PERFORM 300-PROCESS-INPUT THRU 300-EXIT
018100             UNTIL EOF-LOAD-FILE.
018200     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
018300     PERFORM 800-WRITE-SUMMARY THRU 800-EXIT.
018400     PERFORM 900-TERMINATE THRU 900-EXIT.
018500     STOP RUN.
018600*
018700 110-INITIALIZE.
018800     OPEN INPUT  BOOK-LOAD MEDIA-OLD HOLD-OLD.
018900     OPEN OUTPUT MEDIA-NEW HOLD-NEW LOAD-RPT.
019000     WRITE LOAD-RPT-LINE  FROM WS-HDR-LINE.
019100 110-EXIT.
019200     EXIT.
019300*
019400 200-LOAD-MASTERS.
019500     MOVE "N"             TO WS-EOF-MSTR.
019600     READ MEDIA-OLD AT END MOVE "Y" TO WS-EOF-MSTR.
019700     PERFORM 210-LOAD-MEDIA-ROW THRU 210-EXIT
019800             UNTIL EOF-MSTR.
019900     MOVE "N"             TO WS-EOF-MSTR.
020000     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-MSTR.
020100     PERFORM 220-LOAD-HOLDING-ROW THRU 220-EXIT
020200             UNTIL EOF-MSTR.
020300 200-EXIT.
020400     EXIT.
020500 210-LOAD-MEDIA-ROW.
020600     ADD 1 TO WS-MEDIA-COUNT.
020700     MOVE MED-MEDIA-ID    TO MT-MEDIA-ID (WS-MEDIA-COUNT).
020800     MOVE MED-MEDIA-TYPE  TO MT-MEDIA-TYPE (WS-MEDIA-COUNT).
020900     MOVE MED-TITLE       TO MT-TITLE (WS-MEDIA-COUNT).
021000     MOVE MED-CREATORS    TO MT-CREATORS (WS-MEDIA-COUNT).
021100     MOVE MED-YEAR        TO MT-YEAR (WS-MEDIA-COUNT).
021200     MOVE MED-CATEGORIES  TO MT-CATEGORIES (WS-MEDIA-COUNT).
021300     IF MED-TYPE-BOOK
021400         MOVE MED-ISBN      TO MT-ISBN (WS-MEDIA-COUNT)
021500         MOVE MED-PUBLISHER TO MT-PUBLISHER (WS-MEDIA-COUNT).
021600     IF MED-MEDIA-ID > WS-HIGH-MEDIA-ID
021700         MOVE MED-MEDIA-ID TO WS-HIGH-MEDIA-ID.
021800     READ MEDIA-OLD AT END MOVE "Y" TO WS-EOF-MSTR.
021900 210-EXIT.
022000     EXIT.
022100 220-LOAD-HOLDING-ROW.
022200     ADD 1 TO WS-HOLD-COUNT.
022300     MOVE HLD-HOLD-ID     TO HT-HOLD-ID (WS-HOLD-COUNT).
022400     MOVE HLD-MEDIA-ID    TO HT-MEDIA-ID (WS-HOLD-COUNT).
022500     MOVE HLD-SHELF-LOC   TO HT-SHELF-LOC (WS-HOLD-COUNT).
022600     MOVE HLD-STATUS      TO HT-STATUS (WS-HOLD-COUNT).
022700     IF HLD-HOLD-ID > WS-HIGH-HOLD-ID
022800         MOVE HLD-HOLD-ID TO WS-HIGH-HOLD-ID.
022900     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-MSTR.
023000 220-EXIT.
023100     EXIT.
023200*
023300 300-PROCESS-INPUT.
023400     ADD 1 TO WS-ROWS-READ.
023500     MOVE "Y"             TO WS-ROW-VALID.
023600     PERFORM 310-PARSE-ROW THRU 310-EXIT.
023700     IF ROW-IS-VALID
023800         PERFORM 320-APPLY-ROW THRU 320-EXIT
023900     ELSE
024000         ADD 1 TO WS-ROWS-SKIPPED
024100         PERFORM 330-WRITE-SKIP THRU 330-EXIT.
024200     READ BOOK-LOAD AT END MOVE "Y" TO WS-EOF-LOAD-FILE.
024300 300-EXIT.
024400     EXIT.
024500*
024600*    310-PARSE-ROW -- SPLITS THE COMMA-DELIMITED ROW INTO THE
024700*    LN1400 WORKING FIELDS, THEN EDITS YEAR AND COPIES.  A BLANK
024800*    TITLE, A NON-NUMERIC OR ZERO YEAR, OR A NON-NUMERIC OR ZERO
024900*    COPIES COUNT MARKS THE ROW INVALID.
025000*
025100 310-PARSE-ROW.
025200     MOVE BOOK-LOAD-REC   TO BKL-RAW-LINE.
025300     UNSTRING BKL-RAW-LINE DELIMITED BY ","
025400         INTO BKL-TITLE BKL-AUTHORS BKL-PUBLISHER
025500              BKL-YEAR-X BKL-ISBN BKL-CATEGORIES
025600              BKL-COPIES-X.
025700     IF BKL-TITLE = SPACES OR BKL-TITLE = LOW-VALUES
025800         MOVE "N"         TO WS-ROW-VALID
025900     ELSE
026000     IF BKL-YEAR-X IS NOT NUMERIC OR BKL-YEAR-N = ZEROS
026100         MOVE "N"         TO WS-ROW-VALID
026200     ELSE
026300     IF BKL-COPIES-X IS NOT NUMERIC
026400         MOVE "N"         TO WS-ROW-VALID.
026500 310-EXIT.
026600     EXIT.
026700*
026800 320-APPLY-ROW.
026900     ADD 1 TO WS-HIGH-MEDIA-ID.
027000     ADD 1 TO WS-MEDIA-COUNT.
027100     MOVE WS-HIGH-MEDIA-ID TO MT-MEDIA-ID (WS-MEDIA-COUNT).
027200     MOVE "B"             TO MT-MEDIA-TYPE (WS-MEDIA-COUNT).
027300     MOVE BKL-TITLE       TO MT-TITLE (WS-MEDIA-COUNT).
027400     MOVE BKL-AUTHORS     TO MT-CREATORS (WS-MEDIA-COUNT).
027500     MOVE BKL-YEAR-N      TO MT-YEAR (WS-MEDIA-COUNT).
027600     MOVE BKL-CATEGORIES  TO MT-CATEGORIES (WS-MEDIA-COUNT).
027700     MOVE BKL-ISBN        TO MT-ISBN (WS-MEDIA-COUNT).
027800     MOVE BKL-PUBLISHER   TO MT-PUBLISHER (WS-MEDIA-COUNT).
027900     ADD 1 TO WS-TITLES-LOADED.
028000     PERFORM 321-ADD-ONE-COPY THRU 321-EXIT
028100             VARYING WS-COPY-SUB FROM 1 BY 1
028200             UNTIL WS-COPY-SUB > BKL-COPIES-N.
028300 320-EXIT.
028400     EXIT.
028500 321-ADD-ONE-COPY.
028600     ADD 1 TO WS-HIGH-HOLD-ID.
028700     ADD 1 TO WS-HOLD-COUNT.
028800     ADD 1 TO WS-COPIES-CREATED.
028900     MOVE WS-HIGH-HOLD-ID TO HT-HOLD-ID (WS-HOLD-COUNT).
029000     MOVE WS-HIGH-MEDIA-ID TO HT-MEDIA-ID (WS-HOLD-COUNT).
029100     MOVE "STACKS"        TO HT-SHELF-LOC (WS-HOLD-COUNT).
029200     MOVE "A"             TO HT-STATUS (WS-HOLD-COUNT).
029300 321-EXIT.
029400     EXIT.
029500*
029600 330-WRITE-SKIP.
029700     MOVE SPACES          TO WS-SKIP-LINE.
029800     IF BKL-TITLE = SPACES OR BKL-TITLE = LOW-VALUES
029900         MOVE "BLANK TITLE"          TO WS-SK-REASON
030000     ELSE
030100     IF BKL-YEAR-X IS NOT NUMERIC OR BKL-YEAR-N = ZEROS
030200         MOVE "INVALID YEAR"         TO WS-SK-REASON
030300     ELSE
030400         MOVE "INVALID COPIES COUNT" TO WS-SK-REASON.
030500     MOVE BKL-TITLE       TO WS-SK-TITLE.
030600     WRITE LOAD-RPT-LINE  FROM WS-SKIP-LINE.
030700 330-EXIT.
030800     EXIT.
030900*
031000 400-REWRITE-MASTERS.
031100     PERFORM 410-REWRITE-MEDIA THRU 410-EXIT.
031200     PERFORM 420-REWRITE-HOLDINGS THRU 420-EXIT.
031300 400-EXIT.
031400     EXIT.
031500 410-REWRITE-MEDIA.
031600     PERFORM 411-WRITE-ONE-MEDIA THRU 411-EXIT
031700             VARYING MED-TAB-IDX FROM 1 BY 1
031800             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT.
031900 410-EXIT.
032000     EXIT.
032100 411-WRITE-ONE-MEDIA.
032200     MOVE SPACES                       TO MEDIA-NEW-REC.
032300     MOVE MT-MEDIA-ID (MED-TAB-IDX)    TO MEDIA-NEW-REC (1:8).
032400     MOVE MT-MEDIA-TYPE (MED-TAB-IDX)  TO MEDIA-NEW-REC (9:1).
032500     MOVE MT-TITLE (MED-TAB-IDX)       TO MEDIA-NEW-REC (10:40).
032600     MOVE MT-CREATORS (MED-TAB-IDX)    TO MEDIA-NEW-REC (50:60).
032700     MOVE MT-YEAR (MED-TAB-IDX)        TO MEDIA-NEW-REC (110:4).
032800     MOVE MT-CATEGORIES (MED-TAB-IDX)  TO MEDIA-NEW-REC (114:30).
032900     IF MT-MEDIA-TYPE (MED-TAB-IDX) = "B"
033000         MOVE MT-ISBN (MED-TAB-IDX)      TO MEDIA-NEW-REC (144:13)
033100         MOVE MT-PUBLISHER (MED-TAB-IDX) TO MEDIA-NEW-REC (157:30).
033200     WRITE MEDIA-NEW-REC.
033300 411-EXIT.
033400     EXIT.
033500*
033600 420-REWRITE-HOLDINGS.
033700     PERFORM 421-WRITE-ONE-HOLDING THRU 421-EXIT
033800             VARYING HLD-TAB-IDX FROM 1 BY 1
033900             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
034000 420-EXIT.
034100     EXIT.
034200 421-WRITE-ONE-HOLDING.
034300     MOVE HT-HOLD-ID (HLD-TAB-IDX)    TO HOLD-NEW-REC (1:8).
034400     MOVE HT-MEDIA-ID (HLD-TAB-IDX)   TO HOLD-NEW-REC (9:8).
034500     MOVE HT-SHELF-LOC (HLD-TAB-IDX)  TO HOLD-NEW-REC (17:10).
034600     MOVE HT-STATUS (HLD-TAB-IDX)     TO HOLD-NEW-REC (27:1).
034700     WRITE HOLD-NEW-REC.
034800 421-EXIT.
034900     EXIT.
035000*
035100 800-WRITE-SUMMARY.
035200     MOVE WS-ROWS-READ      TO WS-SM-ROWS-READ.
035300     WRITE LOAD-RPT-LINE  FROM WS-SUMMARY-LINE.
035400     MOVE WS-TITLES-LOADED  TO WS-SM-TITLES.
035500     WRITE LOAD-RPT-LINE  FROM WS-SUM-TITLES-LINE.
035600     MOVE WS-COPIES-CREATED TO WS-SM-COPIES.
035700     WRITE LOAD-RPT-LINE  FROM WS-SUM-COPIES-LINE.
035800     MOVE WS-ROWS-SKIPPED   TO WS-SM-SKIPPED.
035900     WRITE LOAD-RPT-LINE  FROM WS-SUM-SKIP-LINE.
036000 800-EXIT.
036100     EXIT.
036200*
036300 900-TERMINATE.
036400     CLOSE BOOK-LOAD MEDIA-OLD MEDIA-NEW HOLD-OLD HOLD-NEW
036500           LOAD-RPT.
036600 900-EXIT.
036700     EXIT.
