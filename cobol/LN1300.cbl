000100********************************************************* LN1300
000200*
000300*   LN1300  --  LOAN MASTER RECORD LAYOUT (LOAN-RECORD)
000400*   ONE ROW PER LOAN TRANSACTION, FROM CHECKOUT THROUGH RETURN.
000500*   KEYED BY LN-LOAN-ID.  LN-RETURNED = ZERO MEANS THE COPY IS
000600*   STILL OUT.  LN-MEDIA-ID IS CARRIED DENORMALISED SO LN2200
000700*   CAN PRINT THE TITLE ON THE OVERDUE REPORT WITHOUT A SECOND
000800*   PASS OF THE TITLE MASTER.
000900*
001000*   D. KOWALSKI   1986-05-02   ORIGINAL LAYOUT
001100*   R. ABBASI     1991-02-05   ADDED LN-MEDIA-ID (DENORMALISED),
001200*                              REQ 0219 -- AVOIDS RE-KEYING TITLE
001300*                              MASTER FOR THE OVERDUE REPORT
001400*
001500********************************************************* LN1300
001600  01  LN-LOAN-RECORD.
001700      05  LN-LOAN-ID                  PIC 9(08).
001800      05  LN-HOLD-ID                  PIC 9(08).
001900      05  LN-MEDIA-ID                 PIC 9(08).
002000      05  LN-MBR-ID                   PIC 9(08).
002100      05  LN-LOAN-DATE.
002200          10  LN-LOAN-DATE-YYYY       PIC 9(04).
002300          10  LN-LOAN-DATE-MM         PIC 9(02).
002400          10  LN-LOAN-DATE-DD         PIC 9(02).
002500      05  LN-DUE-DATE.
002600          10  LN-DUE-DATE-YYYY        PIC 9(04).
002700          10  LN-DUE-DATE-MM          PIC 9(02).
002800          10  LN-DUE-DATE-DD          PIC 9(02).
002900      05  LN-RETURNED-DATE.
003000          10  LN-RETURNED-YYYY        PIC 9(04).
003100          10  LN-RETURNED-MM          PIC 9(02).
003200          10  LN-RETURNED-DD          PIC 9(02).
003300      05  LN-FINE                     PIC S9(05)V99.
003400      05  FILLER                      PIC X(05).
003500********************************************************* LN1300
