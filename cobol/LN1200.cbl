000100********************************************************* LN1200
000200*
000300*   LN1200  --  MEMBER MASTER RECORD LAYOUT (MEMBER-RECORD)
000400*   ONE ROW PER REGISTERED MEMBER, KEYED BY MBR-MBR-ID.
000500*   MBR-FINES CARRIES THE OUTSTANDING-FINES BALANCE THAT THE
000600*   RETURN JOB (LN2100) POSTS TO AND THAT THE LOAN-ELIGIBILITY
000700*   CHECK IN LN2000 READS.
000800*
000900*   D. KOWALSKI   1986-04-21   ORIGINAL LAYOUT
001000*   R. ABBASI     1991-02-05   ADDED MBR-MAX-LOANS, REQ 0219 --
001100*                              DEFAULT REMAINS 5 IF ZERO ON READ
001200*   R. ABBASI     1998-11-09   Y2K -- MBR-EXPIRY CONFIRMED
001300*                              4-DIGIT CENTURY, NO CONVERSION RUN
001400*                              REQUIRED FOR THIS FILE
001500*
001600********************************************************* LN1200
001700  01  MBR-MEMBER-RECORD.
001800      05  MBR-MBR-ID                  PIC 9(08).
001900      05  MBR-FIRST-NAME              PIC X(20).
002000      05  MBR-LAST-NAME               PIC X(20).
002100      05  MBR-EMAIL                   PIC X(40).
002200      05  MBR-BLOCKED                 PIC X(01).
002300          88  MBR-IS-BLOCKED          VALUE "Y".
002400          88  MBR-NOT-BLOCKED         VALUE "N".
002500      05  MBR-FINES                   PIC S9(05)V99.
002600      05  MBR-EXPIRY.
002700          10  MBR-EXPIRY-YYYY         PIC 9(04).
002800          10  MBR-EXPIRY-MM           PIC 9(02).
002900          10  MBR-EXPIRY-DD           PIC 9(02).
003000      05  MBR-MAX-LOANS               PIC 9(02).
003100      05  FILLER                      PIC X(04).
003200********************************************************* LN1200
