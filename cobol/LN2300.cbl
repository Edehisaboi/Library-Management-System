000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNCAT40.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1986-08-11.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNCAT40  --  CATALOG MAINTENANCE AND SEARCH                  *
001200*                                                                *
001300*   READS THE CATALOG MAINTENANCE TRANSACTION FILE (CATTRAN)     *
001400*   AGAINST THE TITLE AND HOLDING MASTERS.  FOUR TRANSACTION     *
001500*   CODES ARE SUPPORTED:                                         *
001600*     "1"  ADD TITLE  -- APPENDS A NEW MEDIA-MSTR ROW PLUS N     *
001700*          NEW HOLDING ROWS (CATT-COPY-COUNT OF THEM), ALL       *
001800*          AVAILABLE.  CATT-COPY-COUNT OF ZERO IS PERFECTLY      *
001900*          GOOD -- IT ADDS THE TITLE WITH NO COPIES ON THE       *
002000*          SHELF YET.  CATT-NEW-STATUS CARRIES THE MEDIA TYPE    *
002100*          LETTER ON THIS TRANSACTION (B/C/D) AND THE TYPE-      *
002200*          SPECIFIC AREA (CATT-BOOK-AREA/CATT-CD-AREA/           *
002300*          CATT-DVD-AREA) CARRIES ISBN/PUBLISHER FOR A BOOK,     *
002400*          DURATION/TRACK COUNT FOR A CD, OR DURATION/REGION/    *
002500*          RATING FOR A DVD.                                     *
002600*     "2"  ADD COPY   -- APPENDS ONE MORE HOLDING ROW TO AN      *
002700*          EXISTING TITLE.                                       *
002800*     "3"  MARK LOST OR DAMAGED -- FLIPS ONE HOLDING TO "X" OR    *
002900*          "D" PER CATT-NEW-STATUS.  A COPY CURRENTLY ON LOAN    *
003000*          CANNOT BE MARKED THIS WAY -- RETURN IT FIRST.         *
003100*     "4"  SEARCH -- CATT-TITLE AND CATT-CREATORS ARE OPTIONAL   *
003200*          CRITERIA (BLANK MEANS "DON'T CARE").  A TITLE ROW IS  *
003300*          ECHOED WHEN ITS MED-TITLE CONTAINS CATT-TITLE OR ANY  *
003400*          OF ITS MED-CREATORS CONTAINS CATT-CREATORS, UPPER-    *
003500*          AND-LOWER CASE FOLDED SO "TOLKIEN" MATCHES "Tolkien", *
003600*          AND ALSO -- WHEN CATT-YEAR IS NOT ZERO -- ITS         *
003700*          MED-YEAR MATCHES CATT-YEAR EXACTLY.  BOTH BLANK       *
003800*          CRITERIA AND A ZERO YEAR MEANS "ECHO EVERY TITLE".    *
003900*          COPY COUNT AND AVAILABLE COUNT PRINT ALONGSIDE.       *
004000*                                                                *
004100*   BOTH MASTERS ARE SEQUENTIAL FILES, LOADED INTO WORKING-       *
004200*   STORAGE TABLES AND REWRITTEN AT END OF RUN -- SAME PATTERN   *
004300*   AS LNLOAN10 AND LNRETN20.                                    *
004400*                                                                *
004500*   CHANGE LOG                                                   *
004600*   ----------                                                   *
004700*   1986-08-11  DEK  ORIGINAL PROGRAM (ADD TITLE / ADD COPY),    *
004800*                    REQ 0117.                                   *
004900*   1991-04-02  RA   ADDED MARK LOST/DAMAGED, REQ 0219.          *
005000*   1998-11-19  RA   Y2K -- MED-YEAR CONFIRMED 4-DIGIT ON        *
005100*                    ADD-TITLE PATH, NO CHANGE NEEDED.           *
005200*   2003-08-14  TJO  ADDED SEARCH TRANSACTION, REQ 0367.         *
005300*   2011-02-17  SNG  REQ 0512 -- SEARCH NOW FOLDS CASE ON THE    *
005400*                    TITLE/CREATOR TEST AND ADDS A YEAR-EXACT    *
005500*                    CRITERION (CATT-YEAR, NEW FIELD ON THE      *
005600*                    TRANSACTION RECORD).  ALSO DROPPED THE      *
005700*                    ZERO-COPY-COUNT REJECT ON ADD TITLE -- AUDIT *
005800*                    FOUND SHELVING CLERKS LEGITIMATELY CATALOG  *
005900*                    A TITLE BEFORE COPIES ARRIVE FROM THE       *
006000*                    BINDERY, SO ZERO COPIES IS NOW ACCEPTED.    *
006100*   2014-06-09  PDS  REQ 0588 -- AUDIT OF THE NEW CATALOG        *
006200*                    EXTRACT FOUND EVERY ADD-TITLE ROW COMING    *
006300*                    OUT WITH MED-YEAR ZERO -- 400-ADD-TITLE     *
006400*                    NEVER MOVED CATT-YEAR TO THE TABLE.  ALSO   *
006500*                    ADDED CATT-BOOK-AREA/CATT-CD-AREA/          *
006600*                    CATT-DVD-AREA TO THE TRANSACTION RECORD SO  *
006700*                    ISBN/PUBLISHER/DURATION/TRACK COUNT/REGION/ *
006800*                    RATING CAN ACTUALLY BE CATALOGUED THROUGH   *
006900*                    THIS JOB INSTEAD OF ONLY THROUGH THE BULK   *
007000*                    LOAD (LNLOAD50) -- NEW PARAGRAPH 402 EDITS  *
007100*                    THE TYPE AREA BEFORE THE ROW IS ACCEPTED.   *
007150*   2014-10-06  PDS  REQ 0623 -- 400-ADD-TITLE CHECKED COPY COUNT *
007160*                    AND YEAR BUT NEVER CHECKED CATT-TITLE FOR   *
007170*                    BLANK.  LNLOAD50'S BULK LOADER HAS ALWAYS   *
007180*                    REJECTED A BLANK TITLE -- THIS PATH NOW     *
007190*                    DOES THE SAME BEFORE THE ADD PROCEEDS.      *
007200*                                                                *
007300*****************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     CLASS NUMERIC-CLASS IS "0" THRU "9".
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT MEDIA-OLD    ASSIGN TO MEDIAOLD
008200            ORGANIZATION IS SEQUENTIAL
008300            FILE STATUS IS FS-MEDIA-OLD.
008400     SELECT MEDIA-NEW    ASSIGN TO MEDIANEW
008500            ORGANIZATION IS SEQUENTIAL
008600            FILE STATUS IS FS-MEDIA-NEW.
008700     SELECT HOLD-OLD     ASSIGN TO HOLDOLD
008800            ORGANIZATION IS SEQUENTIAL
008900            FILE STATUS IS FS-HOLD-OLD.
009000     SELECT HOLD-NEW     ASSIGN TO HOLDNEW
009100            ORGANIZATION IS SEQUENTIAL
009200            FILE STATUS IS FS-HOLD-NEW.
009300     SELECT CAT-TRAN     ASSIGN TO CATTRAN
009400            ORGANIZATION IS SEQUENTIAL
009500            FILE STATUS IS FS-TRAN.
009600     SELECT CAT-RPT      ASSIGN TO CATRPT
009700            ORGANIZATION IS SEQUENTIAL
009800            FILE STATUS IS FS-RPT.
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  MEDIA-OLD
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 200 CHARACTERS.
010400     COPY LN1000.
010500 FD  MEDIA-NEW
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 200 CHARACTERS.
010800 01  MEDIA-NEW-REC            PIC X(200).
010900 FD  HOLD-OLD
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 27 CHARACTERS.
011200     COPY LN1100.
011300 FD  HOLD-NEW
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 27 CHARACTERS.
011600 01  HOLD-NEW-REC             PIC X(27).
011700 FD  CAT-TRAN
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 179 CHARACTERS.
012000 01  CAT-TRAN-REC.
012100     05  CATT-TRAN-CODE       PIC X(01).
012200         88  CATT-ADD-TITLE   VALUE "1".
012300         88  CATT-ADD-COPY    VALUE "2".
012400         88  CATT-MARK-STATUS VALUE "3".
012500         88  CATT-SEARCH      VALUE "4".
012600     05  CATT-MEDIA-ID        PIC 9(08).
012700     05  CATT-HOLD-ID         PIC 9(08).
012800     05  CATT-NEW-STATUS      PIC X(01).
012900     05  CATT-COPY-COUNT      PIC 9(02).
013000     05  CATT-SHELF-LOC       PIC X(10).
013100     05  CATT-TITLE-AREA.
013200         10  CATT-TITLE       PIC X(40).
013300         10  CATT-CREATORS    PIC X(60).
013400     05  CATT-YEAR            PIC 9(04).
013500*
013600*    TYPE-SPECIFIC AREA -- CARRIES ISBN/PUBLISHER (BOOK),
013700*    DURATION/TRACK COUNT (CD) OR DURATION/REGION/RATING (DVD)
013800*    ON A "1" ADD-TITLE TRANSACTION, PER CATT-NEW-STATUS.  SAME
013900*    ONE-COMMON-AREA-THREE-REDEFINES SHAPE AS MED-TYPE-AREA ON
014000*    THE LN1000 MASTER LAYOUT, SO THE BYTES CARRY ACROSS TO
014100*    MT-TYPE-AREA UNCHANGED -- SEE 402-EDIT-TYPE-AREA.
014200*
014300     05  CATT-TYPE-AREA.
014400         10  CATT-TYPE-AREA-X PIC X(43).
014500     05  CATT-BOOK-AREA REDEFINES CATT-TYPE-AREA.
014600         10  CATT-ISBN        PIC X(13).
014700         10  CATT-PUBLISHER   PIC X(30).
014800     05  CATT-CD-AREA REDEFINES CATT-TYPE-AREA.
014900         10  CATT-DURATION-MIN
015000                              PIC 9(03).
015100         10  CATT-TRACK-COUNT PIC 9(02).
015200         10  FILLER           PIC X(38).
015300     05  CATT-DVD-AREA REDEFINES CATT-TYPE-AREA.
015400         10  CATT-DURATION-MIN-D
015500                              PIC 9(03).
015600         10  CATT-REGION-CODE PIC X(02).
015700         10  CATT-RATING      PIC X(05).
015800         10  FILLER           PIC X(33).
015900     05  FILLER               PIC X(02).
016000*
016100 FD  CAT-RPT
016200     LABEL RECORDS ARE STANDARD
016300     RECORD CONTAINS 132 CHARACTERS.
016400 01  CAT-RPT-LINE             PIC X(132).
016500 WORKING-STORAGE SECTION.
016600*
016700*    STANDALONE JOB-SUMMARY COUNTERS -- BUMPED ONE PER ACCEPTED
016800*    ADD-TITLE / SEARCH TRANSACTION AND PRINTED ON THE TRAILER
016900*    LINE AT END OF RUN (900-TERMINATE).
017000*
017100 77  WS-ADD-TITLE-CTR         PIC 9(05) COMP-3 VALUE 0.
017200 77  WS-SEARCH-CTR            PIC 9(05) COMP-3 VALUE 0.
017300*
017400 01  WS-SWITCHES.
017500     05  WS-EOF-TRAN          PIC X(01) VALUE "N".
017600         88  EOF-TRAN         VALUE "Y".
017700     05  WS-EOF-LOAD          PIC X(01) VALUE "N".
017800         88  EOF-LOAD         VALUE "Y".
017900     05  FILLER               PIC X(03).
018000*
018100 01  WS-COUNTERS.
018200     05  WS-MEDIA-COUNT       PIC 9(05) COMP-3 VALUE 0.
018300     05  WS-HOLD-COUNT        PIC 9(05) COMP-3 VALUE 0.
018400     05  WS-HIGH-MEDIA-ID     PIC 9(08) COMP-3 VALUE 0.
018500     05  WS-HIGH-HOLD-ID      PIC 9(08) COMP-3 VALUE 0.
018600     05  WS-COPIES-TOTAL      PIC 9(05) COMP   VALUE 0.
018700     05  WS-COPIES-AVAIL      PIC 9(05) COMP   VALUE 0.
018800     05  WS-COPY-SUB          PIC 9(02) COMP   VALUE 0.
018900     05  WS-MED-IDX           PIC 9(05) COMP   VALUE 0.
019000     05  WS-HLD-IDX           PIC 9(05) COMP   VALUE 0.
019100     05  WS-SCAN-IDX          PIC 9(02) COMP   VALUE 0.
019200     05  FILLER               PIC X(03).
019300*
019400 01  WS-FOUND-FLAGS.
019500     05  WS-MEDIA-FOUND       PIC X(01) VALUE "N".
019600         88  MEDIA-WAS-FOUND  VALUE "Y".
019700     05  WS-HOLD-FOUND        PIC X(01) VALUE "N".
019800         88  HOLD-WAS-FOUND   VALUE "Y".
019900     05  WS-TEXT-MATCH        PIC X(01) VALUE "N".
020000         88  TEXT-MATCHED     VALUE "Y".
020100     05  WS-YEAR-MATCH        PIC X(01) VALUE "N".
020200         88  YEAR-MATCHED     VALUE "Y".
020300     05  WS-TYPE-BAD          PIC X(01) VALUE "N".
020400         88  TYPE-AREA-BAD    VALUE "Y".
020500     05  FILLER               PIC X(02).
020600*
020700 01  WS-FILE-STATUSES.
020800     05  FS-MEDIA-OLD         PIC X(02).
020900     05  FS-MEDIA-NEW         PIC X(02).
021000     05  FS-HOLD-OLD          PIC X(02).
021100     05  FS-HOLD-NEW          PIC X(02).
021200     05  FS-TRAN              PIC X(02).
021300     05  FS-RPT               PIC X(02).
021400     05  FILLER               PIC X(04).
021500*
021600*    CASE-FOLD TABLE -- SAME LOWER/UPPER PAIR LNBOOK60 USES ON
021700*    ITS ISBN COMPARE.  INSPECT ... CONVERTING AGAINST THIS PAIR
021800*    FOLDS A FIELD TO UPPER CASE WITHOUT AN INTRINSIC FUNCTION.
021900*
022000 01  WS-CASE-FOLD.
022100     05  WS-CF-LOWER          PIC X(26) VALUE
022200         "abcdefghijklmnopqrstuvwxyz".
022300     05  WS-CF-UPPER          PIC X(26) VALUE
022400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022500     05  FILLER               PIC X(02).
022600*
022700*    IN-MEMORY MASTER TABLES.
022800*
022900 01  MEDIA-TABLE.
023000     05  MEDIA-ENTRY OCCURS 3000 TIMES
023100                     INDEXED BY MED-TAB-IDX.
023200         10  MT-MEDIA-ID      PIC 9(08).
023300         10  MT-MEDIA-TYPE    PIC X(01).
023400         10  MT-TITLE         PIC X(40).
023500         10  MT-CREATORS      PIC X(60).
023600         10  MT-YEAR          PIC 9(04).
023700         10  MT-CATEGORIES    PIC X(30).
023800         10  MT-TYPE-AREA     PIC X(43).
023900         10  FILLER           PIC X(14).
024000 01  HOLDING-TABLE.
024100     05  HOLDING-ENTRY OCCURS 6000 TIMES
024200                     INDEXED BY HLD-TAB-IDX.
024300         10  HT-HOLD-ID       PIC 9(08).
024400         10  HT-MEDIA-ID      PIC 9(08).
024500         10  HT-SHELF-LOC     PIC X(10).
024600         10  HT-STATUS        PIC X(01).
024700         10  FILLER           PIC X(01).
024800*
024900 01  WS-CURRENT-TRAN.
025000     05  WS-CT-MEDIA-ID       PIC 9(08).
025100     05  WS-CT-REJECT-MSG     PIC X(30).
025200     05  FILLER               PIC X(04).
025300*
025400*    FOLDED, RIGHT-TRIMMED COPY OF THE SEARCH CRITERIA -- BUILT
025500*    ONCE PER SEARCH TRANSACTION, THEN REUSED FOR EVERY TITLE
025600*    ROW SO THE FOLD/TRIM WORK IS NOT REPEATED 3000 TIMES.
025700*
025800 01  WS-SEARCH-CRIT.
025900     05  WS-SC-TITLE          PIC X(40).
026000     05  WS-SC-TITLE-LEN      PIC 9(02) COMP VALUE 0.
026100     05  WS-SC-CREATORS       PIC X(60).
026200     05  WS-SC-CREATORS-LEN   PIC 9(02) COMP VALUE 0.
026300     05  WS-SC-YEAR           PIC 9(04) VALUE 0.
026400     05  FILLER               PIC X(03).
026500*
026600 01  WS-SEARCH-WORK.
026700     05  WS-SW-TALLY          PIC 9(03) COMP VALUE 0.
026800     05  WS-SW-TITLE-FOLD     PIC X(40).
026900     05  WS-SW-CREATORS-FOLD  PIC X(60).
027000     05  FILLER               PIC X(03).
027100*
027200 01  WS-REPORT-LINES.
027300     05  WS-HDR-LINE.
027400         10  FILLER           PIC X(30) VALUE
027500             "LNCAT40 - CATALOG MAINTENANCE".
027600         10  FILLER           PIC X(92) VALUE SPACES.
027700         10  FILLER           PIC X(10) VALUE SPACES.
027800     05  WS-DET-LINE.
027900         10  WS-DET-TAG       PIC X(12).
028000         10  FILLER           PIC X(02) VALUE SPACES.
028100         10  WS-DET-MEDIA     PIC Z(07)9.
028200         10  FILLER           PIC X(02) VALUE SPACES.
028300         10  WS-DET-HOLD      PIC Z(07)9.
028400         10  FILLER           PIC X(02) VALUE SPACES.
028500         10  WS-DET-MSG       PIC X(60).
028600         10  FILLER           PIC X(35) VALUE SPACES.
028700     05  WS-SRCH-LINE.
028800         10  WS-SR-MEDIA      PIC Z(07)9.
028900         10  FILLER           PIC X(02) VALUE SPACES.
029000         10  WS-SR-TITLE      PIC X(40).
029100         10  FILLER           PIC X(02) VALUE SPACES.
029200         10  WS-SR-COPIES     PIC ZZ9.
029300         10  FILLER           PIC X(02) VALUE SPACES.
029400         10  WS-SR-AVAIL      PIC ZZ9.
029500         10  FILLER           PIC X(70) VALUE SPACES.
029600     05  WS-TRL-LINE.
029700         10  FILLER           PIC X(20) VALUE
029800             "TITLES ADDED THIS RUN".
029900         10  FILLER           PIC X(02) VALUE SPACES.
030000         10  WS-TRL-ADDS      PIC ZZZZ9.
030100         10  FILLER           PIC X(04) VALUE SPACES.
030200         10  FILLER           PIC X(22) VALUE
030300             "SEARCHES THIS RUN".
030400         10  FILLER           PIC X(02) VALUE SPACES.
030500         10  WS-TRL-SRCH      PIC ZZZZ9.
030600         10  FILLER           PIC X(75) VALUE SPACES.
030700*
030800 PROCEDURE DIVISION.
030900*
031000 100-MAIN-LINE.
031100     PERFORM 110-INITIALIZE THRU 110-EXIT.
031200     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
031300     PERFORM 300-PROCESS-TRANS THRU 300-EXIT
031400             UNTIL EOF-TRAN.
031500     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
031600     PERFORM 900-TERMINATE THRU 900-EXIT.
031700     STOP RUN.
031800*
031900 110-INITIALIZE.
032000     OPEN INPUT  MEDIA-OLD HOLD-OLD CAT-TRAN.
032100     OPEN OUTPUT MEDIA-NEW HOLD-NEW CAT-RPT.
032200     WRITE CAT-RPT-LINE   FROM WS-HDR-LINE.
032300 110-EXIT.
032400     EXIT.
032500*
032600 200-LOAD-MASTERS.
032700     PERFORM 210-LOAD-MEDIA THRU 210-EXIT.
032800     PERFORM 220-LOAD-HOLDINGS THRU 220-EXIT.
032900 200-EXIT.
033000     EXIT.
033100*
033200 210-LOAD-MEDIA.
033300     MOVE "N"             TO WS-EOF-LOAD.
033400     READ MEDIA-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
033500     PERFORM 211-LOAD-MEDIA-ROW THRU 211-EXIT
033600             UNTIL EOF-LOAD.
033700 210-EXIT.
033800     EXIT.
033900 211-LOAD-MEDIA-ROW.
034000     ADD 1 TO WS-MEDIA-COUNT.
034100     MOVE MED-MEDIA-ID    TO MT-MEDIA-ID (WS-MEDIA-COUNT).
034200     MOVE MED-MEDIA-TYPE  TO MT-MEDIA-TYPE (WS-MEDIA-COUNT).
034300     MOVE MED-TITLE       TO MT-TITLE (WS-MEDIA-COUNT).
034400     MOVE MED-CREATORS    TO MT-CREATORS (WS-MEDIA-COUNT).
034500     MOVE MED-YEAR        TO MT-YEAR (WS-MEDIA-COUNT).
034600     MOVE MED-CATEGORIES  TO MT-CATEGORIES (WS-MEDIA-COUNT).
034700     MOVE MED-TYPE-AREA-X TO MT-TYPE-AREA (WS-MEDIA-COUNT).
034800     IF MED-MEDIA-ID > WS-HIGH-MEDIA-ID
034900         MOVE MED-MEDIA-ID TO WS-HIGH-MEDIA-ID.
035000     READ MEDIA-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
035100 211-EXIT.
035200     EXIT.
035300*
035400 220-LOAD-HOLDINGS.
035500     MOVE "N"             TO WS-EOF-LOAD.
035600     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
035700     PERFORM 221-LOAD-HOLDING-ROW THRU 221-EXIT
035800             UNTIL EOF-LOAD.
035900 220-EXIT.
036000     EXIT.
036100 221-LOAD-HOLDING-ROW.
036200     ADD 1 TO WS-HOLD-COUNT.
036300     MOVE HLD-HOLD-ID     TO HT-HOLD-ID (WS-HOLD-COUNT).
036400     MOVE HLD-MEDIA-ID    TO HT-MEDIA-ID (WS-HOLD-COUNT).
036500     MOVE HLD-SHELF-LOC   TO HT-SHELF-LOC (WS-HOLD-COUNT).
036600     MOVE HLD-STATUS      TO HT-STATUS (WS-HOLD-COUNT).
036700     IF HLD-HOLD-ID > WS-HIGH-HOLD-ID
036800         MOVE HLD-HOLD-ID TO WS-HIGH-HOLD-ID.
036900     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
037000 221-EXIT.
037100     EXIT.
037200*
037300 300-PROCESS-TRANS.
037400     EVALUATE TRUE
037500         WHEN CATT-ADD-TITLE
037600             PERFORM 400-ADD-TITLE THRU 400-ADD-TITLE-EXIT
037700         WHEN CATT-ADD-COPY
037800             PERFORM 410-ADD-COPY THRU 410-ADD-COPY-EXIT
037900         WHEN CATT-MARK-STATUS
038000             PERFORM 420-MARK-STATUS THRU 420-MARK-STATUS-EXIT
038100         WHEN CATT-SEARCH
038200             PERFORM 430-SEARCH THRU 430-SEARCH-EXIT
038300         WHEN OTHER
038400             MOVE "UNKNOWN TRANSACTION CODE" TO WS-CT-REJECT-MSG
038500             PERFORM 490-WRITE-REJECT THRU 490-EXIT
038600     END-EVALUATE.
038700     READ CAT-TRAN AT END MOVE "Y" TO WS-EOF-TRAN.
038800 300-EXIT.
038900     EXIT.
039000*
039100*    400-ADD-TITLE -- REJECTS A BLANK TITLE OUTRIGHT, THEN BUMPS
039150*    THE HIGH MEDIA-ID BY ONE FOR A NEW ROW, EDITS THE YEAR AND
039200*    THE TYPE-SPECIFIC AREA (SEE 402-EDIT-TYPE-AREA), THEN
039300*    APPENDS CATT-COPY-COUNT HOLDING
039400*    ROWS, ALL AVAILABLE.  CATT-COPY-COUNT IS AN UNSIGNED FIELD
039500*    AND ZERO IS A LEGITIMATE COUNT -- A TITLE IS ALLOWED TO
039600*    EXIST WITH NO COPIES ON THE SHELF YET (SEE 2011-02-17 LOG
039700*    ENTRY ABOVE).
039800*
039900 400-ADD-TITLE.
039910     IF CATT-TITLE = SPACES
039920         MOVE "TITLE MUST NOT BE BLANK" TO WS-CT-REJECT-MSG
039930         PERFORM 490-WRITE-REJECT THRU 490-EXIT
039940     ELSE
040000     IF CATT-COPY-COUNT IS NOT NUMERIC
040100         MOVE "COPY COUNT NOT NUMERIC" TO WS-CT-REJECT-MSG
040200         PERFORM 490-WRITE-REJECT THRU 490-EXIT
040300     ELSE
040400     IF CATT-YEAR = ZEROS
040500         MOVE "YEAR MUST BE GREATER THAN ZERO" TO WS-CT-REJECT-MSG
040600         PERFORM 490-WRITE-REJECT THRU 490-EXIT
040700     ELSE
040800         PERFORM 402-EDIT-TYPE-AREA THRU 402-EXIT
040900         IF TYPE-AREA-BAD
041000             PERFORM 490-WRITE-REJECT THRU 490-EXIT
041100         ELSE
041200             ADD 1 TO WS-HIGH-MEDIA-ID
041300             ADD 1 TO WS-MEDIA-COUNT
041400             ADD 1 TO WS-ADD-TITLE-CTR
041500             MOVE WS-HIGH-MEDIA-ID TO MT-MEDIA-ID (WS-MEDIA-COUNT)
041600             MOVE CATT-NEW-STATUS TO MT-MEDIA-TYPE (WS-MEDIA-COUNT)
041700             MOVE CATT-TITLE     TO MT-TITLE (WS-MEDIA-COUNT)
041800             MOVE CATT-CREATORS  TO MT-CREATORS (WS-MEDIA-COUNT)
041900             MOVE CATT-YEAR      TO MT-YEAR (WS-MEDIA-COUNT)
042000             MOVE SPACES         TO MT-CATEGORIES (WS-MEDIA-COUNT)
042100             MOVE CATT-TYPE-AREA TO MT-TYPE-AREA (WS-MEDIA-COUNT)
042200             PERFORM 401-ADD-ONE-COPY THRU 401-EXIT
042300                     VARYING WS-COPY-SUB FROM 1 BY 1
042400                     UNTIL WS-COPY-SUB > CATT-COPY-COUNT
042500             MOVE "TITLE ADDED" TO WS-CT-REJECT-MSG
042600             PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
042700 400-ADD-TITLE-EXIT.
042800     EXIT.
042900 401-ADD-ONE-COPY.
043000     ADD 1 TO WS-HIGH-HOLD-ID.
043100     ADD 1 TO WS-HOLD-COUNT.
043200     MOVE WS-HIGH-HOLD-ID TO HT-HOLD-ID (WS-HOLD-COUNT).
043300     MOVE WS-HIGH-MEDIA-ID TO HT-MEDIA-ID (WS-HOLD-COUNT).
043400     MOVE CATT-SHELF-LOC  TO HT-SHELF-LOC (WS-HOLD-COUNT).
043500     MOVE "A"             TO HT-STATUS (WS-HOLD-COUNT).
043600 401-EXIT.
043700     EXIT.
043800*
043900*    402-EDIT-TYPE-AREA -- VALIDATES THE TYPE-SPECIFIC AREA OF AN
044000*    ADD-TITLE TRANSACTION AGAINST CATT-NEW-STATUS (THE MEDIA
044100*    TYPE LETTER ON THIS TRANSACTION).  A BOOK ROW NEEDS NO
044200*    NUMERIC EDIT (ISBN/PUBLISHER ARE FREE TEXT); A CD ROW MUST
044300*    CARRY A DURATION AND TRACK COUNT OF 1 OR MORE; A DVD ROW
044400*    MUST CARRY A DURATION OF 1 OR MORE.  ANY OTHER TYPE LETTER
044500*    IS REJECTED OUTRIGHT.  BRANCHES ON TO THE MATCHING EDIT
044600*    PARAGRAPH AND FALLS BACK TO 402-EXIT WHEN DONE, THE SAME
044700*    GO-TO-WITHIN-THE-RANGE STYLE THIS SHOP USES ON THE MORTGAGE
044800*    SIDE FOR A CLIENT-CODE EDIT CASCADE.          PDS 2014-06-09
044900*
045000 402-EDIT-TYPE-AREA.
045100     MOVE "N"             TO WS-TYPE-BAD.
045200     IF CATT-NEW-STATUS = "C"
045300         GO TO 403-EDIT-CD-AREA.
045400     IF CATT-NEW-STATUS = "D"
045500         GO TO 404-EDIT-DVD-AREA.
045600     IF CATT-NEW-STATUS = "B"
045700         GO TO 402-EXIT.
045800     MOVE "Y"             TO WS-TYPE-BAD.
045900     MOVE "UNKNOWN MEDIA TYPE CODE" TO WS-CT-REJECT-MSG.
046000     GO TO 402-EXIT.
046100 403-EDIT-CD-AREA.
046200     IF CATT-DURATION-MIN IS NOT NUMERIC OR CATT-DURATION-MIN = ZEROS
046300             OR CATT-TRACK-COUNT IS NOT NUMERIC
046400             OR CATT-TRACK-COUNT = ZEROS
046500         MOVE "Y"         TO WS-TYPE-BAD
046600         MOVE "CD DURATION AND TRACK COUNT MUST BE 1 OR MORE"
046700                          TO WS-CT-REJECT-MSG.
046800     GO TO 402-EXIT.
046900 404-EDIT-DVD-AREA.
047000     IF CATT-DURATION-MIN-D IS NOT NUMERIC
047100             OR CATT-DURATION-MIN-D = ZEROS
047200         MOVE "Y"         TO WS-TYPE-BAD
047300         MOVE "DVD DURATION MUST BE 1 OR MORE" TO WS-CT-REJECT-MSG.
047400 402-EXIT.
047500     EXIT.
047600*
047700*    410-ADD-COPY -- APPENDS ONE MORE HOLDING ROW TO A TITLE THAT
047800*    MUST ALREADY EXIST ON THE MEDIA MASTER.
047900*
048000 410-ADD-COPY.
048100     MOVE CATT-MEDIA-ID   TO WS-CT-MEDIA-ID.
048200     PERFORM 450-FIND-MEDIA THRU 450-EXIT.
048300     IF NOT MEDIA-WAS-FOUND
048400         MOVE "TITLE NOT FOUND" TO WS-CT-REJECT-MSG
048500         PERFORM 490-WRITE-REJECT THRU 490-EXIT
048600     ELSE
048700         MOVE 1           TO WS-COPY-SUB
048800         PERFORM 401-ADD-ONE-COPY THRU 401-EXIT
048900         MOVE "COPY ADDED" TO WS-CT-REJECT-MSG
049000         PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
049100 410-ADD-COPY-EXIT.
049200     EXIT.
049300*
049400*    420-MARK-STATUS -- HOLDING LOST/DAMAGED TRANSITION.  ONLY
049500*    ALLOWED FROM AVAILABLE; A COPY OUT ON LOAN MUST BE RETURNED
049600*    FIRST -- THE HOLDING STATUS BYTE HAS NO PATH STRAIGHT FROM
049700*    "L" TO "X"/"D" AND THIS PARAGRAPH DOES NOT ADD ONE.
049800*
049900 420-MARK-STATUS.
050000     MOVE "N"             TO WS-HOLD-FOUND.
050100     PERFORM 421-SCAN-HOLDING THRU 421-EXIT
050200             VARYING HLD-TAB-IDX FROM 1 BY 1
050300             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
050400                OR HOLD-WAS-FOUND.
050500     IF NOT HOLD-WAS-FOUND
050600         MOVE "COPY NOT FOUND" TO WS-CT-REJECT-MSG
050700         PERFORM 490-WRITE-REJECT THRU 490-EXIT
050800     ELSE
050900     IF HT-STATUS (HLD-TAB-IDX) NOT = "A"
051000         MOVE "COPY NOT AVAILABLE TO MARK" TO WS-CT-REJECT-MSG
051100         PERFORM 490-WRITE-REJECT THRU 490-EXIT
051200     ELSE
051300         MOVE CATT-NEW-STATUS TO HT-STATUS (HLD-TAB-IDX)
051400         MOVE "COPY STATUS UPDATED" TO WS-CT-REJECT-MSG
051500         PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
051600 420-MARK-STATUS-EXIT.
051700     EXIT.
051800 421-SCAN-HOLDING.
051900     IF HT-HOLD-ID (HLD-TAB-IDX) = CATT-HOLD-ID
052000         MOVE "Y"         TO WS-HOLD-FOUND.
052100 421-EXIT.
052200     EXIT.
052300*
052400*    430-SEARCH -- BUILDS THE FOLDED/TRIMMED CRITERIA ONCE (SEE
052500*    436-BUILD-CRITERIA), THEN TESTS EVERY TITLE ROW AGAINST
052600*    THEM.  A BLANK CATT-TITLE AND A BLANK CATT-CREATORS MEANS
052700*    THE CALLER DID NOT CARE ABOUT TEXT AT ALL, SO THE TEXT TEST
052800*    PASSES EVERY ROW; A ZERO CATT-YEAR MEANS THE CALLER DID NOT
052900*    CARE ABOUT YEAR EITHER.  A ROW PRINTS ONLY WHEN BOTH THE
053000*    TEXT TEST AND THE YEAR TEST PASS.
053100*
053200 430-SEARCH.
053300     ADD 1 TO WS-SEARCH-CTR.
053400     PERFORM 436-BUILD-CRITERIA THRU 436-EXIT.
053500     PERFORM 431-SEARCH-ONE-TITLE THRU 431-EXIT
053600             VARYING MED-TAB-IDX FROM 1 BY 1
053700             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT.
053800 430-SEARCH-EXIT.
053900     EXIT.
054000 431-SEARCH-ONE-TITLE.
054100     MOVE "N"             TO WS-TEXT-MATCH.
054200     MOVE "N"             TO WS-YEAR-MATCH.
054300     IF WS-SC-TITLE-LEN = 0 AND WS-SC-CREATORS-LEN = 0
054400         MOVE "Y"         TO WS-TEXT-MATCH
054500     ELSE
054600         MOVE MT-TITLE (MED-TAB-IDX)    TO WS-SW-TITLE-FOLD
054700         INSPECT WS-SW-TITLE-FOLD CONVERTING WS-CF-LOWER
054800                 TO WS-CF-UPPER
054900         MOVE MT-CREATORS (MED-TAB-IDX) TO WS-SW-CREATORS-FOLD
055000         INSPECT WS-SW-CREATORS-FOLD CONVERTING WS-CF-LOWER
055100                 TO WS-CF-UPPER
055200         IF WS-SC-TITLE-LEN > 0
055300             MOVE 0       TO WS-SW-TALLY
055400             INSPECT WS-SW-TITLE-FOLD TALLYING WS-SW-TALLY
055500                     FOR ALL WS-SC-TITLE (1:WS-SC-TITLE-LEN)
055600             IF WS-SW-TALLY > 0
055700                 MOVE "Y" TO WS-TEXT-MATCH.
055800         IF NOT TEXT-MATCHED AND WS-SC-CREATORS-LEN > 0
055900             MOVE 0       TO WS-SW-TALLY
056000             INSPECT WS-SW-CREATORS-FOLD TALLYING WS-SW-TALLY
056100                     FOR ALL WS-SC-CREATORS (1:WS-SC-CREATORS-LEN)
056200             IF WS-SW-TALLY > 0
056300                 MOVE "Y" TO WS-TEXT-MATCH.
056400     IF WS-SC-YEAR = 0
056500         MOVE "Y"         TO WS-YEAR-MATCH
056600     ELSE
056700     IF MT-YEAR (MED-TAB-IDX) = WS-SC-YEAR
056800         MOVE "Y"         TO WS-YEAR-MATCH.
056900     IF TEXT-MATCHED AND YEAR-MATCHED
057000         PERFORM 432-COUNT-COPIES THRU 432-EXIT
057100         PERFORM 433-WRITE-SEARCH-HIT THRU 433-EXIT.
057200 431-EXIT.
057300     EXIT.
057400*
057500 432-COUNT-COPIES.
057600     MOVE 0               TO WS-COPIES-TOTAL WS-COPIES-AVAIL.
057700     PERFORM 434-TALLY-ONE-COPY THRU 434-EXIT
057800             VARYING HLD-TAB-IDX FROM 1 BY 1
057900             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
058000 432-EXIT.
058100     EXIT.
058200 434-TALLY-ONE-COPY.
058300     IF HT-MEDIA-ID (HLD-TAB-IDX) = MT-MEDIA-ID (MED-TAB-IDX)
058400         ADD 1 TO WS-COPIES-TOTAL
058500         IF HT-STATUS (HLD-TAB-IDX) = "A"
058600             ADD 1 TO WS-COPIES-AVAIL.
058700 434-EXIT.
058800     EXIT.
058900*
059000 433-WRITE-SEARCH-HIT.
059100     MOVE SPACES          TO WS-SRCH-LINE.
059200     MOVE MT-MEDIA-ID (MED-TAB-IDX) TO WS-SR-MEDIA.
059300     MOVE MT-TITLE (MED-TAB-IDX)    TO WS-SR-TITLE.
059400     MOVE WS-COPIES-TOTAL TO WS-SR-COPIES.
059500     MOVE WS-COPIES-AVAIL TO WS-SR-AVAIL.
059600     WRITE CAT-RPT-LINE   FROM WS-SRCH-LINE.
059700 433-EXIT.
059800     EXIT.
059900*
060000*    436-BUILD-CRITERIA -- FOLDS CATT-TITLE AND CATT-CREATORS TO
060100*    UPPER CASE (MATCHING WHAT 431 DOES TO THE STORED FIELDS) AND
060200*    SCANS EACH BACK FROM THE RIGHT TO FIND ITS SIGNIFICANT
060300*    LENGTH, SO A CRITERION SHORTER THAN THE FULL FIELD WIDTH
060400*    STILL WORKS AS A SUBSTRING TEST AND AN ALL-BLANK CRITERION
060500*    COMES OUT AS LENGTH ZERO (MEANING "DON'T CARE").
060600*
060700 436-BUILD-CRITERIA.
060800     MOVE CATT-TITLE      TO WS-SC-TITLE.
060900     INSPECT WS-SC-TITLE CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
061000     PERFORM 437-CALC-TITLE-LEN THRU 437-EXIT.
061100     MOVE CATT-CREATORS   TO WS-SC-CREATORS.
061200     INSPECT WS-SC-CREATORS CONVERTING WS-CF-LOWER TO WS-CF-UPPER.
061300     PERFORM 438-CALC-CREATORS-LEN THRU 438-EXIT.
061400     MOVE CATT-YEAR       TO WS-SC-YEAR.
061500 436-EXIT.
061600     EXIT.
061700 437-CALC-TITLE-LEN.
061800     MOVE 40              TO WS-SCAN-IDX.
061900     MOVE 0               TO WS-SC-TITLE-LEN.
062000     PERFORM 4371-SCAN-TITLE-BYTE THRU 4371-EXIT
062100             UNTIL WS-SCAN-IDX = 0 OR WS-SC-TITLE-LEN NOT = 0.
062200 437-EXIT.
062300     EXIT.
062400 4371-SCAN-TITLE-BYTE.
062500     IF WS-SC-TITLE (WS-SCAN-IDX:1) NOT = SPACE
062600         MOVE WS-SCAN-IDX TO WS-SC-TITLE-LEN
062700     ELSE
062800         SUBTRACT 1 FROM WS-SCAN-IDX.
062900 4371-EXIT.
063000     EXIT.
063100 438-CALC-CREATORS-LEN.
063200     MOVE 60              TO WS-SCAN-IDX.
063300     MOVE 0               TO WS-SC-CREATORS-LEN.
063400     PERFORM 4381-SCAN-CREATORS-BYTE THRU 4381-EXIT
063500             UNTIL WS-SCAN-IDX = 0 OR WS-SC-CREATORS-LEN NOT = 0.
063600 438-EXIT.
063700     EXIT.
063800 4381-SCAN-CREATORS-BYTE.
063900     IF WS-SC-CREATORS (WS-SCAN-IDX:1) NOT = SPACE
064000         MOVE WS-SCAN-IDX TO WS-SC-CREATORS-LEN
064100     ELSE
064200         SUBTRACT 1 FROM WS-SCAN-IDX.
064300 4381-EXIT.
064400     EXIT.
064500*
064600 450-FIND-MEDIA.
064700     MOVE "N"             TO WS-MEDIA-FOUND.
064800     PERFORM 451-SCAN-MEDIA THRU 451-EXIT
064900             VARYING MED-TAB-IDX FROM 1 BY 1
065000             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT
065100                OR MEDIA-WAS-FOUND.
065200 450-EXIT.
065300     EXIT.
065400 451-SCAN-MEDIA.
065500     IF MT-MEDIA-ID (MED-TAB-IDX) = WS-CT-MEDIA-ID
065600         MOVE "Y"         TO WS-MEDIA-FOUND.
065700 451-EXIT.
065800     EXIT.
065900*
066000 490-WRITE-REJECT.
066100     MOVE SPACES          TO WS-DET-LINE.
066200     MOVE "REJECTED"      TO WS-DET-TAG.
066300     MOVE CATT-MEDIA-ID   TO WS-DET-MEDIA.
066400     MOVE CATT-HOLD-ID    TO WS-DET-HOLD.
066500     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
066600     WRITE CAT-RPT-LINE   FROM WS-DET-LINE.
066700 490-EXIT.
066800     EXIT.
066900*
067000 495-WRITE-DETAIL.
067100     MOVE SPACES          TO WS-DET-LINE.
067200     MOVE "PROCESSED"     TO WS-DET-TAG.
067300     MOVE CATT-MEDIA-ID   TO WS-DET-MEDIA.
067400     MOVE CATT-HOLD-ID    TO WS-DET-HOLD.
067500     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
067600     WRITE CAT-RPT-LINE   FROM WS-DET-LINE.
067700 495-EXIT.
067800     EXIT.
067900*
068000 400-REWRITE-MASTERS.
068100     PERFORM 410-REWRITE-MEDIA THRU 410-EXIT.
068200     PERFORM 420-REWRITE-HOLDINGS THRU 420-EXIT.
068300 400-EXIT.
068400     EXIT.
068500*
068600 410-REWRITE-MEDIA.
068700     PERFORM 411-WRITE-ONE-MEDIA THRU 411-EXIT
068800             VARYING MED-TAB-IDX FROM 1 BY 1
068900             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT.
069000 410-EXIT.
069100     EXIT.
069200 411-WRITE-ONE-MEDIA.
069300     MOVE SPACES                       TO MEDIA-NEW-REC.
069400     MOVE MT-MEDIA-ID (MED-TAB-IDX)    TO MEDIA-NEW-REC (1:8).
069500     MOVE MT-MEDIA-TYPE (MED-TAB-IDX)  TO MEDIA-NEW-REC (9:1).
069600     MOVE MT-TITLE (MED-TAB-IDX)       TO MEDIA-NEW-REC (10:40).
069700     MOVE MT-CREATORS (MED-TAB-IDX)    TO MEDIA-NEW-REC (50:60).
069800     MOVE MT-YEAR (MED-TAB-IDX)        TO MEDIA-NEW-REC (110:4).
069900     MOVE MT-CATEGORIES (MED-TAB-IDX)  TO MEDIA-NEW-REC (114:30).
070000     MOVE MT-TYPE-AREA (MED-TAB-IDX)   TO MEDIA-NEW-REC (144:43).
070100     WRITE MEDIA-NEW-REC.
070200 411-EXIT.
070300     EXIT.
070400*
070500 420-REWRITE-HOLDINGS.
070600     PERFORM 421-WRITE-ONE-HOLDING THRU 421-EXIT
070700             VARYING HLD-TAB-IDX FROM 1 BY 1
070800             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
070900 420-EXIT.
071000     EXIT.
071100 421-WRITE-ONE-HOLDING.
071200     MOVE HT-HOLD-ID (HLD-TAB-IDX)    TO HOLD-NEW-REC (1:8).
071300     MOVE HT-MEDIA-ID (HLD-TAB-IDX)   TO HOLD-NEW-REC (9:8).
071400     MOVE HT-SHELF-LOC (HLD-TAB-IDX)  TO HOLD-NEW-REC (17:10).
071500     MOVE HT-STATUS (HLD-TAB-IDX)     TO HOLD-NEW-REC (27:1).
071600     WRITE HOLD-NEW-REC.
071700 421-EXIT.
071800     EXIT.
071900*
072000 900-TERMINATE.
072100     MOVE WS-ADD-TITLE-CTR TO WS-TRL-ADDS.
072200     MOVE WS-SEARCH-CTR   TO WS-TRL-SRCH.
072300     WRITE CAT-RPT-LINE   FROM WS-TRL-LINE.
072400     CLOSE MEDIA-OLD MEDIA-NEW HOLD-OLD HOLD-NEW
072500           CAT-TRAN CAT-RPT.
072600 900-EXIT.
072700     EXIT.
