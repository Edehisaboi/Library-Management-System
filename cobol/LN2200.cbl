000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNRPT30.
000300 AUTHOR.        D. KOWALSKI.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1986-07-08.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNRPT30  --  MEMBER LOAN ACTIVITY AND OVERDUE REPORT         *
001200*                                                                *
001300*   PASSES THE LOAN MASTER ONCE AND PRODUCES TWO SECTIONS:       *
001400*     SECTION 1 -- ONE LINE PER MEMBER WITH AN OPEN LOAN,        *
001500*                  CONTROL-BROKEN ON MBR-ID, SHOWING EVERY OPEN  *
001600*                  LOAN AND A LINE COUNT PER MEMBER.             *
001700*     SECTION 2 -- OVERDUE COPIES ONLY (DUE DATE BEFORE RUN      *
001800*                  DATE, STILL UNRETURNED), WITH A FINAL TOTAL   *
001900*                  LINE FOR COUNT AND ACCRUED-FINE-IF-RETURNED-  *
002000*                  TODAY.  THIS IS AN INQUIRY ONLY -- NO FINE IS  *
002100*                  POSTED HERE, THAT ONLY HAPPENS IN LNRETN20.   *
002200*                                                                *
002300*   LOAN MASTER MUST BE SORTED ASCENDING BY MBR-ID FOR THE       *
002400*   CONTROL BREAK IN SECTION 1 TO WORK; THE OVERDUE PASS IN      *
002500*   SECTION 2 DOES NOT CARE ABOUT ORDER.                         *
002600*                                                                *
002700*   CHANGE LOG                                                   *
002800*   ----------                                                   *
002900*   1986-07-08  DEK  ORIGINAL PROGRAM, REQ 0116.                 *
003000*   1991-03-01  RA   ADDED SECTION 2 (OVERDUE LIST), REQ 0219.   *
003100*   1998-11-16  RA   Y2K -- DATE COMPARE CONFIRMED 4-DIGIT.      *
003200*   2003-08-01  TJO  FINE-IF-RETURNED-TODAY NOW USES THE LN1500  *
003300*                    PARAMETER TABLE, REQ 0367.                 *
003350*   2014-09-22  PDS  ADDED WS-AD-DATE-8, AN 8-DIGIT REDEFINES OF  *
003360*                    THE ABS-DAY-CALC WORK AREA, SO A DUE OR RUN  *
003370*                    DATE MOVES IN ONE STATEMENT INSTEAD OF THREE *
003380*                    SUBSTRING MOVES, REQ 0602.                  *
003400*                                                                *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-CLASS IS "0" THRU "9".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT LOAN-MSTR    ASSIGN TO LOANMSTR
004400            ORGANIZATION IS SEQUENTIAL
004500            FILE STATUS IS FS-LOAN.
004600     SELECT LN-RPT       ASSIGN TO LNRPT30O
004700            ORGANIZATION IS SEQUENTIAL
004800            FILE STATUS IS FS-RPT.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  LOAN-MSTR
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 68 CHARACTERS.
005400 01  LOAN-MSTR-REC            PIC X(68).
005500 FD  LN-RPT
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 132 CHARACTERS.
005800 01  LN-RPT-LINE              PIC X(132).
005900 WORKING-STORAGE SECTION.
006000*
006100 01  WS-SWITCHES.
006200     05  WS-EOF-LOAN          PIC X(01) VALUE "N".
006300         88  EOF-LOAN         VALUE "Y".
006400     05  WS-FIRST-RECORD      PIC X(01) VALUE "Y".
006500         88  IS-FIRST-RECORD  VALUE "Y".
006600     05  FILLER               PIC X(03).
006700*
006800 01  WS-COUNTERS.
006900     05  WS-MBR-LOAN-CTR      PIC 9(05) COMP-3 VALUE 0.
007000     05  WS-OVERDUE-CTR       PIC 9(05) COMP-3 VALUE 0.
007100     05  WS-OVERDUE-FINE-TOT  PIC S9(07)V99 COMP-3 VALUE 0.
007200     05  FILLER               PIC X(03).
007300*
007400 01  WS-RUN-PARMS.
007500     05  WS-COMMAND-LINE      PIC X(40).
007600     05  WS-RUN-DATE.
007700         10  WS-RUN-YYYY      PIC 9(04).
007800         10  WS-RUN-MM        PIC 9(02).
007900         10  WS-RUN-DD        PIC 9(02).
008000     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE PIC 9(08).
008100     05  FILLER               PIC X(05).
008200*
008300 01  WS-FILE-STATUSES.
008400     05  FS-LOAN              PIC X(02).
008500     05  FS-RPT               PIC X(02).
008600     05  FILLER               PIC X(04).
008700*
008800 01  WS-CURRENT-LOAN.
008900     05  WS-CL-LOAN-ID        PIC 9(08).
009000     05  WS-CL-HOLD-ID        PIC 9(08).
009100     05  WS-CL-MEDIA-ID       PIC 9(08).
009200     05  WS-CL-MBR-ID         PIC 9(08).
009300     05  WS-CL-LOAN-DATE      PIC 9(08).
009400     05  WS-CL-DUE-DATE       PIC 9(08).
009500     05  WS-CL-RETURNED       PIC 9(08).
009600     05  WS-CL-FINE           PIC S9(05)V99.
009700     05  FILLER               PIC X(04).
009800*
009900 01  WS-BREAK-FIELDS.
010000     05  WS-PRIOR-MBR-ID      PIC 9(08) VALUE ZEROS.
010100     05  FILLER               PIC X(04).
010200*
010300     COPY LN1500.
010400*
010500 01  WS-ABS-DAY-CALC.
010510     05  WS-AD-DATE-PARTS.
010520         10  WS-AD-YYYY       PIC 9(04).
010530         10  WS-AD-MM         PIC 9(02).
010540         10  WS-AD-DD         PIC 9(02).
010550     05  WS-AD-DATE-8 REDEFINES WS-AD-DATE-PARTS
010560                              PIC 9(08).
010900     05  WS-AD-YEAR-1         PIC 9(04) COMP.
011000     05  WS-AD-LEAP-TERM      PIC 9(05) COMP.
011100     05  WS-AD-CENT-TERM      PIC 9(05) COMP.
011200     05  WS-AD-QUAD-TERM      PIC 9(05) COMP.
011300     05  WS-AD-CUM-DAYS       PIC 9(05) COMP.
011400     05  WS-AD-LEAP-BUMP      PIC 9(01) COMP.
011500     05  WS-AD-RESULT         PIC 9(08) COMP.
011600     05  WS-AD-DUE-RESULT     PIC 9(08) COMP.
011700     05  WS-AD-LEAP           PIC X(01).
011800         88  AD-IS-LEAP       VALUE "Y".
011900     05  WS-AD-SCR-Q          PIC 9(05) COMP.
012000     05  WS-AD-SCR-R          PIC 9(05) COMP.
012100     05  WS-CT-DAYS-OVER      PIC 9(05) COMP.
012200     05  WS-CT-FINE-IF-TODAY  PIC S9(05)V99.
012300     05  FILLER               PIC X(03).
012400*
012500 01  WS-CUM-DAYS-BEFORE-MONTH-VALUES.
012600     05  FILLER PIC 9(03) VALUE 000.
012700     05  FILLER PIC 9(03) VALUE 031.
012800     05  FILLER PIC 9(03) VALUE 059.
012900     05  FILLER PIC 9(03) VALUE 090.
013000     05  FILLER PIC 9(03) VALUE 120.
013100     05  FILLER PIC 9(03) VALUE 151.
013200     05  FILLER PIC 9(03) VALUE 181.
013300     05  FILLER PIC 9(03) VALUE 212.
013400     05  FILLER PIC 9(03) VALUE 243.
013500     05  FILLER PIC 9(03) VALUE 273.
013600     05  FILLER PIC 9(03) VALUE 304.
013700     05  FILLER PIC 9(03) VALUE 334.
013800 01  WS-CUM-DAYS-BEFORE-MONTH REDEFINES
013900                     WS-CUM-DAYS-BEFORE-MONTH-VALUES.
014000     05  WS-CUM-TABLE OCCURS 12 TIMES PIC 9(03).
014100*
014200 01  WS-REPORT-LINES.
014300     05  WS-HDR1-LINE.
014400         10  FILLER           PIC X(30) VALUE
014500             "LNRPT30 - LOAN ACTIVITY REPORT".
014600         10  FILLER           PIC X(10) VALUE "RUN DATE: ".
014700         10  WS-HDR1-DATE     PIC X(10).
014800         10  FILLER           PIC X(82) VALUE SPACES.
014900     05  WS-SEC1-HDR-LINE.
015000         10  FILLER           PIC X(40) VALUE
015100             "SECTION 1 - OPEN LOANS BY MEMBER".
015200         10  FILLER           PIC X(92) VALUE SPACES.
015300     05  WS-SEC1-DET-LINE.
015400         10  WS-S1-MBR        PIC Z(07)9.
015500         10  FILLER           PIC X(03) VALUE SPACES.
015600         10  WS-S1-LOAN       PIC Z(07)9.
015700         10  FILLER           PIC X(03) VALUE SPACES.
015800         10  WS-S1-HOLD       PIC Z(07)9.
015900         10  FILLER           PIC X(03) VALUE SPACES.
016000         10  WS-S1-DUE        PIC X(10).
016100         10  FILLER           PIC X(89) VALUE SPACES.
016200     05  WS-SEC1-TOT-LINE.
016300         10  FILLER           PIC X(20) VALUE
016400             "  MEMBER LOAN COUNT ".
016500         10  WS-S1-TOT-MBR    PIC Z(07)9.
016600         10  WS-S1-TOT-CTR    PIC ZZ9.
016700         10  FILLER           PIC X(97) VALUE SPACES.
016800     05  WS-SEC2-HDR-LINE.
016900         10  FILLER           PIC X(40) VALUE
017000             "SECTION 2 - OVERDUE COPIES".
017100         10  FILLER           PIC X(92) VALUE SPACES.
017200     05  WS-SEC2-DET-LINE.
017300         10  WS-S2-MBR        PIC Z(07)9.
017400         10  FILLER           PIC X(03) VALUE SPACES.
017500         10  WS-S2-HOLD       PIC Z(07)9.
017600         10  FILLER           PIC X(03) VALUE SPACES.
017700         10  WS-S2-DUE        PIC X(10).
017800         10  FILLER           PIC X(03) VALUE SPACES.
017900         10  WS-S2-DAYS-OVER  PIC ZZZ9.
018000         10  FILLER           PIC X(03) VALUE SPACES.
018100         10  WS-S2-FINE-TODAY PIC Z(04)9.99.
018200         10  FILLER           PIC X(80) VALUE SPACES.
018300     05  WS-SEC2-TOT-LINE.
018400         10  FILLER           PIC X(20) VALUE
018500             "TOTAL OVERDUE       ".
018600         10  WS-S2-TOT-CTR    PIC ZZ,ZZ9.
018700         10  FILLER           PIC X(08) VALUE SPACES.
018800         10  FILLER           PIC X(20) VALUE
018900             "TOTAL FINE IF PAID  ".
019000         10  WS-S2-TOT-FINE   PIC Z(06)9.99.
019100         10  FILLER           PIC X(66) VALUE SPACES.
019200*
019300 PROCEDURE DIVISION.
019400*
019500 100-MAIN-LINE.
019600     PERFORM 110-INITIALIZE THRU 110-EXIT.
019700     PERFORM 200-SECTION-ONE THRU 200-EXIT.
019800     PERFORM 300-SECTION-TWO THRU 300-EXIT.
019900     PERFORM 900-TERMINATE THRU 900-EXIT.
020000     STOP RUN.
020100*
020200 110-INITIALIZE.
020300     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
020400     UNSTRING WS-COMMAND-LINE DELIMITED BY SPACE
020500             INTO WS-RUN-DATE.
020600     IF WS-RUN-YYYY = ZEROS
020700         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020800     OPEN INPUT LOAN-MSTR.
020900     OPEN OUTPUT LN-RPT.
021000     MOVE WS-RUN-DATE     TO WS-HDR1-DATE.
021100     WRITE LN-RPT-LINE    FROM WS-HDR1-LINE.
021200     WRITE LN-RPT-LINE    FROM WS-SEC1-HDR-LINE.
021300 110-EXIT.
021400     EXIT.
021500*
021600 200-SECTION-ONE.
021700     READ LOAN-MSTR AT END MOVE "Y" TO WS-EOF-LOAN.
021800     PERFORM 210-SECTION-ONE-ROW THRU 210-EXIT
021900             UNTIL EOF-LOAN.
022000     IF NOT IS-FIRST-RECORD
022100         PERFORM 220-SECTION-ONE-TOTAL THRU 220-EXIT.
022200     CLOSE LOAN-MSTR.
022300     OPEN INPUT LOAN-MSTR.
022400     MOVE "N"             TO WS-EOF-LOAN.
022500 200-EXIT.
022600     EXIT.
022700*
022800 210-SECTION-ONE-ROW.
022900     PERFORM 250-UNPACK-LOAN THRU 250-EXIT.
023000     IF WS-CL-RETURNED = ZEROS
023100         IF NOT IS-FIRST-RECORD
023200            AND WS-CL-MBR-ID NOT = WS-PRIOR-MBR-ID
023300             PERFORM 220-SECTION-ONE-TOTAL THRU 220-EXIT
023400         MOVE WS-CL-MBR-ID TO WS-PRIOR-MBR-ID
023500         MOVE "N"          TO WS-FIRST-RECORD
023600         ADD 1 TO WS-MBR-LOAN-CTR
023700         PERFORM 230-WRITE-SECTION-ONE-DETAIL THRU 230-EXIT.
023800     READ LOAN-MSTR AT END MOVE "Y" TO WS-EOF-LOAN.
023900 210-EXIT.
024000     EXIT.
024100*
024200 220-SECTION-ONE-TOTAL.
024300     MOVE WS-PRIOR-MBR-ID TO WS-S1-TOT-MBR.
024400     MOVE WS-MBR-LOAN-CTR TO WS-S1-TOT-CTR.
024500     WRITE LN-RPT-LINE    FROM WS-SEC1-TOT-LINE.
024600     MOVE 0               TO WS-MBR-LOAN-CTR.
024700 220-EXIT.
024800     EXIT.
024900*
025000 230-WRITE-SECTION-ONE-DETAIL.
025100     MOVE SPACES          TO WS-SEC1-DET-LINE.
025200     MOVE WS-CL-MBR-ID    TO WS-S1-MBR.
025300     MOVE WS-CL-LOAN-ID   TO WS-S1-LOAN.
025400     MOVE WS-CL-HOLD-ID   TO WS-S1-HOLD.
025500     MOVE WS-CL-DUE-DATE  TO WS-S1-DUE.
025600     WRITE LN-RPT-LINE    FROM WS-SEC1-DET-LINE.
025700 230-EXIT.
025800     EXIT.
025900*
026000 250-UNPACK-LOAN.
026100     MOVE LOAN-MSTR-REC (1:8)  TO WS-CL-LOAN-ID.
026200     MOVE LOAN-MSTR-REC (9:8)  TO WS-CL-HOLD-ID.
026300     MOVE LOAN-MSTR-REC (17:8) TO WS-CL-MEDIA-ID.
026400     MOVE LOAN-MSTR-REC (25:8) TO WS-CL-MBR-ID.
026500     MOVE LOAN-MSTR-REC (33:8) TO WS-CL-LOAN-DATE.
026600     MOVE LOAN-MSTR-REC (41:8) TO WS-CL-DUE-DATE.
026700     MOVE LOAN-MSTR-REC (49:8) TO WS-CL-RETURNED.
026800     MOVE LOAN-MSTR-REC (57:7) TO WS-CL-FINE.
026900 250-EXIT.
027000     EXIT.
027100*
027200 300-SECTION-TWO.
027300     WRITE LN-RPT-LINE    FROM WS-SEC2-HDR-LINE.
027400     READ LOAN-MSTR AT END MOVE "Y" TO WS-EOF-LOAN.
027500     PERFORM 310-SECTION-TWO-ROW THRU 310-EXIT
027600             UNTIL EOF-LOAN.
027700     PERFORM 320-SECTION-TWO-TOTAL THRU 320-EXIT.
027800 300-EXIT.
027900     EXIT.
028000*
028100 310-SECTION-TWO-ROW.
028200     PERFORM 250-UNPACK-LOAN THRU 250-EXIT.
028300     IF WS-CL-RETURNED = ZEROS
028400        AND WS-CL-DUE-DATE < WS-RUN-DATE-N
028500         PERFORM 330-CALC-DAYS-OVER THRU 330-EXIT
028600         PERFORM 340-CALC-FINE-IF-TODAY THRU 340-EXIT
028700         ADD 1 TO WS-OVERDUE-CTR
028800         ADD WS-CT-FINE-IF-TODAY TO WS-OVERDUE-FINE-TOT
028900         PERFORM 350-WRITE-SECTION-TWO-DETAIL THRU 350-EXIT.
029000     READ LOAN-MSTR AT END MOVE "Y" TO WS-EOF-LOAN.
029100 310-EXIT.
029200     EXIT.
029300*
029400 320-SECTION-TWO-TOTAL.
029500     MOVE WS-OVERDUE-CTR  TO WS-S2-TOT-CTR.
029600     MOVE WS-OVERDUE-FINE-TOT TO WS-S2-TOT-FINE.
029700     WRITE LN-RPT-LINE    FROM WS-SEC2-TOT-LINE.
029800 320-EXIT.
029900     EXIT.
030000*
030100 330-CALC-DAYS-OVER.
030200     MOVE WS-CL-DUE-DATE  TO WS-AD-DATE-8.
030500     PERFORM 360-ABS-DAYS-CALC THRU 360-EXIT.
030600     MOVE WS-AD-RESULT    TO WS-AD-DUE-RESULT.
030700     MOVE WS-RUN-DATE-N   TO WS-AD-DATE-8.
031000     PERFORM 360-ABS-DAYS-CALC THRU 360-EXIT.
031100     IF WS-AD-RESULT > WS-AD-DUE-RESULT
031200         COMPUTE WS-CT-DAYS-OVER = WS-AD-RESULT - WS-AD-DUE-RESULT
031300     ELSE
031400         MOVE 0           TO WS-CT-DAYS-OVER.
031500 330-EXIT.
031600     EXIT.
031700*
031800 340-CALC-FINE-IF-TODAY.
031900     MOVE 0               TO WS-CT-FINE-IF-TODAY.
032000     IF WS-CT-DAYS-OVER > PRM-FINE-GRACE-DAYS
032100         COMPUTE WS-CT-FINE-IF-TODAY =
032200             (WS-CT-DAYS-OVER - PRM-FINE-GRACE-DAYS) *
032300             PRM-FINE-RATE-PER-DAY
032400         IF WS-CT-FINE-IF-TODAY > PRM-FINE-MAXIMUM
032500             MOVE PRM-FINE-MAXIMUM TO WS-CT-FINE-IF-TODAY.
032600 340-EXIT.
032700     EXIT.
032800*
032900 350-WRITE-SECTION-TWO-DETAIL.
033000     MOVE SPACES          TO WS-SEC2-DET-LINE.
033100     MOVE WS-CL-MBR-ID    TO WS-S2-MBR.
033200     MOVE WS-CL-HOLD-ID   TO WS-S2-HOLD.
033300     MOVE WS-CL-DUE-DATE  TO WS-S2-DUE.
033400     MOVE WS-CT-DAYS-OVER TO WS-S2-DAYS-OVER.
033500     MOVE WS-CT-FINE-IF-TODAY TO WS-S2-FINE-TODAY.
033600     WRITE LN-RPT-LINE    FROM WS-SEC2-DET-LINE.
033700 350-EXIT.
033800     EXIT.
033900*
034000*    360-ABS-DAYS-CALC -- SAME PROLEPTIC-CALENDAR DAY COUNT USED
034100*    IN LNRETN20; KEPT LOCAL HERE SINCE THIS SHOP DOES NOT CALL
034200*    SUBPROGRAMS FOR SMALL UTILITY ARITHMETIC LIKE THIS.
034300*
034400 360-ABS-DAYS-CALC.
034500     COMPUTE WS-AD-YEAR-1 = WS-AD-YYYY - 1.
034600     DIVIDE WS-AD-YEAR-1 BY 4   GIVING WS-AD-LEAP-TERM.
034700     DIVIDE WS-AD-YEAR-1 BY 100 GIVING WS-AD-CENT-TERM.
034800     DIVIDE WS-AD-YEAR-1 BY 400 GIVING WS-AD-QUAD-TERM.
034900     MOVE WS-CUM-TABLE (WS-AD-MM) TO WS-AD-CUM-DAYS.
035000     PERFORM 361-LEAP-TEST THRU 361-EXIT.
035100     MOVE 0               TO WS-AD-LEAP-BUMP.
035200     IF AD-IS-LEAP AND WS-AD-MM > 2
035300         MOVE 1           TO WS-AD-LEAP-BUMP.
035400     COMPUTE WS-AD-RESULT =
035500             WS-AD-YEAR-1 * 365 + WS-AD-LEAP-TERM
035600             - WS-AD-CENT-TERM + WS-AD-QUAD-TERM
035700             + WS-AD-CUM-DAYS + WS-AD-LEAP-BUMP + WS-AD-DD.
035800 360-EXIT.
035900     EXIT.
036000*
036100 361-LEAP-TEST.
036200     MOVE "N"             TO WS-AD-LEAP.
036300     DIVIDE WS-AD-YYYY BY 4   GIVING WS-AD-SCR-Q
036400             REMAINDER WS-AD-SCR-R.
036500     IF WS-AD-SCR-R = 0
036600         DIVIDE WS-AD-YYYY BY 100 GIVING WS-AD-SCR-Q
036700                 REMAINDER WS-AD-SCR-R
036800         IF WS-AD-SCR-R NOT = 0
036900             MOVE "Y"     TO WS-AD-LEAP
037000         ELSE
037100             DIVIDE WS-AD-YYYY BY 400 GIVING WS-AD-SCR-Q
037200                     REMAINDER WS-AD-SCR-R
037300             IF WS-AD-SCR-R = 0
037400                 MOVE "Y" TO WS-AD-LEAP.
037500 361-EXIT.
037600     EXIT.
037700*
037800 900-TERMINATE.
037900     CLOSE LOAN-MSTR LN-RPT.
038000 900-EXIT.
038100     EXIT.
