000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LNBOOK60.
000300 AUTHOR.        R. ABBASI.
000400 INSTALLATION.  CIRCULATION SYSTEMS UNIT.
000500 DATE-WRITTEN.  1991-02-06.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED -- INTERNAL BATCH USE ONLY.
000800*
000900*****************************************************************
001000*                                                                *
001100*   LNBOOK60  --  LEGACY BOOK-DESK BORROW/RETURN                 *
001200*                                                                *
001300*   THIS PROGRAM PREDATES LNLOAN10/LNRETN20 AND WAS KEPT RUNNING *
001400*   AT THE FRONT DESK BECAUSE ITS ADD/BORROW/RETURN RULES DIFFER *
001500*   FROM THE GENERAL CIRCULATION PROGRAMS IN THREE WAYS THAT THE *
001600*   BOOK DESK STILL RELIES ON -- SEE EACH PARAGRAPH BELOW.  IT   *
001700*   HANDLES BOOKS ONLY (MED-TYPE-BOOK); CD/DVD TRANSACTIONS ARE  *
001800*   REJECTED HERE AND MUST GO THROUGH LNLOAN10/LNRETN20.         *
001900*                                                                *
002000*   TRANSACTION CODES ON BOOKTRAN --                             *
002100*     "1"  ADD BOOK  -- REJECTS IF ANOTHER TITLE ALREADY CARRIES *
002200*          THE SAME ISBN, COMPARED WITH HYPHENS AND SPACES       *
002300*          STRIPPED AND CASE FOLDED TO UPPER -- THIS DESK SEES   *
002400*          THE SAME ISBN KEYED A DOZEN DIFFERENT WAYS.           *
002500*     "2"  BORROW    -- ON TOP OF THE USUAL CHECKS, REJECTS IF   *
002600*          THE MEMBER ALREADY HAS A COPY OF THE SAME TITLE OUT.  *
002700*          DUE DATE IS TODAY PLUS BKT-LOAN-DAYS AS KEYED ON THE  *
002800*          TRANSACTION, NOT A TABLE-DRIVEN PERIOD.               *
002900*     "3"  RETURN    -- ONLY THE MEMBER WHO BORROWED THE COPY    *
003000*          MAY RETURN IT HERE.                                   *
003100*                                                                *
003200*   CHANGE LOG                                                   *
003300*   ----------                                                   *
003400*   1991-02-06  RA   ORIGINAL PROGRAM, REQ 0219 -- CARRIED OVER  *
003500*                    FROM THE CARD-CATALOG ERA BOOK DESK LOGIC.  *
003600*   1998-11-21  RA   Y2K -- BKT-LOAN-DATE/DUE-DATE CONFIRMED     *
003700*                    8-DIGIT, NO CHANGE NEEDED.                  *
003800*   2003-09-02  TJO  RESTRICTED TO BOOKS ONLY NOW THAT LNLOAN10  *
003900*                    HANDLES CD/DVD, REQ 0367.                   *
003950*   2014-09-22  PDS  ADDED CHARACTER-TABLE REDEFINES OF THE       *
003960*                    NORMALIZED-ISBN WORK FIELDS SO A FUTURE      *
003970*                    CHECK-DIGIT ROUTINE CAN INDEX THEM, REQ 0602.*
003980*   2014-10-06  PDS  500-ADD-BOOK WROTE THE NEW TITLE TO         *
003982*                    MEDIA-TABLE ONLY -- NOTHING EVER PUT IT ON  *
003984*                    DISK, SO THE BOOK WAS GONE THE NEXT RUN.    *
003986*                    ADDED MEDIA-NEW (SEE 405-REWRITE-MEDIA) THE *
003988*                    SAME WAY HOLD-NEW/LOAN-NEW ALREADY WORK.    *
003990*                    ALSO WIDENED MT-ISBN/MT-PUBLISHER UNDER A   *
003992*                    NEW MT-TYPE-AREA REDEFINES SO A CD OR DVD   *
003994*                    ROW SURVIVES THE REWRITE TOO, REQ 0623.     *
004000*                                                                *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS NUMERIC-CLASS IS "0" THRU "9".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MEDIA-MSTR   ASSIGN TO MEDIAMST
005000            ORGANIZATION IS SEQUENTIAL
005100            FILE STATUS IS FS-MEDIA.
005150     SELECT MEDIA-NEW    ASSIGN TO MEDIANEW
005160            ORGANIZATION IS SEQUENTIAL
005170            FILE STATUS IS FS-MEDIA-NEW.
005200     SELECT HOLD-OLD     ASSIGN TO HOLDOLD
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS IS FS-HOLD-OLD.
005500     SELECT HOLD-NEW     ASSIGN TO HOLDNEW
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS FS-HOLD-NEW.
005800     SELECT MBR-MSTR     ASSIGN TO MBRMST
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS FS-MBR.
006100     SELECT LOAN-OLD     ASSIGN TO LOANOLD
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS FS-LOAN-OLD.
006400     SELECT LOAN-NEW     ASSIGN TO LOANNEW
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS FS-LOAN-NEW.
006700     SELECT BOOK-TRAN    ASSIGN TO BOOKTRAN
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS FS-TRAN.
007000     SELECT BOOK-RPT     ASSIGN TO BOOKRPT
007100            ORGANIZATION IS SEQUENTIAL
007200            FILE STATUS IS FS-RPT.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  MEDIA-MSTR
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 200 CHARACTERS.
007800     COPY LN1000.
007850 FD  MEDIA-NEW
007860     LABEL RECORDS ARE STANDARD
007870     RECORD CONTAINS 200 CHARACTERS.
007880 01  MEDIA-NEW-REC                       PIC X(200).
007900 FD  HOLD-OLD
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 27 CHARACTERS.
008200     COPY LN1100.
008300 FD  HOLD-NEW
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 27 CHARACTERS.
008600 01  HOLD-NEW-REC                        PIC X(27).
008700 FD  MBR-MSTR
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 110 CHARACTERS.
009000     COPY LN1200.
009100 FD  LOAN-OLD
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 68 CHARACTERS.
009400 01  LOAN-OLD-REC                        PIC X(68).
009500 FD  LOAN-NEW
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 68 CHARACTERS.
009800 01  LOAN-NEW-REC                        PIC X(68).
009900 FD  BOOK-TRAN
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 60 CHARACTERS.
010200 01  BOOK-TRAN-REC.
010300     05  BKT-TRAN-CODE        PIC X(01).
010400         88  BKT-ADD-BOOK     VALUE "1".
010500         88  BKT-BORROW       VALUE "2".
010600         88  BKT-RETURN       VALUE "3".
010700     05  BKT-MBR-ID           PIC 9(08).
010800     05  BKT-MEDIA-ID         PIC 9(08).
010900     05  BKT-HOLD-ID          PIC 9(08).
011000     05  BKT-LOAN-DAYS        PIC 9(03).
011100     05  BKT-ISBN             PIC X(13).
011200     05  BKT-TITLE            PIC X(18).
011300 FD  BOOK-RPT
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 132 CHARACTERS.
011600 01  BOOK-RPT-LINE                       PIC X(132).
011700 WORKING-STORAGE SECTION.
011800*
011900 01  WS-SWITCHES.
012000     05  WS-EOF-TRAN          PIC X(01) VALUE "N".
012100         88  EOF-TRAN         VALUE "Y".
012200     05  WS-EOF-LOAD          PIC X(01) VALUE "N".
012300         88  EOF-LOAD         VALUE "Y".
012400     05  FILLER               PIC X(03).
012500*
012600 01  WS-RUN-PARMS.
012700     05  WS-RUN-DATE.
012800         10  WS-RUN-YYYY      PIC 9(04).
012900         10  WS-RUN-MM        PIC 9(02).
013000         10  WS-RUN-DD        PIC 9(02).
013100     05  WS-RUN-DATE-N REDEFINES WS-RUN-DATE
013200                              PIC 9(08).
013300     05  WS-NEXT-LOAN-ID      PIC 9(08) COMP-3 VALUE 0.
013400     05  FILLER               PIC X(04).
013500*
013600 01  WS-COUNTERS.
013700     05  WS-MEDIA-COUNT       PIC 9(05) COMP-3 VALUE 0.
013800     05  WS-HOLD-COUNT        PIC 9(05) COMP-3 VALUE 0.
013900     05  WS-MBR-COUNT         PIC 9(05) COMP-3 VALUE 0.
014000     05  WS-LOAN-COUNT        PIC 9(05) COMP-3 VALUE 0.
014100     05  WS-ACTIVE-CTR        PIC 9(03) COMP   VALUE 0.
014200     05  FILLER               PIC X(03).
014300*
014400 01  WS-FOUND-FLAGS.
014500     05  WS-MEDIA-FOUND       PIC X(01) VALUE "N".
014600         88  MEDIA-WAS-FOUND  VALUE "Y".
014700     05  WS-HOLD-FOUND        PIC X(01) VALUE "N".
014800         88  HOLD-WAS-FOUND   VALUE "Y".
014900     05  WS-MBR-FOUND         PIC X(01) VALUE "N".
015000         88  MBR-WAS-FOUND    VALUE "Y".
015100     05  WS-DUP-ISBN-FOUND    PIC X(01) VALUE "N".
015200         88  DUP-ISBN-FOUND   VALUE "Y".
015300     05  WS-DUP-TITLE-FOUND   PIC X(01) VALUE "N".
015400         88  DUP-TITLE-FOUND  VALUE "Y".
015500     05  WS-LOAN-FOUND        PIC X(01) VALUE "N".
015600         88  LOAN-WAS-FOUND   VALUE "Y".
015700     05  FILLER               PIC X(02).
015800*
015900 01  WS-FILE-STATUSES.
016000     05  FS-MEDIA             PIC X(02).
016050     05  FS-MEDIA-NEW         PIC X(02).
016100     05  FS-HOLD-OLD          PIC X(02).
016200     05  FS-HOLD-NEW          PIC X(02).
016300     05  FS-MBR               PIC X(02).
016400     05  FS-LOAN-OLD          PIC X(02).
016500     05  FS-LOAN-NEW          PIC X(02).
016600     05  FS-TRAN              PIC X(02).
016700     05  FS-RPT               PIC X(02).
016800     05  FILLER               PIC X(02).
016900*
017000*    ISBN COMPARISON WORK AREA -- STRIPPED/FOLDED COPY OF EACH
017100*    ISBN IS BUILT HERE SO THE "IGNORE HYPHENS/SPACES, FOLD
017200*    CASE" COMPARISON NEVER TOUCHES THE MASTER FIELD ITSELF.
017300*
017400 01  WS-CASE-FOLD.
017410     05  WS-CF-LOWER          PIC X(26) VALUE
017420         "abcdefghijklmnopqrstuvwxyz".
017430     05  WS-CF-UPPER          PIC X(26) VALUE
017440         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
017450*
017460 01  WS-ISBN-COMPARE.
017500     05  WS-IC-NEW-RAW        PIC X(13).
017510     05  WS-IC-NEW-NORM       PIC X(13).
017520     05  WS-IC-NEW-NORM-TBL REDEFINES WS-IC-NEW-NORM
017530                              OCCURS 13 TIMES PIC X(01).
017600     05  WS-IC-OLD-NORM       PIC X(13).
017610     05  WS-IC-OLD-NORM-TBL REDEFINES WS-IC-OLD-NORM
017620                              OCCURS 13 TIMES PIC X(01).
017800     05  WS-IC-SUB            PIC 9(02) COMP   VALUE 0.
017900     05  WS-IC-OUT-SUB        PIC 9(02) COMP   VALUE 0.
018000     05  WS-IC-ONE-CHAR       PIC X(01).
018100     05  FILLER               PIC X(03).
018200*
019000*    IN-MEMORY MASTER TABLES.
019100*
019200 01  MEDIA-TABLE.
019300     05  MEDIA-ENTRY OCCURS 3000 TIMES
019400                     INDEXED BY MED-TAB-IDX.
019500         10  MT-MEDIA-ID      PIC 9(08).
019600         10  MT-MEDIA-TYPE    PIC X(01).
019700         10  MT-TITLE         PIC X(40).
019800         10  MT-CREATORS      PIC X(60).
019900         10  MT-YEAR          PIC 9(04).
020000         10  MT-CATEGORIES    PIC X(30).
020050         10  MT-TYPE-DATA.
020100             15  MT-ISBN          PIC X(13).
020200             15  MT-PUBLISHER     PIC X(30).
020250         10  MT-TYPE-AREA REDEFINES MT-TYPE-DATA
020260                              PIC X(43).
020300         10  FILLER           PIC X(14).
020400 01  HOLDING-TABLE.
020500     05  HOLDING-ENTRY OCCURS 6000 TIMES
020600                     INDEXED BY HLD-TAB-IDX.
020700         10  HT-HOLD-ID       PIC 9(08).
020800         10  HT-MEDIA-ID      PIC 9(08).
020900         10  HT-SHELF-LOC     PIC X(10).
021000         10  HT-STATUS        PIC X(01).
021100         10  FILLER           PIC X(01).
021200 01  MEMBER-TABLE.
021300     05  MEMBER-ENTRY OCCURS 2000 TIMES
021400                     INDEXED BY MBR-TAB-IDX.
021500         10  MB-MBR-ID        PIC 9(08).
021600         10  MB-FIRST-NAME    PIC X(20).
021700         10  MB-LAST-NAME     PIC X(20).
021800         10  MB-EMAIL         PIC X(40).
021900         10  MB-BLOCKED       PIC X(01).
022000         10  MB-FINES         PIC S9(05)V99.
022100         10  MB-EXPIRY        PIC 9(08).
022200         10  MB-MAX-LOANS     PIC 9(02).
022300         10  FILLER           PIC X(04).
022400 01  LOAN-TABLE.
022500     05  LOAN-ENTRY OCCURS 8000 TIMES
022600                     INDEXED BY LN-TAB-IDX.
022700         10  LT-LOAN-ID       PIC 9(08).
022800         10  LT-HOLD-ID       PIC 9(08).
022900         10  LT-MEDIA-ID      PIC 9(08).
023000         10  LT-MBR-ID        PIC 9(08).
023100         10  LT-LOAN-DATE     PIC 9(08).
023200         10  LT-DUE-DATE      PIC 9(08).
023300         10  LT-RETURNED      PIC 9(08).
023400         10  LT-FINE          PIC S9(05)V99.
023500         10  FILLER           PIC X(05).
023600*
023700 01  WS-CURRENT-TRAN.
023800     05  WS-CT-MEDIA-ID       PIC 9(08).
023900     05  WS-CT-DUE-DATE       PIC 9(08).
024000     05  WS-CT-REJECT-MSG     PIC X(30).
024100     05  FILLER               PIC X(04).
024200*
024300     COPY LN1500.
024400*
024500 01  WS-REPORT-LINES.
024600     05  WS-HDR-LINE.
024700         10  FILLER           PIC X(30) VALUE
024800             "LNBOOK60 - BOOK DESK ACTIVITY".
024900         10  FILLER           PIC X(102) VALUE SPACES.
025000     05  WS-DET-LINE.
025100         10  WS-DET-TAG       PIC X(12).
025200         10  FILLER           PIC X(02) VALUE SPACES.
025300         10  WS-DET-MBR       PIC Z(07)9.
025400         10  FILLER           PIC X(02) VALUE SPACES.
025500         10  WS-DET-HOLD      PIC Z(07)9.
025600         10  FILLER           PIC X(02) VALUE SPACES.
025700         10  WS-DET-MSG       PIC X(50).
025800         10  FILLER           PIC X(45) VALUE SPACES.
025900*
026000 PROCEDURE DIVISION.
026100*
026200 100-MAIN-LINE.
026300     PERFORM 110-INITIALIZE THRU 110-EXIT.
026400     PERFORM 200-LOAD-MASTERS THRU 200-EXIT.
026500     PERFORM 300-PROCESS-TRANS THRU 300-EXIT
026600             UNTIL EOF-TRAN.
026700     PERFORM 400-REWRITE-MASTERS THRU 400-EXIT.
026800     PERFORM 900-TERMINATE THRU 900-EXIT.
026900     STOP RUN.
027000*
027100 110-INITIALIZE.
027200     OPEN INPUT  MEDIA-MSTR HOLD-OLD MBR-MSTR LOAN-OLD BOOK-TRAN.
027250     OPEN OUTPUT MEDIA-NEW HOLD-NEW LOAN-NEW BOOK-RPT.
027400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
027500     WRITE BOOK-RPT-LINE  FROM WS-HDR-LINE.
027600 110-EXIT.
027700     EXIT.
027800*
027900 200-LOAD-MASTERS.
028000     MOVE "N"             TO WS-EOF-LOAD.
028100     READ MEDIA-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
028200     PERFORM 210-LOAD-MEDIA-ROW THRU 210-EXIT
028300             UNTIL EOF-LOAD.
028400     MOVE "N"             TO WS-EOF-LOAD.
028500     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
028600     PERFORM 220-LOAD-HOLDING-ROW THRU 220-EXIT
028700             UNTIL EOF-LOAD.
028800     MOVE "N"             TO WS-EOF-LOAD.
028900     READ MBR-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
029000     PERFORM 230-LOAD-MEMBER-ROW THRU 230-EXIT
029100             UNTIL EOF-LOAD.
029200     MOVE "N"             TO WS-EOF-LOAD.
029300     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
029400     PERFORM 240-LOAD-LOAN-ROW THRU 240-EXIT
029500             UNTIL EOF-LOAD.
029600 200-EXIT.
029700     EXIT.
029800 210-LOAD-MEDIA-ROW.
029900     ADD 1 TO WS-MEDIA-COUNT.
030000     MOVE MED-MEDIA-ID    TO MT-MEDIA-ID (WS-MEDIA-COUNT).
030100     MOVE MED-MEDIA-TYPE  TO MT-MEDIA-TYPE (WS-MEDIA-COUNT).
030200     MOVE MED-TITLE       TO MT-TITLE (WS-MEDIA-COUNT).
030300     MOVE MED-CREATORS    TO MT-CREATORS (WS-MEDIA-COUNT).
030400     MOVE MED-YEAR        TO MT-YEAR (WS-MEDIA-COUNT).
030500     MOVE MED-CATEGORIES  TO MT-CATEGORIES (WS-MEDIA-COUNT).
030600     MOVE MED-TYPE-AREA-X TO MT-TYPE-AREA (WS-MEDIA-COUNT).
030900     READ MEDIA-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
031000 210-EXIT.
031100     EXIT.
031200 220-LOAD-HOLDING-ROW.
031300     ADD 1 TO WS-HOLD-COUNT.
031400     MOVE HLD-HOLD-ID     TO HT-HOLD-ID (WS-HOLD-COUNT).
031500     MOVE HLD-MEDIA-ID    TO HT-MEDIA-ID (WS-HOLD-COUNT).
031600     MOVE HLD-SHELF-LOC   TO HT-SHELF-LOC (WS-HOLD-COUNT).
031700     MOVE HLD-STATUS      TO HT-STATUS (WS-HOLD-COUNT).
031800     READ HOLD-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
031900 220-EXIT.
032000     EXIT.
032100 230-LOAD-MEMBER-ROW.
032200     ADD 1 TO WS-MBR-COUNT.
032300     MOVE MBR-MBR-ID      TO MB-MBR-ID (WS-MBR-COUNT).
032400     MOVE MBR-FIRST-NAME  TO MB-FIRST-NAME (WS-MBR-COUNT).
032500     MOVE MBR-LAST-NAME   TO MB-LAST-NAME (WS-MBR-COUNT).
032600     MOVE MBR-EMAIL       TO MB-EMAIL (WS-MBR-COUNT).
032700     MOVE MBR-BLOCKED     TO MB-BLOCKED (WS-MBR-COUNT).
032800     MOVE MBR-FINES       TO MB-FINES (WS-MBR-COUNT).
032900     MOVE MBR-EXPIRY      TO MB-EXPIRY (WS-MBR-COUNT).
033000     MOVE MBR-MAX-LOANS   TO MB-MAX-LOANS (WS-MBR-COUNT).
033100     READ MBR-MSTR AT END MOVE "Y" TO WS-EOF-LOAD.
033200 230-EXIT.
033300     EXIT.
033400 240-LOAD-LOAN-ROW.
033500     ADD 1 TO WS-LOAN-COUNT.
033600     MOVE LOAN-OLD-REC (1:8)   TO LT-LOAN-ID (WS-LOAN-COUNT).
033700     MOVE LOAN-OLD-REC (9:8)   TO LT-HOLD-ID (WS-LOAN-COUNT).
033800     MOVE LOAN-OLD-REC (17:8)  TO LT-MEDIA-ID (WS-LOAN-COUNT).
033900     MOVE LOAN-OLD-REC (25:8)  TO LT-MBR-ID (WS-LOAN-COUNT).
034000     MOVE LOAN-OLD-REC (33:8)  TO LT-LOAN-DATE (WS-LOAN-COUNT).
034100     MOVE LOAN-OLD-REC (41:8)  TO LT-DUE-DATE (WS-LOAN-COUNT).
034200     MOVE LOAN-OLD-REC (49:8)  TO LT-RETURNED (WS-LOAN-COUNT).
034300     MOVE LOAN-OLD-REC (57:8)  TO LT-FINE (WS-LOAN-COUNT).
034400     IF LT-LOAN-ID (WS-LOAN-COUNT) > WS-NEXT-LOAN-ID
034500         MOVE LT-LOAN-ID (WS-LOAN-COUNT) TO WS-NEXT-LOAN-ID.
034600     READ LOAN-OLD AT END MOVE "Y" TO WS-EOF-LOAD.
034700 240-EXIT.
034800     EXIT.
034900*
035000 300-PROCESS-TRANS.
035100     EVALUATE TRUE
035200         WHEN BKT-ADD-BOOK
035300             PERFORM 500-ADD-BOOK THRU 500-EXIT
035400         WHEN BKT-BORROW
035500             PERFORM 600-BORROW THRU 600-EXIT
035600         WHEN BKT-RETURN
035700             PERFORM 700-RETURN THRU 700-EXIT
035800         WHEN OTHER
035900             MOVE "UNKNOWN TRANSACTION CODE" TO WS-CT-REJECT-MSG
036000             PERFORM 490-WRITE-REJECT THRU 490-EXIT
036100     END-EVALUATE.
036200     READ BOOK-TRAN AT END MOVE "Y" TO WS-EOF-TRAN.
036300 300-EXIT.
036400     EXIT.
036500*
036600*    500-ADD-BOOK -- ADDS ONE BOOK TITLE.  ISBN UNIQUENESS TEST
036700*    IGNORES HYPHENS/SPACES AND FOLDS CASE TO UPPER, PER REQ
036800*    0219 -- THE SAME BOOK ARRIVES ON DIFFERENT ACQUISITION
036900*    SLIPS PUNCTUATED A DOZEN WAYS.
037000*
037100 500-ADD-BOOK.
037200     MOVE BKT-ISBN        TO WS-IC-NEW-RAW.
037300     PERFORM 510-NORMALIZE-NEW-ISBN THRU 510-EXIT.
037400     MOVE "N"             TO WS-DUP-ISBN-FOUND.
037500     PERFORM 520-SCAN-FOR-DUP-ISBN THRU 520-EXIT
037550         VARYING MED-TAB-IDX FROM 1 BY 1
037600         UNTIL MED-TAB-IDX > WS-MEDIA-COUNT
037700            OR DUP-ISBN-FOUND.
037800     IF DUP-ISBN-FOUND
037900         MOVE "DUPLICATE ISBN" TO WS-CT-REJECT-MSG
038000         PERFORM 490-WRITE-REJECT THRU 490-EXIT
038100     ELSE
038200         ADD 1 TO WS-MEDIA-COUNT
038300         MOVE BKT-MEDIA-ID   TO MT-MEDIA-ID (WS-MEDIA-COUNT)
038400         MOVE "B"            TO MT-MEDIA-TYPE (WS-MEDIA-COUNT)
038500         MOVE BKT-TITLE      TO MT-TITLE (WS-MEDIA-COUNT)
038600         MOVE SPACES         TO MT-CREATORS (WS-MEDIA-COUNT)
038700         MOVE ZEROS          TO MT-YEAR (WS-MEDIA-COUNT)
038800         MOVE SPACES         TO MT-CATEGORIES (WS-MEDIA-COUNT)
038900         MOVE BKT-ISBN       TO MT-ISBN (WS-MEDIA-COUNT)
039000         MOVE SPACES         TO MT-PUBLISHER (WS-MEDIA-COUNT)
039100         MOVE "BOOK ADDED"   TO WS-CT-REJECT-MSG
039200         PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
039300 500-EXIT.
039400     EXIT.
039500*
039600 510-NORMALIZE-NEW-ISBN.
039700     MOVE SPACES          TO WS-IC-NEW-NORM.
039800     MOVE 0               TO WS-IC-OUT-SUB.
039900     PERFORM 511-COPY-ONE-CHAR THRU 511-EXIT
040000             VARYING WS-IC-SUB FROM 1 BY 1
040100             UNTIL WS-IC-SUB > 13.
040200 510-EXIT.
040300     EXIT.
040400 511-COPY-ONE-CHAR.
040500     MOVE WS-IC-NEW-RAW (WS-IC-SUB:1) TO WS-IC-ONE-CHAR.
040600     IF WS-IC-ONE-CHAR NOT = "-" AND WS-IC-ONE-CHAR NOT = SPACE
040700         INSPECT WS-IC-ONE-CHAR CONVERTING WS-CF-LOWER
040750             TO WS-CF-UPPER
040800         ADD 1 TO WS-IC-OUT-SUB
041200         MOVE WS-IC-ONE-CHAR TO WS-IC-NEW-NORM (WS-IC-OUT-SUB:1).
041300 511-EXIT.
041400     EXIT.
041500*
041600 520-SCAN-FOR-DUP-ISBN.
041700     IF MT-MEDIA-TYPE (MED-TAB-IDX) = "B"
041800         PERFORM 521-NORMALIZE-OLD-ISBN THRU 521-EXIT
041900         IF WS-IC-OLD-NORM = WS-IC-NEW-NORM
042000             MOVE "Y"     TO WS-DUP-ISBN-FOUND.
042100 520-EXIT.
042200     EXIT.
042300 521-NORMALIZE-OLD-ISBN.
042400     MOVE MT-ISBN (MED-TAB-IDX) TO WS-IC-NEW-RAW.
042500     MOVE SPACES          TO WS-IC-OLD-NORM.
042600     MOVE 0               TO WS-IC-OUT-SUB.
042700     PERFORM 522-COPY-OLD-CHAR THRU 522-EXIT
042800             VARYING WS-IC-SUB FROM 1 BY 1
042900             UNTIL WS-IC-SUB > 13.
043000     MOVE BKT-ISBN        TO WS-IC-NEW-RAW.
043100 521-EXIT.
043200     EXIT.
043300 522-COPY-OLD-CHAR.
043400     MOVE WS-IC-NEW-RAW (WS-IC-SUB:1) TO WS-IC-ONE-CHAR.
043500     IF WS-IC-ONE-CHAR NOT = "-" AND WS-IC-ONE-CHAR NOT = SPACE
043550         INSPECT WS-IC-ONE-CHAR CONVERTING WS-CF-LOWER
043580             TO WS-CF-UPPER
043600         ADD 1 TO WS-IC-OUT-SUB
044100         MOVE WS-IC-ONE-CHAR TO WS-IC-OLD-NORM (WS-IC-OUT-SUB:1).
044200 522-EXIT.
044300     EXIT.
044400*
044500*    600-BORROW -- BOOK-DESK BORROW.  MEDIA-ID KEYS THE TITLE;
044600*    THE FIRST AVAILABLE HOLDING OF THAT TITLE IS TAKEN.  DUE
044700*    DATE IS TODAY PLUS BKT-LOAN-DAYS -- NOT THE TABLE-DRIVEN
044800*    PERIOD LNLOAN10 USES.  ON TOP OF THE ORDINARY BLOCKED/
044810*    EXPIRED/FINES/AVAILABILITY/LIMIT CHECKS 620-BORROW-EDITS
044820*    ALSO TURNS AWAY A MEMBER WHO ALREADY HAS A COPY OF THE
044830*    SAME TITLE OUT -- ONE OF THE DESK'S OWN LONGSTANDING RULES.
044900*
045000 600-BORROW.
045100     MOVE "N"             TO WS-MEDIA-FOUND.
045200     PERFORM 610-FIND-MEDIA THRU 610-EXIT
045300             VARYING MED-TAB-IDX FROM 1 BY 1
045400             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT
045500                OR MEDIA-WAS-FOUND.
045600     IF NOT MEDIA-WAS-FOUND OR MT-MEDIA-TYPE (MED-TAB-IDX) NOT = "B"
045700         MOVE "NOT A BOOK TITLE" TO WS-CT-REJECT-MSG
045800         PERFORM 490-WRITE-REJECT THRU 490-EXIT
045900     ELSE
046000         PERFORM 620-BORROW-EDITS THRU 620-EXIT.
046100 600-EXIT.
046200     EXIT.
046300 610-FIND-MEDIA.
046400     IF MT-MEDIA-ID (MED-TAB-IDX) = BKT-MEDIA-ID
046500         MOVE "Y"         TO WS-MEDIA-FOUND.
046600 610-EXIT.
046700     EXIT.
046800*
046900 620-BORROW-EDITS.
047000     MOVE "N"             TO WS-MBR-FOUND.
047100     PERFORM 621-FIND-MEMBER THRU 621-EXIT
047200             VARYING MBR-TAB-IDX FROM 1 BY 1
047300             UNTIL MBR-TAB-IDX > WS-MBR-COUNT
047400                OR MBR-WAS-FOUND.
047500     IF NOT MBR-WAS-FOUND
047600         MOVE "MEMBER NOT FOUND" TO WS-CT-REJECT-MSG
047700         PERFORM 490-WRITE-REJECT THRU 490-EXIT
047800     ELSE
047810     IF MB-BLOCKED (MBR-TAB-IDX) = "Y"
047820         MOVE "MEMBER IS BLOCKED" TO WS-CT-REJECT-MSG
047830         PERFORM 490-WRITE-REJECT THRU 490-EXIT
047840     ELSE
047900     IF MB-EXPIRY (MBR-TAB-IDX) < WS-RUN-DATE-N
048000         MOVE "MEMBERSHIP EXPIRED" TO WS-CT-REJECT-MSG
048100         PERFORM 490-WRITE-REJECT THRU 490-EXIT
048110     ELSE
048120     IF MB-FINES (MBR-TAB-IDX) NOT = ZEROS
048130         MOVE "OUTSTANDING FINES" TO WS-CT-REJECT-MSG
048140         PERFORM 490-WRITE-REJECT THRU 490-EXIT
048200     ELSE
048300         MOVE "N"         TO WS-DUP-TITLE-FOUND
048400         MOVE 0           TO WS-ACTIVE-CTR
048500         PERFORM 622-SCAN-MEMBER-LOANS THRU 622-EXIT
048600             VARYING LN-TAB-IDX FROM 1 BY 1
048700             UNTIL LN-TAB-IDX > WS-LOAN-COUNT
048800         IF DUP-TITLE-FOUND
048900             MOVE "MEMBER ALREADY HAS THIS TITLE"
049000                              TO WS-CT-REJECT-MSG
049100             PERFORM 490-WRITE-REJECT THRU 490-EXIT
049200         ELSE
049300         IF WS-ACTIVE-CTR NOT < MB-MAX-LOANS (MBR-TAB-IDX)
049400             MOVE "LOAN LIMIT REACHED" TO WS-CT-REJECT-MSG
049500             PERFORM 490-WRITE-REJECT THRU 490-EXIT
049600         ELSE
049700             PERFORM 630-FIND-AVAILABLE-COPY THRU 630-EXIT.
049800 620-EXIT.
049900     EXIT.
050000 621-FIND-MEMBER.
050100     IF MB-MBR-ID (MBR-TAB-IDX) = BKT-MBR-ID
050200         MOVE "Y"         TO WS-MBR-FOUND.
050300 621-EXIT.
050400     EXIT.
050500 622-SCAN-MEMBER-LOANS.
050600     IF LT-MBR-ID (LN-TAB-IDX) = BKT-MBR-ID
050700        AND LT-RETURNED (LN-TAB-IDX) = ZEROS
050800         ADD 1 TO WS-ACTIVE-CTR
050900         IF LT-MEDIA-ID (LN-TAB-IDX) = BKT-MEDIA-ID
051000             MOVE "Y"     TO WS-DUP-TITLE-FOUND.
051100 622-EXIT.
051200     EXIT.
051300*
051400 630-FIND-AVAILABLE-COPY.
051500     MOVE "N"             TO WS-HOLD-FOUND.
051600     PERFORM 631-SCAN-HOLDING THRU 631-EXIT
051700             VARYING HLD-TAB-IDX FROM 1 BY 1
051800             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
051900                OR HOLD-WAS-FOUND.
052000     IF NOT HOLD-WAS-FOUND
052100         MOVE "NO COPIES AVAILABLE" TO WS-CT-REJECT-MSG
052200         PERFORM 490-WRITE-REJECT THRU 490-EXIT
052300     ELSE
052400         PERFORM 640-ISSUE-LOAN THRU 640-EXIT.
052500 630-EXIT.
052600     EXIT.
052700 631-SCAN-HOLDING.
052800     IF HT-MEDIA-ID (HLD-TAB-IDX) = BKT-MEDIA-ID
052900        AND HT-STATUS (HLD-TAB-IDX) = "A"
053000         MOVE "Y"         TO WS-HOLD-FOUND.
053100 631-EXIT.
053200     EXIT.
053300*
053400 640-ISSUE-LOAN.
053500     MOVE "L"             TO HT-STATUS (HLD-TAB-IDX).
053600     ADD 1 TO WS-NEXT-LOAN-ID.
053700     ADD 1 TO WS-LOAN-COUNT.
053800     MOVE WS-NEXT-LOAN-ID TO LT-LOAN-ID (WS-LOAN-COUNT).
053900     MOVE HT-HOLD-ID (HLD-TAB-IDX)  TO LT-HOLD-ID (WS-LOAN-COUNT).
054000     MOVE BKT-MEDIA-ID    TO LT-MEDIA-ID (WS-LOAN-COUNT).
054100     MOVE BKT-MBR-ID      TO LT-MBR-ID (WS-LOAN-COUNT).
054200     MOVE WS-RUN-DATE-N   TO LT-LOAN-DATE (WS-LOAN-COUNT).
054300     COMPUTE WS-CT-DUE-DATE = WS-RUN-DATE-N + BKT-LOAN-DAYS.
054400     MOVE WS-CT-DUE-DATE  TO LT-DUE-DATE (WS-LOAN-COUNT).
054500     MOVE ZEROS           TO LT-RETURNED (WS-LOAN-COUNT).
054600     MOVE ZEROS           TO LT-FINE (WS-LOAN-COUNT).
054700     MOVE "BOOK BORROWED" TO WS-CT-REJECT-MSG.
054800     PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
054900 640-EXIT.
055000     EXIT.
055100*
055200*    700-RETURN -- BOOK-DESK RETURN.  ONLY THE ORIGINAL BORROWER
055300*    MAY RETURN THE COPY HERE -- LNRETN20 HAS NO SUCH
055400*    RESTRICTION, BUT THE FRONT DESK STILL WANTS IT.
055500*
055600 700-RETURN.
055700     MOVE "N"             TO WS-HOLD-FOUND.
055800     PERFORM 710-FIND-HOLDING THRU 710-EXIT
055900             VARYING HLD-TAB-IDX FROM 1 BY 1
056000             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT
056100                OR HOLD-WAS-FOUND.
056200     IF NOT HOLD-WAS-FOUND
056300         MOVE "COPY NOT FOUND" TO WS-CT-REJECT-MSG
056400         PERFORM 490-WRITE-REJECT THRU 490-EXIT
056500     ELSE
056600         PERFORM 720-FIND-OPEN-LOAN THRU 720-EXIT.
056700 700-EXIT.
056800     EXIT.
056900 710-FIND-HOLDING.
057000     IF HT-HOLD-ID (HLD-TAB-IDX) = BKT-HOLD-ID
057100         MOVE "Y"         TO WS-HOLD-FOUND.
057200 710-EXIT.
057300     EXIT.
057400*
057500 720-FIND-OPEN-LOAN.
057600     MOVE "N"             TO WS-LOAN-FOUND.
057700     PERFORM 721-SCAN-LOAN THRU 721-EXIT
057800             VARYING LN-TAB-IDX FROM 1 BY 1
057900             UNTIL LN-TAB-IDX > WS-LOAN-COUNT
058000                OR LOAN-WAS-FOUND.
058100     IF NOT LOAN-WAS-FOUND
058200         MOVE "NO OPEN LOAN FOR THIS COPY" TO WS-CT-REJECT-MSG
058300         PERFORM 490-WRITE-REJECT THRU 490-EXIT
058400     ELSE
058500     IF LT-MBR-ID (LN-TAB-IDX) NOT = BKT-MBR-ID
058600         MOVE "NOT THE ORIGINAL BORROWER" TO WS-CT-REJECT-MSG
058700         PERFORM 490-WRITE-REJECT THRU 490-EXIT
058800     ELSE
058900         MOVE WS-RUN-DATE-N TO LT-RETURNED (LN-TAB-IDX)
059000         MOVE "A"           TO HT-STATUS (HLD-TAB-IDX)
059100         MOVE "BOOK RETURNED" TO WS-CT-REJECT-MSG
059200         PERFORM 495-WRITE-DETAIL THRU 495-EXIT.
059300 720-EXIT.
059400     EXIT.
059500 721-SCAN-LOAN.
059600     IF LT-HOLD-ID (LN-TAB-IDX) = BKT-HOLD-ID
059700        AND LT-RETURNED (LN-TAB-IDX) = ZEROS
059800         MOVE "Y"         TO WS-LOAN-FOUND.
059900 721-EXIT.
060000     EXIT.
060100*
060200 490-WRITE-REJECT.
060300     MOVE SPACES          TO WS-DET-LINE.
060400     MOVE "REJECTED"      TO WS-DET-TAG.
060500     MOVE BKT-MBR-ID      TO WS-DET-MBR.
060600     MOVE BKT-HOLD-ID     TO WS-DET-HOLD.
060700     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
060800     WRITE BOOK-RPT-LINE  FROM WS-DET-LINE.
060900 490-EXIT.
061000     EXIT.
061100*
061200 495-WRITE-DETAIL.
061300     MOVE SPACES          TO WS-DET-LINE.
061400     MOVE "PROCESSED"     TO WS-DET-TAG.
061500     MOVE BKT-MBR-ID      TO WS-DET-MBR.
061600     MOVE BKT-HOLD-ID     TO WS-DET-HOLD.
061700     MOVE WS-CT-REJECT-MSG TO WS-DET-MSG.
061800     WRITE BOOK-RPT-LINE  FROM WS-DET-LINE.
061900 495-EXIT.
062000     EXIT.
062100*
062200 400-REWRITE-MASTERS.
062210     PERFORM 405-REWRITE-MEDIA THRU 405-EXIT.
062300     PERFORM 410-REWRITE-HOLDINGS THRU 410-EXIT.
062400     PERFORM 420-REWRITE-LOANS THRU 420-EXIT.
062500 400-EXIT.
062600     EXIT.
062605*
062610*    405-REWRITE-MEDIA -- REQ 0623.  500-ADD-BOOK ONLY EVER
062615*    APPENDED THE NEW TITLE TO MEDIA-TABLE IN MEMORY; THE TABLE
062620*    WAS NEVER WRITTEN BACK OUT, SO A BOOK ADDED THROUGH THIS
062625*    DESK VANISHED THE MOMENT THE JOB ENDED.  MEDIA-NEW IS THIS
062630*    JOB'S OWN COPY OF THE TITLE MASTER -- SAME OLD/NEW PATTERN
062635*    HOLD-OLD/HOLD-NEW AND LOAN-OLD/LOAN-NEW ALREADY USE.
062640*
062645 405-REWRITE-MEDIA.
062650     PERFORM 406-WRITE-ONE-MEDIA-ROW THRU 406-EXIT
062652             VARYING MED-TAB-IDX FROM 1 BY 1
062654             UNTIL MED-TAB-IDX > WS-MEDIA-COUNT.
062656 405-EXIT.
062658     EXIT.
062660 406-WRITE-ONE-MEDIA-ROW.
062662     MOVE SPACES                       TO MEDIA-NEW-REC.
062664     MOVE MT-MEDIA-ID (MED-TAB-IDX)    TO MEDIA-NEW-REC (1:8).
062666     MOVE MT-MEDIA-TYPE (MED-TAB-IDX)  TO MEDIA-NEW-REC (9:1).
062668     MOVE MT-TITLE (MED-TAB-IDX)       TO MEDIA-NEW-REC (10:40).
062670     MOVE MT-CREATORS (MED-TAB-IDX)    TO MEDIA-NEW-REC (50:60).
062672     MOVE MT-YEAR (MED-TAB-IDX)        TO MEDIA-NEW-REC (110:4).
062674     MOVE MT-CATEGORIES (MED-TAB-IDX)  TO MEDIA-NEW-REC (114:30).
062676     MOVE MT-TYPE-AREA (MED-TAB-IDX)   TO MEDIA-NEW-REC (144:43).
062678     WRITE MEDIA-NEW-REC.
062680 406-EXIT.
062682     EXIT.
062684*
062700 410-REWRITE-HOLDINGS.
062800     PERFORM 411-WRITE-ONE-HOLDING THRU 411-EXIT
062900             VARYING HLD-TAB-IDX FROM 1 BY 1
063000             UNTIL HLD-TAB-IDX > WS-HOLD-COUNT.
063100 410-EXIT.
063200     EXIT.
063300 411-WRITE-ONE-HOLDING.
063400     MOVE HT-HOLD-ID (HLD-TAB-IDX)    TO HOLD-NEW-REC (1:8).
063500     MOVE HT-MEDIA-ID (HLD-TAB-IDX)   TO HOLD-NEW-REC (9:8).
063600     MOVE HT-SHELF-LOC (HLD-TAB-IDX)  TO HOLD-NEW-REC (17:10).
063700     MOVE HT-STATUS (HLD-TAB-IDX)     TO HOLD-NEW-REC (27:1).
063800     WRITE HOLD-NEW-REC.
063900 411-EXIT.
064000     EXIT.
064100*
064200 420-REWRITE-LOANS.
064300     PERFORM 421-WRITE-ONE-LOAN THRU 421-EXIT
064400             VARYING LN-TAB-IDX FROM 1 BY 1
064500             UNTIL LN-TAB-IDX > WS-LOAN-COUNT.
064600 420-EXIT.
064700     EXIT.
064800 421-WRITE-ONE-LOAN.
064900     MOVE SPACES                     TO LOAN-NEW-REC.
065000     MOVE LT-LOAN-ID (LN-TAB-IDX)    TO LOAN-NEW-REC (1:8).
065100     MOVE LT-HOLD-ID (LN-TAB-IDX)    TO LOAN-NEW-REC (9:8).
065200     MOVE LT-MEDIA-ID (LN-TAB-IDX)   TO LOAN-NEW-REC (17:8).
065300     MOVE LT-MBR-ID (LN-TAB-IDX)     TO LOAN-NEW-REC (25:8).
065400     MOVE LT-LOAN-DATE (LN-TAB-IDX)  TO LOAN-NEW-REC (33:8).
065500     MOVE LT-DUE-DATE (LN-TAB-IDX)   TO LOAN-NEW-REC (41:8).
065600     MOVE LT-RETURNED (LN-TAB-IDX)   TO LOAN-NEW-REC (49:8).
065700     MOVE LT-FINE (LN-TAB-IDX)       TO LOAN-NEW-REC (57:7).
065800     WRITE LOAN-NEW-REC.
065900 421-EXIT.
066000     EXIT.
066100*
066200 900-TERMINATE.
066300     CLOSE MEDIA-MSTR MEDIA-NEW HOLD-OLD HOLD-NEW MBR-MSTR
066400           LOAN-OLD LOAN-NEW BOOK-TRAN BOOK-RPT.
066500 900-EXIT.
066600     EXIT.
