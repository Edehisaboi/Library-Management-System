000100********************************************************* LN1500
000200*
000300*   LN1500  --  LOAN-RULE / FINE-POLICY PARAMETER TABLE
000400*   HOLDS THE PER-MEDIA-TYPE LOAN PERIOD AND MAX-CONCURRENT-LOAN
000500*   LIMIT (ONE ENTRY PER MEDIA TYPE -- BOOK, CD, DVD, STANDARD)
000600*   AND THE FLAT-FINE CONSTANTS EVERY MEDIA TYPE SHARES.  BUILT
000700*   AS AN OCCURS TABLE, SAME HABIT THIS SHOP USES FOR THE FEE-BALANCE
000800*   AND DELINQUENCY TABLES ON THE MORTGAGE SIDE, SO A NEW MEDIA
000900*   TYPE IS ONE MORE ENTRY, NOT A CODE CHANGE.  ENTRIES ARE
001000*   ZONED-DECIMAL SO THEY CAN CARRY A VALUE CLAUSE HERE; EACH
001100*   DRIVER MOVES THEM TO ITS OWN COMP-3 WORK FIELDS AT SETUP.
001200*
001300*   T. OYELARAN   2003-08-04   ORIGINAL TABLE, REQ 0367 -- VALUES
001400*                              PER THE CIRCULATION POLICY MEMO
001500*   T. OYELARAN   2005-01-11   ADDED PRM-FINE-MAXIMUM, REQ 0512
001600*
001700********************************************************* LN1500
001800  01  PRM-LOAN-RULE-TABLE.
001900      05  PRM-LOAN-DAYS-ENTRY OCCURS 4 TIMES
002000                              INDEXED BY PRM-LD-IDX.
002100          10  PRM-MEDIA-TYPE          PIC X(01).
002200          10  PRM-LOAN-DAYS           PIC 9(03).
002300          10  PRM-RULE-MAX-LOANS      PIC 9(02).
002400  01  FILLER REDEFINES PRM-LOAN-RULE-TABLE.
002500      05  FILLER PIC X(01) VALUE "B".
002600      05  FILLER PIC 9(03) VALUE 21.
002700      05  FILLER PIC 9(02) VALUE 05.
002800      05  FILLER PIC X(01) VALUE "C".
002900      05  FILLER PIC 9(03) VALUE 07.
003000      05  FILLER PIC 9(02) VALUE 05.
003100      05  FILLER PIC X(01) VALUE "D".
003200      05  FILLER PIC 9(03) VALUE 07.
003300      05  FILLER PIC 9(02) VALUE 05.
003400      05  FILLER PIC X(01) VALUE "S".
003500      05  FILLER PIC 9(03) VALUE 14.
003600      05  FILLER PIC 9(02) VALUE 05.
003700*
003800  01  PRM-FINE-POLICY.
003900      05  PRM-FINE-RATE-PER-DAY       PIC 9(03)V99 COMP-3
004000                                      VALUE 0.50.
004100      05  PRM-FINE-GRACE-DAYS         PIC 9(03) COMP-3
004200                                      VALUE 2.
004300      05  PRM-FINE-MAXIMUM            PIC 9(05)V99 COMP-3
004400                                      VALUE 10.00.
004500********************************************************* LN1500
